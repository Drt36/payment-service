000010*****************************************************************
000020* PAYSTUPD                                                      *
000030* PAYMENT STATUS UPDATE BATCH - APPROVE / REJECT / DELIVER      *
000040*****************************************************************
000050 IDENTIFICATION DIVISION.
000060 PROGRAM-ID. PAYSTUPD.
000070 AUTHOR. J ARANDA.
000080 INSTALLATION. UNIZARBANK GLOBAL PAYMENTS OPERATIONS CENTER.
000090 DATE-WRITTEN. 02/11/1994.
000100 DATE-COMPILED.
000110 SECURITY. UNIZARBANK INTERNAL USE ONLY - OPERATIONS AND AUDIT.
000120*****************************************************************
000130* CHANGE LOG                                                    *
000140*-----------------------------------------------------------   *
000150* 02/11/1994 J ARANDA   CR-1994-003  ORIGINAL WRITE-UP. READS   *
000160*                       THE STATUS UPDATE TRANSACTION FILE      *
000170*                       AGAINST THE PAYMENT MASTER.             *
000180* 08/03/1995 M SANZ     CR-1995-014  SYSTEM-VERIFIED GUARD      *
000190*                       ADDED - AN UNVERIFIED PAYMENT IS        *
000200*                       REJECTED BEFORE ANY TRANSITION CHECK.   *
000210* 06/21/1996 J ARANDA   CR-1996-008  APPROVED-TO-REJECTED AND   *
000220*                       ANY CHANGE FROM DELIVERED NOW BLOCKED.  *
000230* 12/01/1998 P VIDAL    Y2K-1998-025 RUN DATE NOW CARRIES THE   *
000240*                       FOUR-DIGIT CENTURY YEAR.                *
000250* 02/16/2004 L FIGUERAS CR-2004-003  HISTFILE WAS DEFINED LINE  *
000260*                       SEQUENTIAL HERE BUT FIXED SEQUENTIAL IN *
000270*                       PAYBATCH, AND THE RECORD WAS 8 BYTES    *
000280*                       SHORT OF PAYBATCH'S LAYOUT - APPENDED   *
000290*                       RECORDS WERE MISALIGNED. CHANGED TO     *
000300*                       FIXED SEQUENTIAL, FILLER ADDED TO       *
000310*                       MATCH PAYBATCH BYTE FOR BYTE.           *
000320* 02/16/2004 L FIGUERAS CR-2004-009  DROPPED THE UNUSED         *
000330*                       STU-STATUS-CHARS CLASS CONDITION -      *
000340*                       NOTHING IN THIS PROGRAM EVER TESTED IT. *
000350* 03/01/2004 L FIGUERAS CR-2004-013  DROPPED A BARE UPSI-0      *
000360*                       CLAUSE WITH NO ON STATUS CONDITION NAME *
000370*                       AND NO REFERENCE ANYWHERE IN THIS       *
000380*                       PROGRAM.                                *
000390* 07/21/2004 L FIGUERAS CR-2004-023  PARAGRAPH BANNERS AND      *
000400*                       IN-LINE NARRATIVE EXPANDED THROUGHOUT   *
000410*                       FOR MAINTAINABILITY - NO LOGIC CHANGE.  *
000420*****************************************************************
000430*---------------------------------------------------------------
000440* NIGHTLY-CYCLE BATCH - RUN AFTER PAYBATCH, BEFORE THE EXTRACT
000450* AND REPORTING JOBS. THIS PROGRAM NEVER CREATES OR DELETES A
000460* MASTER RECORD, IT ONLY MOVES AN EXISTING ONE FROM ONE STATUS
000470* TO ANOTHER - RECEIVED, APPROVED, REJECTED OR DELIVERED - ON
000480* INSTRUCTION FROM A STATUS-UPDATE-REQUEST TRANSACTION.
000490*---------------------------------------------------------------
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560*---------------------------------------------------------------
000570* ONE TRANSACTION RECORD PER REQUESTED STATUS CHANGE, BUILT BY
000580* WHATEVER FRONT-END OR APPROVAL QUEUE FEEDS THIS BATCH - NOT
000590* BY PAYBATCH ITSELF.
000600*---------------------------------------------------------------
000610     SELECT STATUS-UPDATE-REQUEST ASSIGN TO STUFILE
000620         ORGANIZATION IS LINE SEQUENTIAL
000630         FILE STATUS IS SUR-FS.
000640*---------------------------------------------------------------
000650* OPENED I-O HERE, NOT INPUT - THIS IS THE ONE PROGRAM IN THE
000660* SUITE THAT ACTUALLY REWRITES A MASTER RECORD'S STATUS FIELD
000670* IN PLACE.
000680*---------------------------------------------------------------
000690     SELECT PAYMENT-MASTER ASSIGN TO MSTRFILE
000700         ORGANIZATION IS INDEXED
000710         ACCESS MODE IS DYNAMIC
000720         RECORD KEY IS MSTR-REFERENCE-NUMBER
000730         FILE STATUS IS MSTR-FS.
000740*---------------------------------------------------------------
000750* SAME FIXED SEQUENTIAL HISTORY FILE PAYBATCH APPENDS TO - SEE
000760* CR-2004-003 ABOVE. EVERY SUCCESSFUL STATUS CHANGE GETS ITS OWN
000770* HISTORY RECORD, SO A GIVEN REFERENCE NUMBER CAN HAVE MANY
000780* ENTRIES OVER ITS LIFE.
000790*---------------------------------------------------------------
000800     SELECT STATUS-HISTORY ASSIGN TO HISTFILE
000810         ORGANIZATION IS SEQUENTIAL
000820         FILE STATUS IS HIST-FS.
000830     SELECT SUMMARY-REPORT ASSIGN TO RPTFILE
000840         ORGANIZATION IS LINE SEQUENTIAL
000850         FILE STATUS IS RPT-FS.
000860 DATA DIVISION.
000870 FILE SECTION.
000880*---------------------------------------------------------------
000890* STATUS-UPDATE-REQUEST - REFERENCE NUMBER, THE STATUS BEING
000900* REQUESTED, WHO ASKED FOR IT AND IN WHAT ROLE, AND A FREE-TEXT
000910* NOTE FOR THE AUDIT TRAIL. THE ROLE FIELD IS CARRIED THROUGH
000920* TO HISTORY BUT IS NOT ITSELF VALIDATED BY THIS PROGRAM - THAT
000930* WAS LEFT TO WHATEVER UPSTREAM SYSTEM BUILDS THE REQUEST FILE.
000940*---------------------------------------------------------------
000950 FD  STATUS-UPDATE-REQUEST
000960     LABEL RECORD STANDARD.
000970 01  SUR-REG.
000980     05  SUR-REFERENCE-NUMBER       PIC X(20).
000990     05  SUR-NEW-STATUS             PIC X(22).
001000     05  SUR-CHANGED-BY             PIC X(10).
001010     05  SUR-CHANGED-BY-ROLE        PIC X(12).
001020     05  SUR-NOTE                   PIC X(40).
001030*---------------------------------------------------------------
001040* PAYMENT-MASTER LAYOUT - IDENTICAL TO THE FD IN PAYBATCH AND
001050* PAYEXTR. MSTR-STATUS IS THE FIELD THIS PROGRAM EXISTS TO
001060* CHANGE; MSTR-SYSTEM-VERIFIED-FLAG AND MSTR-DELETED-FLAG ARE
001070* THE TWO GUARD CONDITIONS CHECKED BEFORE ANY CHANGE IS ALLOWED.
001080*---------------------------------------------------------------
001090 FD  PAYMENT-MASTER
001100     LABEL RECORD STANDARD.
001110 01  MSTR-REG.
001120     05  MSTR-REFERENCE-NUMBER      PIC X(20).
001130     05  MSTR-SENDER-REFERENCE      PIC X(20).
001140     05  MSTR-RECEIVER-REFERENCE    PIC X(20).
001150     05  MSTR-SENDER-NAME           PIC X(30).
001160     05  MSTR-RECEIVER-NAME         PIC X(30).
001170     05  MSTR-SOURCE-CCY            PIC X(03).
001180     05  MSTR-TARGET-CCY            PIC X(03).
001190     05  MSTR-SOURCE-AMOUNT         PIC S9(9)V99.
001200     05  MSTR-TARGET-AMOUNT         PIC S9(9)V99.
001210     05  MSTR-STATUS                PIC X(22).
001220     05  MSTR-SYSTEM-VERIFIED-FLAG  PIC X(01).
001230         88  MSTR-IS-SYSTEM-VERIFIED     VALUE "Y".
001240     05  MSTR-DELETED-FLAG          PIC X(01).
001250         88  MSTR-IS-DELETED             VALUE "Y".
001260     05  MSTR-CREATED-DATE          PIC X(10).
001270     05  FILLER                     PIC X(30).
001280*---------------------------------------------------------------
001290* STATUS-HISTORY - ONE RECORD PER APPLIED STATUS CHANGE. THE
001300* TRAILING FILLER BRINGS THIS RECORD TO THE SAME LENGTH AS
001310* PAYBATCH'S HIST-REG SINCE BOTH PROGRAMS APPEND TO THE SAME
001320* FIXED SEQUENTIAL FILE - SEE CR-2004-003 ABOVE.
001330*---------------------------------------------------------------
001340 FD  STATUS-HISTORY
001350     LABEL RECORD STANDARD.
001360 01  HIST-REG.
001370     05  HIST-REFERENCE-NUMBER      PIC X(20).
001380     05  HIST-STATUS                PIC X(22).
001390     05  HIST-CHANGED-BY            PIC X(10).
001400     05  HIST-CHANGED-BY-ROLE       PIC X(12).
001410     05  HIST-NOTE                  PIC X(40).
001420     05  FILLER                     PIC X(08).
001430 FD  SUMMARY-REPORT
001440     RECORD CONTAINS 132 CHARACTERS.
001450 01  RPT-LINE                       PIC X(132).
001460 WORKING-STORAGE SECTION.
001470 77  SUR-FS                         PIC X(02).
001480 77  MSTR-FS                        PIC X(02).
001490 77  HIST-FS                        PIC X(02).
001500 77  RPT-FS                         PIC X(02).
001510 77  SUR-AT-END-SWITCH              PIC X(01) VALUE "N".
001520     88  SUR-AT-END                     VALUE "Y".
001530*---------------------------------------------------------------
001540* RUN COUNTERS - PRINTED ON THE SUMMARY REPORT. NOTE THERE ARE
001550* THREE SEPARATE REJECT BUCKETS RATHER THAN ONE, SO OPS CAN TELL
001560* AT A GLANCE WHETHER A BAD RUN IS DUE TO UNVERIFIED PAYMENTS,
001570* ILLEGAL STATUS TRANSITIONS, OR REQUESTS AGAINST REFERENCE
001580* NUMBERS THAT ARE NOT ON THE MASTER AT ALL.
001590*---------------------------------------------------------------
001600 01  STU-COUNTERS.
001610     05  STU-READ-COUNT             PIC 9(07) COMP VALUE ZERO.
001620     05  STU-APPLIED-COUNT          PIC 9(07) COMP VALUE ZERO.
001630     05  STU-UNVERIFIED-REJECTS     PIC 9(07) COMP VALUE ZERO.
001640     05  STU-TRANSITION-REJECTS     PIC 9(07) COMP VALUE ZERO.
001650     05  STU-NOT-FOUND-REJECTS      PIC 9(07) COMP VALUE ZERO.
001660*---------------------------------------------------------------
001670* FLAT DUMP VIEW OF THE FIVE COUNTERS ABOVE, USED BY THE SAME
001680* OPERATOR DEBUG UTILITY THAT READS PAYBATCH'S AND PAYEXTR'S
001690* EQUIVALENT REDEFINES - NOT REFERENCED BY ANY PARAGRAPH HERE.
001700*---------------------------------------------------------------
001710 01  STU-COUNTERS-DUMP-VIEW REDEFINES STU-COUNTERS
001720                                    PIC X(20).
001730*---------------------------------------------------------------
001740* RUN DATE WORK - ACCEPT FROM DATE RETURNS A TWO-DIGIT YEAR, SO
001750* THE CENTURY HAS TO BE WINDOWED BY HAND (SEE Y2K-1998-025
001760* ABOVE). THE WINDOW BOUNDARY OF 70 MEANS TWO-DIGIT YEARS 70-99
001770* ARE TAKEN AS 19XX AND 00-69 AS 20XX - THE SAME BOUNDARY USED
001780* IN PAYBATCH'S COPY OF THIS LOGIC.
001790*---------------------------------------------------------------
001800 01  WS-RUN-DATE.
001810     05  WS-RUN-YY                  PIC 9(02).
001820     05  WS-RUN-MM                  PIC 9(02).
001830     05  WS-RUN-DD                  PIC 9(02).
001840 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE
001850                                    PIC 9(06).
001860 77  WS-CENTURY-CALC                PIC 9(02) COMP.
001870 01  WS-RUN-CCYYMMDD.
001880     05  WS-RUN-CC                  PIC 9(02).
001890     05  WS-RUN-YY-PART             PIC 9(02).
001900     05  WS-RUN-MM-PART             PIC 9(02).
001910     05  WS-RUN-DD-PART             PIC 9(02).
001920 01  WS-RUN-CCYYMMDD-NUM REDEFINES WS-RUN-CCYYMMDD
001930                                    PIC 9(08).
001940 77  RPT-NUMERIC-EDIT               PIC ZZZZZZZ9.
001950 PROCEDURE DIVISION.
001960*---------------------------------------------------------------
001970* TOP LEVEL - OPEN FILES AND ESTABLISH THE RUN DATE, APPLY EACH
001980* REQUESTED STATUS CHANGE IN TURN, PRINT THE RUN SUMMARY, CLOSE
001990* EVERYTHING.
002000*---------------------------------------------------------------
002010 0000-MAIN-PROCESS.
002020     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
002030     PERFORM 2000-APPLY-UPDATE THRU 2000-EXIT
002040         UNTIL SUR-AT-END.
002050     PERFORM 8000-PRINT-SUMMARY THRU 8000-EXIT.
002060     PERFORM 9000-TERMINATION THRU 9000-EXIT.
002070     STOP RUN.
002080*-----------------------------------------------------------
002090* OPEN FILES AND ESTABLISH THE FOUR-DIGIT CENTURY RUN DATE
002100*-----------------------------------------------------------
002110 1000-INITIALIZATION.
002120     ACCEPT WS-RUN-DATE FROM DATE.
002130     IF WS-RUN-YY < 70
002140         MOVE 20 TO WS-CENTURY-CALC
002150     ELSE
002160         MOVE 19 TO WS-CENTURY-CALC.
002170     MOVE WS-CENTURY-CALC  TO WS-RUN-CC.
002180     MOVE WS-RUN-YY        TO WS-RUN-YY-PART.
002190     MOVE WS-RUN-MM        TO WS-RUN-MM-PART.
002200     MOVE WS-RUN-DD        TO WS-RUN-DD-PART.
002210     OPEN INPUT STATUS-UPDATE-REQUEST.
002220     IF SUR-FS NOT = "00"
002230         GO TO 9999-ABEND.
002240     OPEN I-O PAYMENT-MASTER.
002250     IF MSTR-FS NOT = "00"
002260         GO TO 9999-ABEND.
002270*    EXTEND THE HISTORY FILE IF IT ALREADY EXISTS FROM A PRIOR
002280*    RUN; FILE STATUS 05 MEANS THE FILE WAS NOT FOUND, SO THE
002290*    FIRST RUN OF THE DAY CREATES IT FRESH WITH OPEN OUTPUT.
002300     OPEN EXTEND STATUS-HISTORY.
002310     IF HIST-FS NOT = "00" AND HIST-FS NOT = "05"
002320         OPEN OUTPUT STATUS-HISTORY.
002330     OPEN OUTPUT SUMMARY-REPORT.
002340*    PRIME THE LOOP WITH THE FIRST TRANSACTION SO THE
002350*    PERFORM...UNTIL IN 0000-MAIN-PROCESS CAN TEST END OF FILE
002360*    BEFORE 2000-APPLY-UPDATE EVER RUNS.
002370     PERFORM 2900-READ-NEXT-REQUEST THRU 2900-EXIT.
002380 1000-EXIT.
002390     EXIT.
002400*-----------------------------------------------------------
002410* LOCATE THE MASTER RECORD, APPLY THE GUARD RULES AND, IF
002420* THEY PASS, REWRITE THE MASTER AND APPEND THE HISTORY NOTE.
002430* THE GUARDS ARE APPLIED IN A FIXED ORDER SO THE REJECT COUNTER
002440* THAT FIRES MATCHES THE FIRST RULE THE REQUEST ACTUALLY BROKE:
002450* NOT ON MASTER, THEN DELETED, THEN UNVERIFIED, THEN AN ILLEGAL
002460* STATUS TRANSITION.
002470*-----------------------------------------------------------
002480 2000-APPLY-UPDATE.
002490     MOVE SUR-REFERENCE-NUMBER TO MSTR-REFERENCE-NUMBER.
002500     READ PAYMENT-MASTER
002510         INVALID KEY
002520             ADD 1 TO STU-NOT-FOUND-REJECTS
002530             GO TO 2000-READ-NEXT.
002540*    A LOGICALLY DELETED MASTER RECORD IS TREATED THE SAME AS
002550*    ONE THAT DOES NOT EXIST - IT CANNOT BE MOVED TO ANY STATUS.
002560     IF MSTR-IS-DELETED
002570         ADD 1 TO STU-NOT-FOUND-REJECTS
002580         GO TO 2000-READ-NEXT.
002590*    SEE CR-1995-014 ABOVE - AN UNVERIFIED PAYMENT CANNOT BE
002600*    APPROVED, REJECTED OR DELIVERED UNTIL PAYVERFY HAS PASSED
002610*    IT, REGARDLESS OF WHAT STATUS IS BEING REQUESTED.
002620     IF NOT MSTR-IS-SYSTEM-VERIFIED
002630         ADD 1 TO STU-UNVERIFIED-REJECTS
002640         GO TO 2000-READ-NEXT.
002650*    DELIVERED IS A TERMINAL STATUS - SEE CR-1996-008 ABOVE.
002660     IF MSTR-STATUS = "DELIVERED"
002670         ADD 1 TO STU-TRANSITION-REJECTS
002680         GO TO 2000-READ-NEXT.
002690*    AN APPROVED PAYMENT CANNOT BE WALKED BACK TO REJECTED -
002700*    ONCE APPROVED IT MUST EITHER PROGRESS TO DELIVERED OR STAY
002710*    APPROVED; A GENUINE REVERSAL IS AN OPERATIONS EXCEPTION
002720*    HANDLED OUTSIDE THIS BATCH, NOT A SIMPLE STATUS REQUEST.
002730     IF MSTR-STATUS = "APPROVED" AND
002740        SUR-NEW-STATUS = "REJECTED"
002750         ADD 1 TO STU-TRANSITION-REJECTS
002760         GO TO 2000-READ-NEXT.
002770*    ALL GUARDS PASSED - APPLY THE NEW STATUS TO THE MASTER AND
002780*    LOG THE CHANGE TO HISTORY.
002790     MOVE SUR-NEW-STATUS TO MSTR-STATUS.
002800     REWRITE MSTR-REG
002810         INVALID KEY
002820             ADD 1 TO STU-NOT-FOUND-REJECTS
002830             GO TO 2000-READ-NEXT.
002840     MOVE SUR-REFERENCE-NUMBER  TO HIST-REFERENCE-NUMBER.
002850     MOVE SUR-NEW-STATUS        TO HIST-STATUS.
002860     MOVE SUR-CHANGED-BY        TO HIST-CHANGED-BY.
002870     MOVE SUR-CHANGED-BY-ROLE   TO HIST-CHANGED-BY-ROLE.
002880     MOVE SUR-NOTE              TO HIST-NOTE.
002890     WRITE HIST-REG.
002900     ADD 1 TO STU-APPLIED-COUNT.
002910 2000-READ-NEXT.
002920     PERFORM 2900-READ-NEXT-REQUEST THRU 2900-EXIT.
002930 2000-EXIT.
002940     EXIT.
002950*---------------------------------------------------------------
002960* SEQUENTIAL READ OF THE STATUS UPDATE REQUEST FILE, ONE
002970* TRANSACTION AT A TIME, IN THE ORDER THE UPSTREAM SYSTEM WROTE
002980* THEM - THIS PROGRAM DOES NOT SORT OR RE-SEQUENCE THE REQUESTS.
002990*---------------------------------------------------------------
003000 2900-READ-NEXT-REQUEST.
003010     READ STATUS-UPDATE-REQUEST
003020         AT END
003030             MOVE "Y" TO SUR-AT-END-SWITCH
003040             GO TO 2900-EXIT.
003050     ADD 1 TO STU-READ-COUNT.
003060 2900-EXIT.
003070     EXIT.
003080*-----------------------------------------------------------
003090* SUMMARY REPORT - COUNTS ONLY, SAME HEADER STYLE AS PAYBATCH.
003100* THE THREE REJECT LINES BELOW ARE DELIBERATELY KEPT SEPARATE
003110* RATHER THAN ROLLED INTO ONE "REJECTED" TOTAL SO OPS CAN SEE
003120* WHICH GUARD IS CAUSING THE MOST REJECTIONS ON A GIVEN NIGHT.
003130*-----------------------------------------------------------
003140 8000-PRINT-SUMMARY.
003150     MOVE SPACES TO RPT-LINE.
003160     STRING "PAYSTUPD - STATUS UPDATE RUN " DELIMITED BY SIZE
003170            WS-RUN-CCYYMMDD DELIMITED BY SIZE
003180         INTO RPT-LINE.
003190     WRITE RPT-LINE.
003200     MOVE SPACES TO RPT-LINE.
003210     WRITE RPT-LINE.
003220     MOVE STU-READ-COUNT TO RPT-NUMERIC-EDIT.
003230     MOVE SPACES TO RPT-LINE.
003240     STRING "REQUESTS READ . . . . . . . ." DELIMITED BY SIZE
003250            RPT-NUMERIC-EDIT DELIMITED BY SIZE
003260         INTO RPT-LINE.
003270     WRITE RPT-LINE.
003280     MOVE STU-APPLIED-COUNT TO RPT-NUMERIC-EDIT.
003290     MOVE SPACES TO RPT-LINE.
003300     STRING "UPDATES APPLIED . . . . . . ." DELIMITED BY SIZE
003310            RPT-NUMERIC-EDIT DELIMITED BY SIZE
003320         INTO RPT-LINE.
003330     WRITE RPT-LINE.
003340     MOVE STU-UNVERIFIED-REJECTS TO RPT-NUMERIC-EDIT.
003350     MOVE SPACES TO RPT-LINE.
003360     STRING "REJECTED - NOT VERIFIED . . ." DELIMITED BY SIZE
003370            RPT-NUMERIC-EDIT DELIMITED BY SIZE
003380         INTO RPT-LINE.
003390     WRITE RPT-LINE.
003400     MOVE STU-TRANSITION-REJECTS TO RPT-NUMERIC-EDIT.
003410     MOVE SPACES TO RPT-LINE.
003420     STRING "REJECTED - BAD TRANSITION . ." DELIMITED BY SIZE
003430            RPT-NUMERIC-EDIT DELIMITED BY SIZE
003440         INTO RPT-LINE.
003450     WRITE RPT-LINE.
003460     MOVE STU-NOT-FOUND-REJECTS TO RPT-NUMERIC-EDIT.
003470     MOVE SPACES TO RPT-LINE.
003480     STRING "REJECTED - NOT ON MASTER. . ." DELIMITED BY SIZE
003490            RPT-NUMERIC-EDIT DELIMITED BY SIZE
003500         INTO RPT-LINE.
003510     WRITE RPT-LINE.
003520 8000-EXIT.
003530     EXIT.
003540*---------------------------------------------------------------
003550* NORMAL END OF RUN - ALL FOUR FILES OPENED ABOVE ARE CLOSED
003560* TOGETHER HERE.
003570*---------------------------------------------------------------
003580 9000-TERMINATION.
003590     CLOSE STATUS-UPDATE-REQUEST
003600           PAYMENT-MASTER
003610           STATUS-HISTORY
003620           SUMMARY-REPORT.
003630 9000-EXIT.
003640     EXIT.
003650*---------------------------------------------------------------
003660* ONE OF THE TWO INPUT FILES COULD NOT BE OPENED - NOTHING
003670* USEFUL THIS RUN CAN PRODUCE, SO IT STOPS IMMEDIATELY WITHOUT
003680* WRITING A SUMMARY REPORT.
003690*---------------------------------------------------------------
003700 9999-ABEND.
003710     DISPLAY "PAYSTUPD - FILE OPEN ERROR - RUN TERMINATED".
003720     STOP RUN.
