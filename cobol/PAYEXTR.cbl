000010*****************************************************************
000020* PAYEXTR                                                       *
000030* PAYMENT MASTER EXTRACT - FILTER BY STATUS, DATE RANGE AND     *
000040* SENDER REFERENCE, EXCLUDING DELETED RECORDS                   *
000050*****************************************************************
000060 IDENTIFICATION DIVISION.
000070 PROGRAM-ID. PAYEXTR.
000080 AUTHOR. M SANZ.
000090 INSTALLATION. UNIZARBANK GLOBAL PAYMENTS OPERATIONS CENTER.
000100 DATE-WRITTEN. 04/18/1994.
000110 DATE-COMPILED.
000120 SECURITY. UNIZARBANK INTERNAL USE ONLY - OPERATIONS AND AUDIT.
000130*****************************************************************
000140* CHANGE LOG                                                    *
000150*-----------------------------------------------------------   *
000160* 04/18/1994 M SANZ     CR-1994-007  ORIGINAL WRITE-UP. READS   *
000170*                       THE CONTROL CARD AND SCANS THE PAYMENT  *
000180*                       MASTER FOR MATCHING RECORDS.            *
000190* 09/27/1995 J ARANDA   CR-1995-019  SENDER REFERENCE FILTER    *
000200*                       ADDED ALONGSIDE STATUS AND DATE RANGE.  *
000210* 01/05/1999 P VIDAL    Y2K-1999-001 DATE RANGE COMPARISON NOW  *
000220*                       USES THE FOUR-DIGIT CENTURY YEAR.       *
000230* 02/16/2004 L FIGUERAS CR-2004-007  DROPPED THE UNUSED         *
000240*                       EXT-DIGITS CLASS CONDITION - NOTHING    *
000250*                       IN THIS PROGRAM EVER TESTED IT.         *
000260* 03/01/2004 L FIGUERAS CR-2004-013  DROPPED A BARE UPSI-0      *
000270*                       CLAUSE WITH NO ON STATUS CONDITION NAME *
000280*                       AND NO REFERENCE ANYWHERE IN THIS       *
000290*                       PROGRAM - LEFT OVER FROM AN EARLIER      *
000300*                       DRAFT OF THE CONTROL CARD READER.       *
000310* 07/21/2004 L FIGUERAS CR-2004-022  PARAGRAPH BANNERS AND      *
000320*                       IN-LINE NARRATIVE EXPANDED THROUGHOUT   *
000330*                       FOR MAINTAINABILITY - NO LOGIC CHANGE.  *
000340*****************************************************************
000350*---------------------------------------------------------------
000360* ONE-SHOT BATCH EXTRACT - RUN ON DEMAND BY OPS, NOT PART OF THE
000370* NIGHTLY PAYBATCH CYCLE. A SINGLE CONTROL CARD RECORD NAMES
000380* THE STATUS, DATE RANGE AND/OR SENDER REFERENCE TO FILTER ON;
000390* ANY FILTER LEFT BLANK ON THE CARD IS TREATED AS "MATCH ALL".
000400* THE PAYMENT-MASTER FILE IS READ SEQUENTIALLY FROM THE FIRST
000410* KEY TO THE LAST - THIS PROGRAM NEVER RANDOM-READS IT.
000420*---------------------------------------------------------------
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490*---------------------------------------------------------------
000500* THE CONTROL CARD IS A ONE-RECORD LINE SEQUENTIAL FILE - OPS
000510* BUILDS IT WITH A TEXT EDITOR OR A JCL INSTREAM DD BEFORE
000520* SUBMITTING THE RUN.
000530*---------------------------------------------------------------
000540     SELECT EXTRACT-CONTROL-CARD ASSIGN TO CARDFILE
000550         ORGANIZATION IS LINE SEQUENTIAL
000560         FILE STATUS IS CARD-FS.
000570*---------------------------------------------------------------
000580* SAME INDEXED FILE PAYBATCH WRITES AND PAYSTUPD MAINTAINS.
000590* OPENED INPUT ONLY HERE - THIS PROGRAM NEVER UPDATES A MASTER
000600* RECORD, ONLY READS AND COPIES IT TO THE EXTRACT.
000610*---------------------------------------------------------------
000620     SELECT PAYMENT-MASTER ASSIGN TO MSTRFILE
000630         ORGANIZATION IS INDEXED
000640         ACCESS MODE IS DYNAMIC
000650         RECORD KEY IS MSTR-REFERENCE-NUMBER
000660         FILE STATUS IS MSTR-FS.
000670     SELECT EXTRACT-OUTPUT ASSIGN TO EXTFILE
000680         ORGANIZATION IS LINE SEQUENTIAL
000690         FILE STATUS IS EXT-FS.
000700     SELECT SUMMARY-REPORT ASSIGN TO RPTFILE
000710         ORGANIZATION IS LINE SEQUENTIAL
000720         FILE STATUS IS RPT-FS.
000730 DATA DIVISION.
000740 FILE SECTION.
000750*---------------------------------------------------------------
000760* ONE RECORD, FOUR FIELDS - A BLANK FIELD MEANS "DO NOT FILTER
000770* ON THIS" EXCEPT FOR THE TWO DATES, WHICH ALWAYS HAVE SOME
000780* VALUE SINCE A BLANK DATE WOULD PACK INTO AN UNUSABLE NUMBER.
000790* OPS IS EXPECTED TO SUPPLY 0001-01-01 / 9999-12-31 ON THE CARD
000800* WHEN A DATE RANGE FILTER IS NOT WANTED.
000810*---------------------------------------------------------------
000820 FD  EXTRACT-CONTROL-CARD
000830     LABEL RECORD STANDARD.
000840 01  CARD-REG.
000850     05  CARD-STATUS-FILTER         PIC X(22).
000860     05  CARD-FROM-DATE             PIC X(10).
000870     05  CARD-TO-DATE               PIC X(10).
000880     05  CARD-SENDER-REFERENCE      PIC X(20).
000890*---------------------------------------------------------------
000900* PAYMENT-MASTER LAYOUT - IDENTICAL, FIELD FOR FIELD, TO THE
000910* FD IN PAYBATCH AND PAYSTUPD. IF THE MASTER RECORD EVER GROWS
000920* A NEW FIELD, ALL THREE PROGRAMS' COPIES OF THIS FD MUST BE
000930* WIDENED TOGETHER.
000940*---------------------------------------------------------------
000950 FD  PAYMENT-MASTER
000960     LABEL RECORD STANDARD.
000970 01  MSTR-REG.
000980     05  MSTR-REFERENCE-NUMBER      PIC X(20).
000990     05  MSTR-SENDER-REFERENCE      PIC X(20).
001000     05  MSTR-RECEIVER-REFERENCE    PIC X(20).
001010     05  MSTR-SENDER-NAME           PIC X(30).
001020     05  MSTR-RECEIVER-NAME         PIC X(30).
001030     05  MSTR-SOURCE-CCY            PIC X(03).
001040     05  MSTR-TARGET-CCY            PIC X(03).
001050     05  MSTR-SOURCE-AMOUNT         PIC S9(9)V99.
001060     05  MSTR-TARGET-AMOUNT         PIC S9(9)V99.
001070     05  MSTR-STATUS                PIC X(22).
001080     05  MSTR-SYSTEM-VERIFIED-FLAG  PIC X(01).
001090         88  MSTR-IS-SYSTEM-VERIFIED     VALUE "Y".
001100     05  MSTR-DELETED-FLAG          PIC X(01).
001110         88  MSTR-IS-DELETED             VALUE "Y".
001120     05  MSTR-CREATED-DATE          PIC X(10).
001130     05  FILLER                     PIC X(30).
001140*---------------------------------------------------------------
001150* EXTRACT-OUTPUT - A FLAT LINE SEQUENTIAL FILE OF WHATEVER
001160* PAYMENT-MASTER RECORDS SURVIVED THE FILTER, FOR A DOWNSTREAM
001170* RECONCILIATION OR REPORTING JOB TO READ. NOTE THIS RECORD
001180* CARRIES NEITHER CURRENCY CODE NOR THE RECEIVER REFERENCE -
001190* THOSE WERE NEVER ASKED FOR BY THE JOBS THAT CONSUME THIS FILE.
001200*---------------------------------------------------------------
001210 FD  EXTRACT-OUTPUT
001220     LABEL RECORD STANDARD.
001230 01  EXT-REG.
001240     05  EXT-REFERENCE-NUMBER       PIC X(20).
001250     05  EXT-SENDER-REFERENCE       PIC X(20).
001260     05  EXT-SENDER-NAME            PIC X(30).
001270     05  EXT-RECEIVER-NAME          PIC X(30).
001280     05  EXT-SOURCE-AMOUNT          PIC S9(9)V99.
001290     05  EXT-TARGET-AMOUNT          PIC S9(9)V99.
001300     05  EXT-STATUS                 PIC X(22).
001310     05  EXT-CREATED-DATE           PIC X(10).
001320     05  FILLER                     PIC X(10).
001330 FD  SUMMARY-REPORT
001340     RECORD CONTAINS 132 CHARACTERS.
001350 01  RPT-LINE                       PIC X(132).
001360 WORKING-STORAGE SECTION.
001370 77  CARD-FS                        PIC X(02).
001380 77  MSTR-FS                        PIC X(02).
001390 77  EXT-FS                         PIC X(02).
001400 77  RPT-FS                         PIC X(02).
001410 77  MSTR-AT-END-SWITCH             PIC X(01) VALUE "N".
001420     88  MSTR-AT-END                    VALUE "Y".
001430*---------------------------------------------------------------
001440* THE TWO FILTER-ACTIVE SWITCHES BELOW ARE SET ONCE IN
001450* 1000-INITIALIZATION FROM WHETHER THE CONTROL CARD SUPPLIED A
001460* NON-BLANK VALUE FOR THAT FIELD. THE DATE RANGE HAS NO SUCH
001470* SWITCH - IT IS ALWAYS APPLIED, SINCE A DATE RANGE COVERING
001480* THE WHOLE FILE IS INDISTINGUISHABLE FROM "NO FILTER" ANYWAY.
001490*---------------------------------------------------------------
001500 77  WS-STATUS-FILTER-ACTIVE        PIC X(01) VALUE "N".
001510     88  WS-FILTER-BY-STATUS            VALUE "Y".
001520 77  WS-SENDER-FILTER-ACTIVE        PIC X(01) VALUE "N".
001530     88  WS-FILTER-BY-SENDER             VALUE "Y".
001540*---------------------------------------------------------------
001550* RUN COUNTERS PRINTED ON THE SUMMARY REPORT AT THE END. EVERY
001560* RECORD READ IS COUNTED IN EXT-SCANNED-COUNT REGARDLESS OF
001570* OUTCOME; A DELETED RECORD COUNTS AGAINST EXT-SKIPPED-DELETED
001580* INSTEAD OF BEING CONSIDERED FOR THE OTHER FILTERS AT ALL.
001590*---------------------------------------------------------------
001600 01  EXT-COUNTERS.
001610     05  EXT-SCANNED-COUNT          PIC 9(07) COMP VALUE ZERO.
001620     05  EXT-SELECTED-COUNT         PIC 9(07) COMP VALUE ZERO.
001630     05  EXT-SKIPPED-DELETED        PIC 9(07) COMP VALUE ZERO.
001640*---------------------------------------------------------------
001650* FLAT DUMP VIEW OF THE THREE COUNTERS ABOVE - NOT WALKED BY
001660* ANY PARAGRAPH, KEPT FOR THE SAME OPERATOR DEBUG DUMP UTILITY
001670* THAT PAYBATCH'S STATUS-COUNT-TABLE-ALT SERVES.
001680*---------------------------------------------------------------
001690 01  EXT-COUNTERS-DUMP-VIEW REDEFINES EXT-COUNTERS
001700                                    PIC X(12).
001710*---------------------------------------------------------------
001720* DATE RANGE WORK - CARD DATES ARE STORED YYYY-MM-DD, THE
001730* HYPHENS ARE STRIPPED OUT TO GET A COMPARABLE YYYYMMDD NUMBER.
001740* THREE SEPARATE GROUP/REDEFINES PAIRS ARE USED BELOW - ONE FOR
001750* THE CARD'S FROM DATE, ONE FOR ITS TO DATE, AND ONE REUSED FOR
001760* EVERY MASTER RECORD'S CREATED DATE AS IT IS SCANNED - RATHER
001770* THAN ONE SHARED WORK AREA, SO THE FROM/TO BOUNDARIES STAY
001780* SET FOR THE WHOLE RUN WHILE THE MASTER DATE CHANGES EVERY
001790* RECORD.
001800*---------------------------------------------------------------
001810 01  WS-DATE-COMPACT-FROM.
001820     05  WS-FROM-CCYY               PIC 9(04).
001830     05  WS-FROM-MM                 PIC 9(02).
001840     05  WS-FROM-DD                 PIC 9(02).
001850 01  WS-DATE-COMPACT-FROM-NUM REDEFINES WS-DATE-COMPACT-FROM
001860                                    PIC 9(08).
001870 01  WS-DATE-COMPACT-TO.
001880     05  WS-TO-CCYY                 PIC 9(04).
001890     05  WS-TO-MM                   PIC 9(02).
001900     05  WS-TO-DD                   PIC 9(02).
001910 01  WS-DATE-COMPACT-TO-NUM REDEFINES WS-DATE-COMPACT-TO
001920                                    PIC 9(08).
001930 01  WS-DATE-COMPACT-MSTR.
001940     05  WS-MSTR-CCYY               PIC 9(04).
001950     05  WS-MSTR-MM                 PIC 9(02).
001960     05  WS-MSTR-DD                 PIC 9(02).
001970 01  WS-DATE-COMPACT-MSTR-NUM REDEFINES WS-DATE-COMPACT-MSTR
001980                                    PIC 9(08).
001990 77  WS-FROM-DATE-NUM                PIC 9(08) COMP.
002000 77  WS-TO-DATE-NUM                  PIC 9(08) COMP.
002010 77  WS-MSTR-DATE-NUM                PIC 9(08) COMP.
002020 77  RPT-NUMERIC-EDIT                PIC ZZZZZZZ9.
002030 PROCEDURE DIVISION.
002040*---------------------------------------------------------------
002050* TOP LEVEL - READ THE CONTROL CARD AND PRIME THE FILTERS, SCAN
002060* THE ENTIRE MASTER FILE ONE RECORD AT A TIME, PRINT THE RUN
002070* SUMMARY, CLOSE EVERYTHING.
002080*---------------------------------------------------------------
002090 0000-MAIN-PROCESS.
002100     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
002110     PERFORM 2000-SCAN-MASTER THRU 2000-EXIT
002120         UNTIL MSTR-AT-END.
002130     PERFORM 8000-PRINT-SUMMARY THRU 8000-EXIT.
002140     PERFORM 9000-TERMINATION THRU 9000-EXIT.
002150     STOP RUN.
002160*-----------------------------------------------------------
002170* READ THE ONE CONTROL CARD RECORD AND ESTABLISH THE FILTERS.
002180* A MISSING OR EMPTY CONTROL CARD FILE IS FATAL - THERE IS NO
002190* DEFAULT FILTER SET OPS CAN RELY ON IF THE CARD IS MISSING.
002200*-----------------------------------------------------------
002210 1000-INITIALIZATION.
002220     OPEN INPUT EXTRACT-CONTROL-CARD.
002230     IF CARD-FS NOT = "00"
002240         GO TO 9999-ABEND.
002250     READ EXTRACT-CONTROL-CARD
002260         AT END
002270             GO TO 9999-ABEND.
002280*    THE CARD FILE IS CLOSED IMMEDIATELY AFTER THE SINGLE READ -
002290*    IT IS A ONE RECORD FILE AND NOTHING ELSE IN THIS PROGRAM
002300*    EVER REOPENS IT.
002310     CLOSE EXTRACT-CONTROL-CARD.
002320     IF CARD-STATUS-FILTER NOT = SPACES
002330         MOVE "Y" TO WS-STATUS-FILTER-ACTIVE.
002340     IF CARD-SENDER-REFERENCE NOT = SPACES
002350         MOVE "Y" TO WS-SENDER-FILTER-ACTIVE.
002360     PERFORM 1100-PACK-FROM-DATE THRU 1100-EXIT.
002370     PERFORM 1200-PACK-TO-DATE THRU 1200-EXIT.
002380     OPEN INPUT PAYMENT-MASTER.
002390     IF MSTR-FS NOT = "00"
002400         GO TO 9999-ABEND.
002410     OPEN OUTPUT EXTRACT-OUTPUT.
002420     OPEN OUTPUT SUMMARY-REPORT.
002430*    PRIME THE SCAN WITH THE FIRST MASTER RECORD SO THE
002440*    PERFORM...UNTIL IN 0000-MAIN-PROCESS CAN TEST END OF FILE
002450*    BEFORE 2000-SCAN-MASTER EVER RUNS.
002460     PERFORM 2900-READ-NEXT-MASTER THRU 2900-EXIT.
002470 1000-EXIT.
002480     EXIT.
002490*---------------------------------------------------------------
002500* UNSTRING THE CARD'S FROM-DATE FIELD (YYYY-MM-DD, HYPHENS AT
002510* FIXED POSITIONS 5 AND 8) INTO ITS THREE NUMERIC PARTS, THEN
002520* REDEFINE THE GROUP AS ONE EIGHT DIGIT NUMBER FOR COMPARISON.
002530* REFERENCE MODIFICATION IS USED HERE RATHER THAN UNSTRING SINCE
002540* THE HYPHEN POSITIONS NEVER VARY ON A PROPERLY FORMED CARD.
002550*---------------------------------------------------------------
002560 1100-PACK-FROM-DATE.
002570     MOVE CARD-FROM-DATE (1:4) TO WS-FROM-CCYY.
002580     MOVE CARD-FROM-DATE (6:2) TO WS-FROM-MM.
002590     MOVE CARD-FROM-DATE (9:2) TO WS-FROM-DD.
002600     MOVE WS-DATE-COMPACT-FROM-NUM TO WS-FROM-DATE-NUM.
002610 1100-EXIT.
002620     EXIT.
002630*---------------------------------------------------------------
002640* SAME UNPACKING AS 1100-PACK-FROM-DATE ABOVE, FOR THE CARD'S
002650* TO-DATE FIELD.
002660*---------------------------------------------------------------
002670 1200-PACK-TO-DATE.
002680     MOVE CARD-TO-DATE (1:4)   TO WS-TO-CCYY.
002690     MOVE CARD-TO-DATE (6:2)   TO WS-TO-MM.
002700     MOVE CARD-TO-DATE (9:2)   TO WS-TO-DD.
002710     MOVE WS-DATE-COMPACT-TO-NUM TO WS-TO-DATE-NUM.
002720 1200-EXIT.
002730     EXIT.
002740*-----------------------------------------------------------
002750* TEST ONE MASTER RECORD AGAINST THE ACTIVE FILTERS AND
002760* WRITE IT TO THE EXTRACT FILE WHEN IT PASSES ALL OF THEM.
002770* THE ORDER OF THE CHECKS MATTERS ONLY FOR PERFORMANCE, NOT
002780* FOR CORRECTNESS - DELETED RECORDS ARE CHECKED FIRST SINCE
002790* THEY ARE EXPECTED TO BE THE CHEAPEST AND MOST COMMON REJECT.
002800* EVERY OTHER FILTER IS AN ALL-OR-NOTHING AND CLAUSE - A RECORD
002810* MUST PASS THE STATUS FILTER, THE SENDER FILTER AND THE DATE
002820* RANGE ALL AT ONCE TO BE SELECTED.
002830*-----------------------------------------------------------
002840 2000-SCAN-MASTER.
002850     IF MSTR-IS-DELETED
002860         ADD 1 TO EXT-SKIPPED-DELETED
002870         GO TO 2000-READ-NEXT.
002880     IF WS-FILTER-BY-STATUS AND
002890        MSTR-STATUS NOT = CARD-STATUS-FILTER
002900         GO TO 2000-READ-NEXT.
002910     IF WS-FILTER-BY-SENDER AND
002920        MSTR-SENDER-REFERENCE NOT = CARD-SENDER-REFERENCE
002930         GO TO 2000-READ-NEXT.
002940*    PACK THIS RECORD'S CREATED DATE THE SAME WAY THE CARD'S
002950*    FROM/TO DATES WERE PACKED ABOVE SO THE THREE CAN BE
002960*    COMPARED AS PLAIN NUMBERS.
002970     MOVE MSTR-CREATED-DATE (1:4) TO WS-MSTR-CCYY.
002980     MOVE MSTR-CREATED-DATE (6:2) TO WS-MSTR-MM.
002990     MOVE MSTR-CREATED-DATE (9:2) TO WS-MSTR-DD.
003000     MOVE WS-DATE-COMPACT-MSTR-NUM TO WS-MSTR-DATE-NUM.
003010     IF WS-MSTR-DATE-NUM < WS-FROM-DATE-NUM
003020         GO TO 2000-READ-NEXT.
003030     IF WS-MSTR-DATE-NUM > WS-TO-DATE-NUM
003040         GO TO 2000-READ-NEXT.
003050*    RECORD PASSED EVERY FILTER - COPY IT TO THE EXTRACT LAYOUT
003060*    AND COUNT IT AS SELECTED.
003070     MOVE MSTR-REFERENCE-NUMBER TO EXT-REFERENCE-NUMBER.
003080     MOVE MSTR-SENDER-REFERENCE TO EXT-SENDER-REFERENCE.
003090     MOVE MSTR-SENDER-NAME      TO EXT-SENDER-NAME.
003100     MOVE MSTR-RECEIVER-NAME    TO EXT-RECEIVER-NAME.
003110     MOVE MSTR-SOURCE-AMOUNT    TO EXT-SOURCE-AMOUNT.
003120     MOVE MSTR-TARGET-AMOUNT    TO EXT-TARGET-AMOUNT.
003130     MOVE MSTR-STATUS           TO EXT-STATUS.
003140     MOVE MSTR-CREATED-DATE     TO EXT-CREATED-DATE.
003150     WRITE EXT-REG.
003160     ADD 1 TO EXT-SELECTED-COUNT.
003170 2000-READ-NEXT.
003180     PERFORM 2900-READ-NEXT-MASTER THRU 2900-EXIT.
003190 2000-EXIT.
003200     EXIT.
003210*---------------------------------------------------------------
003220* SEQUENTIAL READ OF PAYMENT-MASTER IN KEY ORDER - ACCESS MODE
003230* IS DYNAMIC ON THE SELECT CLAUSE ABOVE BUT THIS PROGRAM ONLY ON
003240* EVER USES THE SEQUENTIAL FORM OF READ, NEVER A KEYED READ.
003250*---------------------------------------------------------------
003260 2900-READ-NEXT-MASTER.
003270     READ PAYMENT-MASTER NEXT RECORD
003280         AT END
003290             MOVE "Y" TO MSTR-AT-END-SWITCH
003300             GO TO 2900-EXIT.
003310     ADD 1 TO EXT-SCANNED-COUNT.
003320 2900-EXIT.
003330     EXIT.
003340*---------------------------------------------------------------
003350* THREE LINE SUMMARY - SCANNED, SKIPPED FOR BEING DELETED, AND
003360* SELECTED. THE DIFFERENCE BETWEEN SCANNED AND THE SUM OF
003370* SKIPPED-DELETED PLUS SELECTED IS THE COUNT OF RECORDS THAT
003380* FAILED THE STATUS, SENDER OR DATE RANGE FILTER - THIS REPORT
003390* DOES NOT BREAK THAT FIGURE DOWN FURTHER BY WHICH FILTER.
003400*---------------------------------------------------------------
003410 8000-PRINT-SUMMARY.
003420     MOVE SPACES TO RPT-LINE.
003430     STRING "PAYEXTR - PAYMENT EXTRACT RUN" DELIMITED BY SIZE
003440         INTO RPT-LINE.
003450     WRITE RPT-LINE.
003460     MOVE SPACES TO RPT-LINE.
003470     WRITE RPT-LINE.
003480     MOVE EXT-SCANNED-COUNT TO RPT-NUMERIC-EDIT.
003490     MOVE SPACES TO RPT-LINE.
003500     STRING "MASTER RECORDS SCANNED . . ." DELIMITED BY SIZE
003510            RPT-NUMERIC-EDIT DELIMITED BY SIZE
003520         INTO RPT-LINE.
003530     WRITE RPT-LINE.
003540     MOVE EXT-SKIPPED-DELETED TO RPT-NUMERIC-EDIT.
003550     MOVE SPACES TO RPT-LINE.
003560     STRING "DELETED RECORDS SKIPPED. . ." DELIMITED BY SIZE
003570            RPT-NUMERIC-EDIT DELIMITED BY SIZE
003580         INTO RPT-LINE.
003590     WRITE RPT-LINE.
003600     MOVE EXT-SELECTED-COUNT TO RPT-NUMERIC-EDIT.
003610     MOVE SPACES TO RPT-LINE.
003620     STRING "RECORDS SELECTED . . . . . ." DELIMITED BY SIZE
003630            RPT-NUMERIC-EDIT DELIMITED BY SIZE
003640         INTO RPT-LINE.
003650     WRITE RPT-LINE.
003660 8000-EXIT.
003670     EXIT.
003680*---------------------------------------------------------------
003690* NORMAL END OF RUN - THE CONTROL CARD FILE IS NOT LISTED HERE
003700* SINCE IT WAS ALREADY CLOSED BACK IN 1000-INITIALIZATION.
003710*---------------------------------------------------------------
003720 9000-TERMINATION.
003730     CLOSE PAYMENT-MASTER
003740           EXTRACT-OUTPUT
003750           SUMMARY-REPORT.
003760 9000-EXIT.
003770     EXIT.
003780*---------------------------------------------------------------
003790* EITHER THE CONTROL CARD COULD NOT BE OPENED OR READ, OR THE
003800* PAYMENT MASTER COULD NOT BE OPENED - EITHER WAY THERE IS
003810* NOTHING USEFUL THIS RUN CAN PRODUCE, SO IT STOPS IMMEDIATELY
003820* WITHOUT WRITING A SUMMARY REPORT.
003830*---------------------------------------------------------------
003840 9999-ABEND.
003850     DISPLAY "PAYEXTR - FILE OPEN OR CONTROL CARD ERROR".
003860     STOP RUN.
