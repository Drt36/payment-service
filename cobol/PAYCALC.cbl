000100*****************************************************************
000200* PAYCALC                                                       *
000300* FEE CALCULATION, EXCHANGE CONVERSION AND DELIVERY DATE        *
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. PAYCALC.
000700 AUTHOR. R OCHOA.
000800 INSTALLATION. UNIZARBANK GLOBAL PAYMENTS OPERATIONS CENTER.
000900 DATE-WRITTEN. 06/20/1991.
001000 DATE-COMPILED.
001100 SECURITY. UNIZARBANK INTERNAL USE ONLY - OPERATIONS AND AUDIT.
001200*****************************************************************
001300* CHANGE LOG                                                    *
001400*-----------------------------------------------------------   *
001500* 06/20/1991 R OCHOA    CR-1991-006  ORIGINAL WRITE-UP. FLAT +  *
001600*                       PERCENT FEE, CONVERSION, TARGET AMOUNT. *
001700* 03/19/1992 J ARANDA   CR-1992-009  TARGET AMOUNT SUBTRACTS    *
001800*                       THE FEE FROM THE CONVERTED AMOUNT, NOT  *
001900*                       THE SOURCE AMOUNT. KEPT PER FX DESK     *
002000*                       MEMO EVEN THOUGH THE CURRENCIES DIFFER. *
002100* 11/02/1993 M SANZ     CR-1993-026  ESTIMATED DELIVERY DATE    *
002200*                       ROUTINE ADDED - PROCESSING DATE PLUS 2  *
002300*                       CALENDAR DAYS, MONTH/YEAR ROLLOVER.     *
002400* 04/02/1998 P VIDAL    CR-1998-010  REFORMATTED FOR READABILITY*
002500*                       NO LOGIC CHANGE.                        *
002600* 11/23/1998 P VIDAL    Y2K-1998-017 CENTURY DIGIT NOW CARRIED  *
002700*                       THROUGH THE DELIVERY DATE ROLLOVER.     *
002800* 02/08/1999 P VIDAL    Y2K-1999-003 LEAP YEAR TEST CORRECTED   *
002900*                       FOR THE YEAR 2000 SPECIAL CASE.         *
002950* 02/16/2004 L FIGUERAS CR-2004-005  DROPPED THE UNUSED         *
002960*                       CALC-DIGITS CLASS CONDITION - NOTHING   *
002970*                       IN THIS PROGRAM EVER TESTED IT.         *
003000*****************************************************************
003100*---------------------------------------------------------------
003110* THIS MODULE CARRIES NO FILES OF ITS OWN. IT IS CALLED ONCE     *
003120* PER PAYMENT FROM PAYBATCH, AFTER INITIAL VERIFICATION HAS      *
003130* PASSED, AND RETURNS THE FEE, CONVERSION AND DELIVERY-DATE      *
003140* FIELDS OF PAYMENT-WORK-AREA FILLED IN. NO FUNCTION CODE IS     *
003150* NEEDED ON THE LINKAGE RECORD BECAUSE PAYCALC ONLY EVER DOES    *
003160* ONE JOB - UNLIKE PAYCFGLD/PAYVERFY/PAYREF, WHICH ARE CALLED    *
003170* FOR MORE THAN ONE PURPOSE AND SWITCH ON PW-FUNCTION-CODE.      *
003180*---------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003750*---------------------------------------------------------------
003760* DELIVERY-LEAD-DAYS IS THE NUMBER OF CALENDAR DAYS ADDED TO    *
003770* THE PROCESSING DATE TO GET THE ESTIMATED DELIVERY DATE. HELD  *
003780* AS A 78-LEVEL SO THE FX DESK CAN FIND IT IN ONE PLACE IF THE  *
003790* LEAD TIME EVER CHANGES - DO NOT HARD-CODE THE "2" ELSEWHERE.  *
003800*---------------------------------------------------------------
003810 78  DELIVERY-LEAD-DAYS              VALUE 2.
003900*---------------------------------------------------------------
004000* DELIVERY DATE ROLLOVER WORK AREA. DD-DATE-WORK HOLDS THE      *
004010* PROCESSING DATE AS FOUR SEPARATE TWO-DIGIT PIECES (CENTURY,   *
004020* YEAR-OF-CENTURY, MONTH, DAY) SO THE ADD-A-DAY LOOP BELOW CAN  *
004030* BUMP ONE PIECE AND TEST FOR CARRY INTO THE NEXT WITHOUT ANY   *
004040* INTRINSIC DATE FUNCTIONS, WHICH THIS SHOP DOES NOT USE.       *
004050* DD-DATE-WORK-NUM REDEFINES THE SAME EIGHT BYTES AS ONE PACKED *
004060* CCYYMMDD NUMBER SO PW-PROCESS-DATE CAN BE MOVED IN WITH A     *
004070* SINGLE MOVE. DD-CENTURY-YEAR-VIEW REDEFINES THE SAME BYTES    *
004080* AGAIN SO THE FOUR-DIGIT YEAR CAN BE PULLED OUT WHOLE FOR THE  *
004090* LEAP YEAR ARITHMETIC IN 4100-SET-DAYS-IN-MONTH.               *
004100*---------------------------------------------------------------
004200 01  DD-DATE-WORK.
004300     05  DD-CC                      PIC 9(02).
004400     05  DD-YY                      PIC 9(02).
004500     05  DD-MM                      PIC 9(02).
004600     05  DD-DD                      PIC 9(02).
004700 01  DD-DATE-WORK-NUM REDEFINES DD-DATE-WORK
004800                                    PIC 9(08).
004900 01  DD-CENTURY-YEAR-VIEW REDEFINES DD-DATE-WORK.
005000     05  DD-CCYY                    PIC 9(04).
005100     05  FILLER                     PIC 9(04).
005150*---------------------------------------------------------------
005160* SCRATCH COUNTERS FOR THE ROLLOVER LOOP AND THE LEAP YEAR      *
005170* TEST. ALL KEPT COMP SINCE NONE OF THEM ARE EVER PRINTED OR    *
005180* MOVED TO A DISPLAY FIELD DIRECTLY.                            *
005190*---------------------------------------------------------------
005200 77  DD-FULL-YEAR                    PIC 9(04) COMP.
005300 77  DD-LEAP-REMAINDER-4             PIC 9(02) COMP.
005400 77  DD-LEAP-REMAINDER-100           PIC 9(02) COMP.
005500 77  DD-LEAP-REMAINDER-400           PIC 9(02) COMP.
005600 77  DD-DAYS-THIS-MONTH              PIC 9(02) COMP.
005700 77  DD-DAYS-TO-ADD                  PIC 9(02) COMP.
005750*---------------------------------------------------------------
005760* FINAL DISPLAY FORMAT FOR PW-ESTIMATED-DELIVERY - CCYY-MM-DD,  *
005770* THE SAME HYPHENATED FORMAT USED ON THE SUMMARY REPORT.        *
005780*---------------------------------------------------------------
005800 01  DD-DISPLAY-DATE.
005900     05  DD-DISP-CCYY                PIC 9(04).
006000     05  FILLER                     PIC X(01) VALUE "-".
006100     05  DD-DISP-MM                  PIC 9(02).
006200     05  FILLER                     PIC X(01) VALUE "-".
006300     05  DD-DISP-DD                  PIC 9(02).
006350*---------------------------------------------------------------
006360* HOLDS THE CONVERTED AMOUNT LONG ENOUGH TO MOVE IT BOTH TO     *
006370* PW-CONVERTED-AMOUNT AND INTO THE TARGET AMOUNT SUBTRACTION -  *
006380* AVOIDS COMPUTING THE MULTIPLY TWICE.                          *
006390*---------------------------------------------------------------
006400 77  WS-CONVERTED-HOLD               PIC S9(9)V99.
006500 LINKAGE SECTION.
006550*---------------------------------------------------------------
006555* PAYMENT-WORK-AREA IS THE SAME LAYOUT, BYTE FOR BYTE, IN THE   *
006560* WORKING-STORAGE OF PAYBATCH AND THE LINKAGE SECTION OF EVERY  *
006565* PROGRAM PAYBATCH CALLS. IT IS PASSED BY REFERENCE SO EACH     *
006570* CALLED PROGRAM FILLS IN ITS OWN FIELDS DIRECTLY - PAYCALC     *
006575* OWNS THE FEE, CONVERSION AND DELIVERY-DATE FIELDS BELOW.      *
006580* IF THIS LAYOUT EVER DRIFTS OUT OF STEP WITH PAYBATCH'S COPY   *
006585* THE CALL WILL STILL WORK BUT THE FIELDS WILL NOT LINE UP -    *
006590* CHANGE ALL FIVE COPIES TOGETHER.                              *
006595*---------------------------------------------------------------
006600 01  PAYMENT-WORK-AREA.
006700     05  PW-FUNCTION-CODE             PIC X(01).
006800     05  PW-IDEMPOTENCY-KEY           PIC X(20).
006900     05  PW-SENDER-NAME               PIC X(30).
007000     05  PW-SENDER-ADDRESS            PIC X(40).
007100     05  PW-SENDER-ACCOUNT-NUMBER     PIC X(16).
007200     05  PW-SENDER-ROUTING-NUMBER     PIC X(16).
007300     05  PW-RECEIVER-NAME             PIC X(30).
007400     05  PW-RECEIVER-ACCOUNT-NUMBER   PIC X(16).
007500     05  PW-RECEIVER-BANK-CODE        PIC X(10).
007600     05  PW-RECEIVER-SWIFT-CODE       PIC X(11).
007700     05  PW-SOURCE-CURRENCY           PIC X(03).
007800     05  PW-TARGET-CURRENCY           PIC X(03).
007900     05  PW-SOURCE-COUNTRY            PIC X(02).
008000     05  PW-DEST-COUNTRY              PIC X(02).
008100     05  PW-SOURCE-AMOUNT             PIC S9(9)V99.
008200     05  PW-PURPOSE                   PIC X(30).
008300     05  PW-CORRIDOR                  PIC X(08).
008400     05  PW-PROCESS-DATE              PIC 9(08).
008500     05  PW-CONFIG-ID                 PIC X(10).
008600     05  PW-FX-RATE                   PIC S9(5)V9(6).
008700     05  PW-FEE-FLAT                  PIC S9(7)V99.
008800     05  PW-FEE-PERCENT               PIC S9(3)V9(4).
008900     05  PW-FLAT-FEE-AMOUNT           PIC S9(7)V99.
009000     05  PW-PERCENT-FEE-AMOUNT        PIC S9(7)V99.
009100     05  PW-TOTAL-FEE                 PIC S9(7)V99.
009200     05  PW-CONVERTED-AMOUNT          PIC S9(9)V99.
009300     05  PW-TARGET-AMOUNT             PIC S9(9)V99.
009400     05  PW-ESTIMATED-DELIVERY        PIC X(10).
009500     05  PW-STATUS                    PIC X(22).
009600     05  PW-REFERENCE-NUMBER          PIC X(20).
009700     05  PW-SENDER-REFERENCE          PIC X(20).
009800     05  PW-RECEIVER-REFERENCE        PIC X(20).
009900     05  PW-MASKED-SENDER-ACCOUNT     PIC X(16).
010000     05  PW-MASKED-SENDER-ROUTING     PIC X(16).
010100     05  PW-MASKED-RECEIVER-ACCOUNT   PIC X(16).
010200     05  PW-SEQUENCE-NUMBER           PIC 9(08) COMP.
010300     05  PW-RESULT-CODE               PIC X(01).
010400         88  PW-RESULT-OK                 VALUE "Y".
010500         88  PW-RESULT-REJECTED           VALUE "N".
010600     05  PW-REJECT-REASON             PIC X(30).
010700     05  FILLER                       PIC X(20).
010750*---------------------------------------------------------------
010755* DAYS-IN-MONTH-TABLE IS BUILT ONCE IN PAYBATCH WORKING-STORAGE *
010760* (JAN=31 THROUGH DEC=31) AND PASSED IN HERE ON EVERY CALL SO   *
010765* PAYCALC NEVER HAS TO HARD-CODE THE MONTH LENGTHS ITSELF.      *
010770* DAYS-IN-MONTH-ENTRY REDEFINES THE TWELVE FILLERS AS AN        *
010775* OCCURS TABLE SO 4100-SET-DAYS-IN-MONTH CAN SUBSCRIPT IT BY    *
010780* DD-MM DIRECTLY.                                               *
010785*---------------------------------------------------------------
010800 01  DAYS-IN-MONTH-TABLE.
010900     05  FILLER                     PIC 9(02).
011000     05  FILLER                     PIC 9(02).
011100     05  FILLER                     PIC 9(02).
011200     05  FILLER                     PIC 9(02).
011300     05  FILLER                     PIC 9(02).
011400     05  FILLER                     PIC 9(02).
011500     05  FILLER                     PIC 9(02).
011600     05  FILLER                     PIC 9(02).
011700     05  FILLER                     PIC 9(02).
011800     05  FILLER                     PIC 9(02).
011900     05  FILLER                     PIC 9(02).
012000     05  FILLER                     PIC 9(02).
012100 01  DAYS-IN-MONTH-ENTRY REDEFINES DAYS-IN-MONTH-TABLE.
012200     05  DIM-DAYS OCCURS 12 TIMES   PIC 9(02).
012300 PROCEDURE DIVISION USING PAYMENT-WORK-AREA DAYS-IN-MONTH-TABLE.
012350*-----------------------------------------------------------
012360* ENTRY POINT. THREE JOBS, ALWAYS IN THIS ORDER, EVERY CALL -
012370* FEES HAVE TO EXIST BEFORE THE CONVERSION ROUTINE CAN NET
012380* THEM OUT OF THE CONVERTED AMOUNT.
012390*-----------------------------------------------------------
012400 0000-MAIN-PROCESS.
012500     PERFORM 2000-CALC-FEES THRU 2000-EXIT.
012600     PERFORM 3000-CALC-CONVERSION THRU 3000-EXIT.
012700     PERFORM 4000-CALC-DELIVERY-DATE THRU 4000-EXIT.
012800     EXIT PROGRAM.
012900*-----------------------------------------------------------
013000* FLAT FEE + PERCENT FEE, ROUND-HALF-UP TO 2 DECIMAL PLACES.
013010* PW-FEE-FLAT AND PW-FEE-PERCENT COME FROM THE MATCHED
013020* EXCHANGE-CONFIG RECORD, ALREADY MOVED INTO PAYMENT-WORK-AREA
013030* BY PAYBATCH BEFORE THIS CALL.
013100*-----------------------------------------------------------
013200 2000-CALC-FEES.
013300     MOVE PW-FEE-FLAT TO PW-FLAT-FEE-AMOUNT.
013400     COMPUTE PW-PERCENT-FEE-AMOUNT ROUNDED =
013500         PW-SOURCE-AMOUNT * PW-FEE-PERCENT / 100.
013600     ADD PW-FLAT-FEE-AMOUNT PW-PERCENT-FEE-AMOUNT
013700         GIVING PW-TOTAL-FEE.
013800 2000-EXIT.
013900     EXIT.
014000*-----------------------------------------------------------
014100* CONVERTED AMOUNT = SOURCE AMOUNT TIMES THE CONFIG RATE.
014200* TARGET AMOUNT = CONVERTED AMOUNT LESS THE TOTAL FEE, AS
014300* CARRIED FORWARD FROM THE ORIGINAL DESIGN (SEE CHANGE LOG).
014310* WS-CONVERTED-HOLD IS AN INTERMEDIATE WORK FIELD ONLY -
014320* PW-CONVERTED-AMOUNT ITSELF FEEDS BACK INTO THE TARGET
014330* AMOUNT SUBTRACTION ON THE NEXT STATEMENT.
014400*-----------------------------------------------------------
014500 3000-CALC-CONVERSION.
014600     COMPUTE WS-CONVERTED-HOLD ROUNDED =
014700         PW-SOURCE-AMOUNT * PW-FX-RATE.
014800     MOVE WS-CONVERTED-HOLD TO PW-CONVERTED-AMOUNT.
014900     COMPUTE PW-TARGET-AMOUNT ROUNDED =
015000         PW-CONVERTED-AMOUNT - PW-TOTAL-FEE.
015100 3000-EXIT.
015200     EXIT.
015300*-----------------------------------------------------------
015400* ESTIMATED DELIVERY DATE = PROCESSING DATE PLUS THE LEAD
015500* DAYS, WITH MONTH AND YEAR ROLLOVER AND A LEAP YEAR TEST.
015510* THE LOOP ADDS ONE CALENDAR DAY AT A TIME RATHER THAN DOING
015520* THE ARITHMETIC IN ONE STEP, BECAUSE DELIVERY-LEAD-DAYS IS
015530* SMALL (CURRENTLY 2) AND THIS AVOIDS A SEPARATE JULIAN-DATE
015540* CONVERSION ROUTINE FOR A LEAD TIME THAT NEVER CROSSES MORE
015550* THAN ONE MONTH BOUNDARY IN PRACTICE.
015600*-----------------------------------------------------------
015700 4000-CALC-DELIVERY-DATE.
015800     MOVE PW-PROCESS-DATE TO DD-DATE-WORK-NUM.
015900     MOVE DELIVERY-LEAD-DAYS TO DD-DAYS-TO-ADD.
016000     PERFORM 4100-SET-DAYS-IN-MONTH THRU 4100-EXIT.
016100 4000-ADD-DAY.
016200     IF DD-DAYS-TO-ADD = ZERO
016300         GO TO 4000-FORMAT.
016400     ADD 1 TO DD-DD.
016500     IF DD-DD > DD-DAYS-THIS-MONTH
016600         MOVE 1 TO DD-DD
016700         ADD 1 TO DD-MM
016800         IF DD-MM > 12
016810*           YEAR ROLLOVER - JANUARY OF THE NEXT YEAR.
016900             MOVE 1 TO DD-MM
017000             ADD 1 TO DD-YY
017100             IF DD-YY > 99
017110*               CENTURY ROLLOVER - DD-YY WRAPS 99 TO 00 AND
017120*               DD-CC TAKES THE CARRY. SINCE Y2K-1999-003 THIS
017130*               IS EXERCISED FOR REAL, NOT JUST THEORETICAL.
017200                 MOVE ZERO TO DD-YY
017300                 ADD 1 TO DD-CC
017400         PERFORM 4100-SET-DAYS-IN-MONTH THRU 4100-EXIT.
017500     SUBTRACT 1 FROM DD-DAYS-TO-ADD.
017600     GO TO 4000-ADD-DAY.
017700 4000-FORMAT.
017710*    REASSEMBLE THE FOUR PIECES INTO THE CCYY-MM-DD DISPLAY
017720*    FORM EXPECTED ON PAYMENT-OUTPUT AND THE SUMMARY REPORT.
017800     MOVE DD-CC   TO DD-DISP-CCYY (1:2).
017900     MOVE DD-YY   TO DD-DISP-CCYY (3:2).
018000     MOVE DD-MM   TO DD-DISP-MM.
018100     MOVE DD-DD   TO DD-DISP-DD.
018200     MOVE DD-DISPLAY-DATE TO PW-ESTIMATED-DELIVERY.
018300 4000-EXIT.
018400     EXIT.
018500*-----------------------------------------------------------
018600* SET THE CURRENT MONTH'S DAY COUNT, ADJUSTING FEBRUARY FOR
018700* LEAP YEARS (DIVISIBLE BY 4, NOT BY 100 UNLESS BY 400).
018710* THIS PARAGRAPH IS REENTERED EVERY TIME THE MONTH CHANGES
018720* SO A LEAP FEBRUARY IS ALWAYS RECHECKED AGAINST THE CURRENT
018730* DD-CC/DD-YY, NOT JUST ONCE AT THE TOP OF THE ROUTINE.
018800*-----------------------------------------------------------
018900 4100-SET-DAYS-IN-MONTH.
019000     MOVE DIM-DAYS(DD-MM) TO DD-DAYS-THIS-MONTH.
019100     IF DD-MM NOT = 2
019200         GO TO 4100-EXIT.
019210*    FEBRUARY ONLY FROM HERE ON - DIM-DAYS(2) IS 28, BUMPED TO
019220*    29 BELOW WHEN THE LEAP TEST PASSES.
019300     COMPUTE DD-FULL-YEAR = DD-CC * 100 + DD-YY.
019400     DIVIDE DD-FULL-YEAR BY 4
019500         GIVING DD-LEAP-REMAINDER-4 REMAINDER DD-LEAP-REMAINDER-4.
019600     IF DD-LEAP-REMAINDER-4 NOT = ZERO
019610*        NOT DIVISIBLE BY 4 - DEFINITELY NOT A LEAP YEAR.
019700         GO TO 4100-EXIT.
019800     DIVIDE DD-FULL-YEAR BY 100
019900         GIVING DD-LEAP-REMAINDER-100
020000         REMAINDER DD-LEAP-REMAINDER-100.
020100     IF DD-LEAP-REMAINDER-100 NOT = ZERO
020110*        DIVISIBLE BY 4 BUT NOT BY 100 - ORDINARY LEAP YEAR.
020200         MOVE 29 TO DD-DAYS-THIS-MONTH
020300         GO TO 4100-EXIT.
020400     DIVIDE DD-FULL-YEAR BY 400
020500         GIVING DD-LEAP-REMAINDER-400
020600         REMAINDER DD-LEAP-REMAINDER-400.
020610*    DIVISIBLE BY 100 - LEAP ONLY IF ALSO DIVISIBLE BY 400
020620*    (THE YEAR 2000 CASE FROM Y2K-1999-003 BELOW).
020700     IF DD-LEAP-REMAINDER-400 = ZERO
020800         MOVE 29 TO DD-DAYS-THIS-MONTH.
020900 4100-EXIT.
021000     EXIT.
