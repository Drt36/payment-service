000010*****************************************************************
000020* PAYVERFY                                                      *
000030* SYSTEM VERIFICATION - INITIAL VALIDATION AND AUTOMATED CHECKS *
000040*****************************************************************
000050 IDENTIFICATION DIVISION.
000060 PROGRAM-ID. PAYVERFY.
000070 AUTHOR. J ARANDA.
000080 INSTALLATION. UNIZARBANK GLOBAL PAYMENTS OPERATIONS CENTER.
000090 DATE-WRITTEN. 09/02/1992.
000100 DATE-COMPILED.
000110 SECURITY. UNIZARBANK INTERNAL USE ONLY - OPERATIONS AND AUDIT.
000120*****************************************************************
000130* CHANGE LOG                                                    *
000140*-----------------------------------------------------------   *
000150* 09/02/1992 J ARANDA   CR-1992-014  ORIGINAL WRITE-UP. HARD    *
000160*                       VALIDATION AND THE FIVE AUTOMATED       *
000170*                       VERIFICATION RULES.                     *
000180* 03/15/1993 M SANZ     CR-1993-004  ACCOUNT AND ROUTING DIGIT  *
000190*                       CHECK TIGHTENED TO 4-16 DIGITS.         *
000200* 10/08/1994 L FIGUERAS CR-1994-029  SANITIZED CHARACTER LIST   *
000210*                       ADDED FOR FREE TEXT FIELDS.             *
000220* 04/02/1998 P VIDAL    CR-1998-009  REFORMATTED FOR READABILITY*
000230*                       NO LOGIC CHANGE.                        *
000240* 11/23/1998 P VIDAL    Y2K-1998-016 NO DATE FIELDS IN THIS     *
000250*                       PROGRAM. REVIEWED AND CLOSED NO ACTION. *
000260* 02/19/1999 R OCHOA    CR-1999-004  "TEST SENDER" / "TEST      *
000270*                       RECEIVER" COMPARE MADE CASE INSENSITIVE *
000280*                       PER FX DESK COMPLAINT.                  *
000290* 08/04/2000 M SANZ     CR-2000-011  SAME-COUNTRY REJECT RULE   *
000300*                       ADDED WHEN CURRENCIES DIFFER.           *
000310* 01/17/2001 L FIGUERAS CR-2001-002  SANITIZED CHARACTER SCAN   *
000320*                       WAS PURPOSE ONLY - NOW ALSO RUN AGAINST *
000330*                       SENDER/RECEIVER NAME, SENDER ADDRESS    *
000340*                       AND CORRIDOR PER AUDIT FINDING.         *
000350* 02/16/2004 L FIGUERAS CR-2004-004  DIGIT CHECK IN 2100 NOW    *
000360*                       USES THE DIGITS-ONLY CLASS CONDITION    *
000370*                       DECLARED IN SPECIAL-NAMES INSTEAD OF    *
000380*                       A PLAIN NUMERIC TEST.                   *
000390*****************************************************************
000400*---------------------------------------------------------------
000410* THIS MODULE IS CALLED TWICE PER PAYMENT - ONCE WITH FUNCTION
000420* CODE 'I' RIGHT AFTER THE REQUEST IS READ, TO CATCH STRUCTURAL
000430* PROBLEMS BEFORE ANY MONEY IS CALCULATED, AND AGAIN WITH CODE
000440* 'V' AFTER FEES AND CONVERSION ARE DONE, TO DECIDE WHICH QUEUE
000450* THE PAYMENT LANDS IN (STRAIGHT THROUGH, HELD FOR REVIEW, OR
000460* REJECTED OUTRIGHT). THE TWO FUNCTIONS NEVER SHARE A RULE.
000470*---------------------------------------------------------------
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM
000520     CLASS DIGITS-ONLY IS "0" THRU "9".
000530 DATA DIVISION.
000540 WORKING-STORAGE SECTION.
000550*---------------------------------------------------------------
000560* FOUR SYMBOLIC LIMITS DRIVING THE AUTOMATED VERIFICATION AND
000570* DIGIT-COUNT RULES BELOW. KEPT AS 78-LEVELS SO THE FX DESK
000580* CAN FIND ALL FOUR TOGETHER IF A THRESHOLD CHANGES - DO NOT
000590* HARD-CODE ANY OF THESE VALUES ELSEWHERE IN THE PROGRAM.
000600*---------------------------------------------------------------
000610 78  LOW-BALANCE-THRESHOLD           VALUE 100.00.
000620 78  MAX-AMOUNT-LIMIT                VALUE 1000000.00.
000630 78  MIN-ACCOUNT-DIGITS              VALUE 4.
000640 78  MAX-ACCOUNT-DIGITS              VALUE 16.
000650*---------------------------------------------------------------
000660* UPPER/LOWER CASE ALPHABETS FOR THE CASE-INSENSITIVE COMPARE OF
000670* THE MISINFORMATION NAMES - NO INTRINSIC FUNCTIONS PERMITTED.
000680* WS-SENDER-NAME-UPPER AND WS-RECEIVER-NAME-UPPER HOLD THE
000690* FOLDED COPY OF EACH NAME PRODUCED BY INSPECT ... CONVERTING
000700* IN 3100/3200 BELOW; THE REDEFINED CHARACTER TABLES ARE NOT
000710* SUBSCRIPTED TODAY BUT WERE LEFT FROM WHEN THE FOLD WAS DONE
000720* ONE CHARACTER AT A TIME BEFORE INSPECT CONVERTING WAS ADOPTED.
000730*---------------------------------------------------------------
000740 01  WS-UPPER-ALPHABET    PIC X(26) VALUE
000750     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000760 01  WS-LOWER-ALPHABET    PIC X(26) VALUE
000770     "abcdefghijklmnopqrstuvwxyz".
000780 01  WS-SENDER-NAME-UPPER            PIC X(30).
000790 01  WS-RECEIVER-NAME-UPPER          PIC X(30).
000800 01  WS-SENDER-UPPER-ALT REDEFINES WS-SENDER-NAME-UPPER.
000810     05  WS-SENDER-UPPER-CHAR OCCURS 30 TIMES PIC X(01).
000820 01  WS-RECEIVER-UPPER-ALT REDEFINES WS-RECEIVER-NAME-UPPER.
000830     05  WS-RECEIVER-UPPER-CHAR OCCURS 30 TIMES PIC X(01).
000840*---------------------------------------------------------------
000850* SANITIZED-VALUE SCRATCH AREA - ONE FIELD AT A TIME IS COPIED
000860* HERE SO THE FORBIDDEN-CHARACTER SCAN PARAGRAPH IS GENERIC.
000870* WS-SANITIZE-LENGTH IS NOT USED BY THE SCAN ITSELF (WHICH
000880* ALWAYS WALKS THE FULL 40 BYTES) BUT IS RETAINED FOR THE
000890* DIGIT-COUNT ROUTINE BELOW, WHICH SHARES THIS SAME WORK AREA.
000900*---------------------------------------------------------------
000910 01  WS-SANITIZE-WORK.
000920     05  WS-SANITIZE-VALUE            PIC X(40).
000930     05  WS-SANITIZE-LENGTH           PIC 9(02) COMP.
000940 01  WS-SANITIZE-WORK-ALT REDEFINES WS-SANITIZE-WORK.
000950     05  WS-SANITIZE-CHAR OCCURS 40 TIMES PIC X(01).
000960     05  FILLER                       PIC X(02).
000970 77  WS-CHAR-SUBSCRIPT               PIC 9(02) COMP.
000980 77  WS-DIGIT-COUNT                  PIC 9(02) COMP.
000990 77  WS-FORBIDDEN-FOUND-SWITCH       PIC X(01).
001000     88  WS-FORBIDDEN-FOUND              VALUE "Y".
001010*---------------------------------------------------------------
001020* FIVE CHARACTERS BARRED FROM ANY FREE-TEXT FIELD ON THE
001030* REQUEST - ADDED BY CR-1994-029 AFTER A PAYMENT PURPOSE CAME
001040* THROUGH WITH AN EMBEDDED QUOTE THAT BROKE THE OLD PRINT
001050* ROUTINE. KEPT AS A REDEFINED TABLE, NOT A CONDITION-NAME
001060* LIST, SO A NEW CHARACTER CAN BE ADDED WITHOUT TOUCHING THE
001070* SCAN LOGIC IN 2200-CHECK-FORBIDDEN.                          *
001080*---------------------------------------------------------------
001090 01  FORBIDDEN-CHAR-TABLE.
001100     05  FILLER                     PIC X(01) VALUE "<".
001110     05  FILLER                     PIC X(01) VALUE ">".
001120     05  FILLER                     PIC X(01) VALUE '"'.
001130     05  FILLER                     PIC X(01) VALUE "'".
001140     05  FILLER                     PIC X(01) VALUE "&".
001150 01  FORBIDDEN-CHAR-ENTRY REDEFINES FORBIDDEN-CHAR-TABLE.
001160     05  FC-CHAR OCCURS 5 TIMES     PIC X(01).
001170 77  WS-FC-SUBSCRIPT                 PIC 9(01) COMP.
001180 LINKAGE SECTION.
001190*---------------------------------------------------------------
001200* PAYMENT-WORK-AREA IS THE SAME LAYOUT, BYTE FOR BYTE, IN THE
001210* WORKING-STORAGE OF PAYBATCH AND THE LINKAGE SECTION OF EVERY
001220* PROGRAM PAYBATCH CALLS. ON AN 'I' CALL PAYVERFY ONLY READS
001230* FIELDS AND SETS PW-RESULT-CODE/PW-REJECT-REASON; ON A 'V'
001240* CALL IT ALSO READS THE FEE AND AMOUNT FIELDS AND SETS
001250* PW-STATUS. CHANGE ALL FIVE COPIES OF THIS LAYOUT TOGETHER.  *
001260*---------------------------------------------------------------
001270 01  PAYMENT-WORK-AREA.
001280     05  PW-FUNCTION-CODE             PIC X(01).
001290     05  PW-IDEMPOTENCY-KEY           PIC X(20).
001300     05  PW-SENDER-NAME               PIC X(30).
001310     05  PW-SENDER-ADDRESS            PIC X(40).
001320     05  PW-SENDER-ACCOUNT-NUMBER     PIC X(16).
001330     05  PW-SENDER-ROUTING-NUMBER     PIC X(16).
001340     05  PW-RECEIVER-NAME             PIC X(30).
001350     05  PW-RECEIVER-ACCOUNT-NUMBER   PIC X(16).
001360     05  PW-RECEIVER-BANK-CODE        PIC X(10).
001370     05  PW-RECEIVER-SWIFT-CODE       PIC X(11).
001380     05  PW-SOURCE-CURRENCY           PIC X(03).
001390     05  PW-TARGET-CURRENCY           PIC X(03).
001400     05  PW-SOURCE-COUNTRY            PIC X(02).
001410     05  PW-DEST-COUNTRY              PIC X(02).
001420     05  PW-SOURCE-AMOUNT             PIC S9(9)V99.
001430     05  PW-PURPOSE                   PIC X(30).
001440     05  PW-CORRIDOR                  PIC X(08).
001450     05  PW-PROCESS-DATE              PIC 9(08).
001460     05  PW-CONFIG-ID                 PIC X(10).
001470     05  PW-FX-RATE                   PIC S9(5)V9(6).
001480     05  PW-FEE-FLAT                  PIC S9(7)V99.
001490     05  PW-FEE-PERCENT               PIC S9(3)V9(4).
001500     05  PW-FLAT-FEE-AMOUNT           PIC S9(7)V99.
001510     05  PW-PERCENT-FEE-AMOUNT        PIC S9(7)V99.
001520     05  PW-TOTAL-FEE                 PIC S9(7)V99.
001530     05  PW-CONVERTED-AMOUNT          PIC S9(9)V99.
001540     05  PW-TARGET-AMOUNT             PIC S9(9)V99.
001550     05  PW-ESTIMATED-DELIVERY        PIC X(10).
001560     05  PW-STATUS                    PIC X(22).
001570     05  PW-REFERENCE-NUMBER          PIC X(20).
001580     05  PW-SENDER-REFERENCE          PIC X(20).
001590     05  PW-RECEIVER-REFERENCE        PIC X(20).
001600     05  PW-MASKED-SENDER-ACCOUNT     PIC X(16).
001610     05  PW-MASKED-SENDER-ROUTING     PIC X(16).
001620     05  PW-MASKED-RECEIVER-ACCOUNT   PIC X(16).
001630     05  PW-SEQUENCE-NUMBER           PIC 9(08) COMP.
001640     05  PW-RESULT-CODE               PIC X(01).
001650         88  PW-RESULT-OK                 VALUE "Y".
001660         88  PW-RESULT-REJECTED           VALUE "N".
001670     05  PW-REJECT-REASON             PIC X(30).
001680     05  FILLER                       PIC X(20).
001690 PROCEDURE DIVISION USING PAYMENT-WORK-AREA.
001700*-----------------------------------------------------------
001710* ENTRY POINT - DISPATCH ON PW-FUNCTION-CODE. 'I' IS ALWAYS
001720* SENT FIRST FOR A GIVEN PAYMENT; ANY OTHER CODE IS TREATED AS
001730* 'V', THE SECOND-PASS AUTOMATED VERIFICATION CALL.
001740*-----------------------------------------------------------
001750 0000-MAIN-PROCESS.
001760     IF PW-FUNCTION-CODE = "I"
001770         PERFORM 2000-INITIAL-VERIFY THRU 2000-EXIT
001780     ELSE
001790         PERFORM 3000-AUTO-VERIFY THRU 3000-EXIT.
001800     EXIT PROGRAM.
001810*-----------------------------------------------------------
001820* FUNCTION 'I' - HARD VALIDATION. ANY FAILURE REJECTS THE
001830* PAYMENT BEFORE A RATE OR FEE IS EVER CALCULATED. THE CHECKS
001840* RUN IN A FIXED ORDER AND STOP AT THE FIRST FAILURE - A
001850* REQUEST MISSING BOTH NAMES ONLY EVER REPORTS THE SENDER
001860* NAME PROBLEM, NOT BOTH, SINCE THERE IS NO POINT VALIDATING
001870* FURTHER ONCE ONE HARD RULE HAS ALREADY FAILED.
001880*-----------------------------------------------------------
001890 2000-INITIAL-VERIFY.
001900     SET PW-RESULT-OK TO TRUE.
001910     MOVE SPACES TO PW-REJECT-REASON.
001920*    REQUIRED-FIELD CHECKS - SENDER/RECEIVER NAME AND ACCOUNT.
001930     IF PW-SENDER-NAME = SPACES
001940         SET PW-RESULT-REJECTED TO TRUE
001950         MOVE "SENDER NAME REQUIRED" TO PW-REJECT-REASON
001960         GO TO 2000-EXIT.
001970     IF PW-RECEIVER-NAME = SPACES
001980         SET PW-RESULT-REJECTED TO TRUE
001990         MOVE "RECEIVER NAME REQUIRED" TO PW-REJECT-REASON
002000         GO TO 2000-EXIT.
002010     IF PW-SENDER-ACCOUNT-NUMBER = SPACES
002020         SET PW-RESULT-REJECTED TO TRUE
002030         MOVE "SENDER ACCOUNT REQUIRED" TO PW-REJECT-REASON
002040         GO TO 2000-EXIT.
002050     IF PW-RECEIVER-ACCOUNT-NUMBER = SPACES
002060         SET PW-RESULT-REJECTED TO TRUE
002070         MOVE "RECEIVER ACCOUNT REQUIRED" TO PW-REJECT-REASON
002080         GO TO 2000-EXIT.
002090*    SOURCE AND TARGET CURRENCY MUST DIFFER - THIS IS A CROSS
002100*    BORDER PAYMENT SYSTEM, NOT A DOMESTIC TRANSFER SYSTEM.
002110     IF PW-SOURCE-CURRENCY = PW-TARGET-CURRENCY
002120         SET PW-RESULT-REJECTED TO TRUE
002130         MOVE "SOURCE AND TARGET CCY EQUAL" TO PW-REJECT-REASON
002140         GO TO 2000-EXIT.
002150*    DIGIT CHECKS - SENDER ACCOUNT, RECEIVER ACCOUNT, SENDER
002160*    ROUTING NUMBER MUST ALL BE 4-16 NUMERIC DIGITS. NOTE THE
002170*    RECEIVER BANK CODE AND SWIFT CODE ARE NOT DIGIT-CHECKED
002180*    HERE - THOSE ARE ALPHANUMERIC BY DESIGN AND ARE VALIDATED
002190*    AGAINST THE FORBIDDEN-CHARACTER LIST INSTEAD, IF AT ALL.
002200     MOVE PW-SENDER-ACCOUNT-NUMBER TO WS-SANITIZE-VALUE.
002210     PERFORM 2100-CHECK-DIGITS THRU 2100-EXIT.
002220     IF WS-DIGIT-COUNT = ZERO
002230         SET PW-RESULT-REJECTED TO TRUE
002240         MOVE "SENDER ACCOUNT NOT NUMERIC" TO PW-REJECT-REASON
002250         GO TO 2000-EXIT.
002260     MOVE PW-RECEIVER-ACCOUNT-NUMBER TO WS-SANITIZE-VALUE.
002270     PERFORM 2100-CHECK-DIGITS THRU 2100-EXIT.
002280     IF WS-DIGIT-COUNT = ZERO
002290         SET PW-RESULT-REJECTED TO TRUE
002300         MOVE "RECEIVER ACCOUNT NOT NUMERIC" TO PW-REJECT-REASON
002310         GO TO 2000-EXIT.
002320     MOVE PW-SENDER-ROUTING-NUMBER TO WS-SANITIZE-VALUE.
002330     PERFORM 2100-CHECK-DIGITS THRU 2100-EXIT.
002340     IF WS-DIGIT-COUNT = ZERO
002350         SET PW-RESULT-REJECTED TO TRUE
002360         MOVE "SENDER ROUTING NOT NUMERIC" TO PW-REJECT-REASON
002370         GO TO 2000-EXIT.
002380*    FORBIDDEN-CHARACTER SCAN - EVERY FREE-TEXT FIELD ON THE
002390*    REQUEST, ADDED ONE FIELD AT A TIME AS EACH WAS FLAGGED BY
002400*    AUDIT (SEE CR-1994-029 AND CR-2001-002 ABOVE). SENDER NAME
002410*    FIRST SINCE IT IS THE FIELD MOST OFTEN TYPED BY HAND.
002420     MOVE PW-SENDER-NAME TO WS-SANITIZE-VALUE.
002430     PERFORM 2200-CHECK-FORBIDDEN THRU 2200-EXIT.
002440     IF WS-FORBIDDEN-FOUND
002450         SET PW-RESULT-REJECTED TO TRUE
002460         MOVE "SENDER NAME CONTAINS BAD CHARACTER"
002470             TO PW-REJECT-REASON
002480         GO TO 2000-EXIT.
002490     MOVE PW-RECEIVER-NAME TO WS-SANITIZE-VALUE.
002500     PERFORM 2200-CHECK-FORBIDDEN THRU 2200-EXIT.
002510     IF WS-FORBIDDEN-FOUND
002520         SET PW-RESULT-REJECTED TO TRUE
002530         MOVE "RECEIVER NAME CONTAINS BAD CHARACTER"
002540             TO PW-REJECT-REASON
002550         GO TO 2000-EXIT.
002560     MOVE PW-SENDER-ADDRESS TO WS-SANITIZE-VALUE.
002570     PERFORM 2200-CHECK-FORBIDDEN THRU 2200-EXIT.
002580     IF WS-FORBIDDEN-FOUND
002590         SET PW-RESULT-REJECTED TO TRUE
002600         MOVE "SENDER ADDRESS CONTAINS BAD CHARACTER"
002610             TO PW-REJECT-REASON
002620         GO TO 2000-EXIT.
002630     MOVE PW-CORRIDOR TO WS-SANITIZE-VALUE.
002640     PERFORM 2200-CHECK-FORBIDDEN THRU 2200-EXIT.
002650     IF WS-FORBIDDEN-FOUND
002660         SET PW-RESULT-REJECTED TO TRUE
002670         MOVE "CORRIDOR CONTAINS BAD CHARACTER" TO PW-REJECT-REASON
002680         GO TO 2000-EXIT.
002690     MOVE PW-PURPOSE TO WS-SANITIZE-VALUE.
002700     PERFORM 2200-CHECK-FORBIDDEN THRU 2200-EXIT.
002710     IF WS-FORBIDDEN-FOUND
002720         SET PW-RESULT-REJECTED TO TRUE
002730         MOVE "PURPOSE CONTAINS BAD CHARACTER" TO PW-REJECT-REASON
002740         GO TO 2000-EXIT.
002750 2000-EXIT.
002760*    REACHED EITHER AFTER A GO TO ABOVE (REJECTED, REASON SET)
002770*    OR BY FALLING THROUGH THE LAST CHECK (ACCEPTED, RESULT
002780*    CODE AND REASON LEFT AS SET AT THE TOP OF THIS PARAGRAPH).
002790     EXIT.
002800*-----------------------------------------------------------
002810* ACCOUNT / ROUTING NUMBER VALIDATOR - 4 TO 16 DIGITS, ALL
002820* DIGITS, NO OTHER CHARACTERS. WS-DIGIT-COUNT CARRIES BACK
002830* THE LENGTH OF THE VALUE ONCE TRAILING SPACES ARE STRIPPED;
002840* IT IS LEFT AT ZERO WHEN THE VALUE FAILS THE RULE. THE SCAN
002850* STOPS AT THE FIRST SPACE OR THE FIRST NON-DIGIT, WHICHEVER
002860* COMES FIRST, SO AN EMBEDDED BLANK (E.G. A MISTYPED ACCOUNT
002870* NUMBER WITH A SPACE IN THE MIDDLE) FAILS THE RULE.
002880*-----------------------------------------------------------
002890 2100-CHECK-DIGITS.
002900*    WS-SANITIZE-VALUE MUST ALREADY BE LOADED BY THE CALLER -
002910*    THIS PARAGRAPH NEVER TOUCHES PW- FIELDS DIRECTLY, WHICH IS
002920*    WHAT LETS 2000-INITIAL-VERIFY REUSE IT FOR ALL THREE OF
002930*    THE SENDER ACCOUNT, RECEIVER ACCOUNT AND SENDER ROUTING
002940*    CHECKS ABOVE.
002950     MOVE ZERO TO WS-DIGIT-COUNT.
002960     SET WS-CHAR-SUBSCRIPT TO 1.
002970 2100-FIND-LENGTH.
002980     IF WS-CHAR-SUBSCRIPT > 40
002990         GO TO 2100-VALIDATE.
003000     IF WS-SANITIZE-CHAR(WS-CHAR-SUBSCRIPT) = SPACE
003010         GO TO 2100-VALIDATE.
003020*    CR-2004-004 - DIGITS-ONLY IS THE CLASS CONDITION DECLARED
003030*    IN SPECIAL-NAMES ABOVE, TRUE ONLY FOR "0" THROUGH "9".
003040     IF WS-SANITIZE-CHAR(WS-CHAR-SUBSCRIPT) IS NOT DIGITS-ONLY
003050         MOVE ZERO TO WS-DIGIT-COUNT
003060         GO TO 2100-EXIT.
003070     ADD 1 TO WS-DIGIT-COUNT.
003080     ADD 1 TO WS-CHAR-SUBSCRIPT.
003090     GO TO 2100-FIND-LENGTH.
003100*    LENGTH IS NOW KNOWN - APPLY THE MIN/MAX BAND FROM THE
003110*    78-LEVELS DECLARED IN WORKING-STORAGE.
003120 2100-VALIDATE.
003130     IF WS-DIGIT-COUNT < MIN-ACCOUNT-DIGITS
003140         MOVE ZERO TO WS-DIGIT-COUNT
003150         GO TO 2100-EXIT.
003160     IF WS-DIGIT-COUNT > MAX-ACCOUNT-DIGITS
003170         MOVE ZERO TO WS-DIGIT-COUNT.
003180 2100-EXIT.
003190     EXIT.
003200*-----------------------------------------------------------
003210* SANITIZED VALIDATOR - REJECT ANY OF  < > " ' &
003220* CALLED FOR EVERY FREE-TEXT FIELD ON THE REQUEST - SENDER AND
003230* RECEIVER NAME, SENDER ADDRESS, CORRIDOR AND PURPOSE. THE
003240* OUTER LOOP WALKS EVERY CHARACTER OF THE VALUE; THE INNER
003250* LOOP COMPARES THAT CHARACTER AGAINST ALL FIVE FORBIDDEN
003260* CHARACTERS. EITHER LOOP EXITS EARLY AS SOON AS A HIT IS
003270* FOUND, SO A LONG CLEAN FIELD STILL COSTS AT MOST 40 X 5
003280* COMPARES IN THE WORST CASE.
003290*-----------------------------------------------------------
003300 2200-CHECK-FORBIDDEN.
003310*    START CLEAN EVERY CALL - THE SWITCH IS NOT RESET BY THE
003320*    CALLER, SO IT MUST BE RESET HERE OR A PRIOR FIELD'S HIT
003330*    WOULD LEAK INTO THE NEXT FIELD'S RESULT.
003340     MOVE "N" TO WS-FORBIDDEN-FOUND-SWITCH.
003350     SET WS-CHAR-SUBSCRIPT TO 1.
003360 2200-SCAN-VALUE.
003370     IF WS-CHAR-SUBSCRIPT > 40
003380         GO TO 2200-EXIT.
003390     SET WS-FC-SUBSCRIPT TO 1.
003400*    INNER LOOP OVER THE FIVE-ENTRY FORBIDDEN-CHAR TABLE FOR
003410*    THE ONE CHARACTER SELECTED BY THE OUTER LOOP ABOVE - A
003420*    MATCH HERE SETS THE 88-LEVEL AND EXITS BOTH LOOPS AT ONCE
003430*    SINCE THERE IS NO POINT SCANNING THE REST OF THE FIELD.
003440 2200-SCAN-FORBIDDEN.
003450     IF WS-FC-SUBSCRIPT > 5
003460         GO TO 2200-NEXT-CHAR.
003470     IF WS-SANITIZE-CHAR(WS-CHAR-SUBSCRIPT) =
003480                       FC-CHAR(WS-FC-SUBSCRIPT)
003490         SET WS-FORBIDDEN-FOUND TO TRUE
003500         GO TO 2200-EXIT.
003510     ADD 1 TO WS-FC-SUBSCRIPT.
003520     GO TO 2200-SCAN-FORBIDDEN.
003530 2200-NEXT-CHAR.
003540     ADD 1 TO WS-CHAR-SUBSCRIPT.
003550     GO TO 2200-SCAN-VALUE.
003560 2200-EXIT.
003570     EXIT.
003580*-----------------------------------------------------------
003590* FUNCTION 'V' - AUTOMATED VERIFICATION. FIRST MATCHING RULE
003600* WINS, IN THE ORDER LAID DOWN BY THE FX DESK. A PAYMENT THAT
003610* MATCHES NO RULE AT ALL FALLS THROUGH TO PENDING-ADMIN-REVIEW
003620* RATHER THAN BEING AUTO-APPROVED - THIS PROGRAM NEVER SETS
003630* AN APPROVED STATUS ITSELF, ONLY PAYSTUPD DOES THAT, AFTER AN
003640* OPERATOR HAS ACTED ON WHATEVER STATUS LANDS HERE.
003650*-----------------------------------------------------------
003660*    DEFAULT RESULT CODE IS LEFT AS WHATEVER 'I' SET EARLIER -
003670*    THIS PARAGRAPH ONLY EVER TOUCHES PW-STATUS, NEVER
003680*    PW-RESULT-CODE, SINCE A PAYMENT THAT REACHED FUNCTION 'V'
003690*    HAS ALREADY PASSED HARD VALIDATION.
003700 3000-AUTO-VERIFY.
003710     IF PW-SOURCE-AMOUNT < LOW-BALANCE-THRESHOLD
003720         MOVE "LOW-BALANCE" TO PW-STATUS
003730         GO TO 3000-EXIT.
003740*    CR-1999-004 - COMPARE IS CASE INSENSITIVE, SO "Test
003750*    Sender" AND "TEST SENDER" BOTH TRIP THE RULE.
003760     MOVE PW-SENDER-NAME TO WS-SENDER-NAME-UPPER.
003770     PERFORM 3100-FOLD-SENDER-UPPER THRU 3100-EXIT.
003780     IF WS-SENDER-NAME-UPPER = "TEST SENDER"
003790         MOVE "MISINFORMATION-SENDER" TO PW-STATUS
003800         GO TO 3000-EXIT.
003810     MOVE PW-RECEIVER-NAME TO WS-RECEIVER-NAME-UPPER.
003820     PERFORM 3200-FOLD-RECEIVER-UPPER THRU 3200-EXIT.
003830     IF WS-RECEIVER-NAME-UPPER = "TEST RECEIVER"
003840         MOVE "MISINFORMATION-RECEIVER" TO PW-STATUS
003850         GO TO 3000-EXIT.
003860     IF PW-SOURCE-AMOUNT > MAX-AMOUNT-LIMIT
003870         MOVE "REJECTED" TO PW-STATUS
003880         GO TO 3000-EXIT.
003890*    CR-2000-011 - SAME SOURCE AND DESTINATION COUNTRY SHOULD
003900*    NEVER NEED A CURRENCY CONVERSION; IF THE CURRENCIES STILL
003910*    DIFFER, SOMETHING ON THE REQUEST IS WRONG.
003920     IF PW-SOURCE-COUNTRY = PW-DEST-COUNTRY
003930             AND PW-SOURCE-CURRENCY NOT = PW-TARGET-CURRENCY
003940         MOVE "REJECTED" TO PW-STATUS
003950         GO TO 3000-EXIT.
003960     MOVE "PENDING-ADMIN-REVIEW" TO PW-STATUS.
003970 3000-EXIT.
003980     EXIT.
003990*-----------------------------------------------------------
004000* FOLD THE SENDER NAME TO UPPER CASE FOR THE MISINFORMATION
004010* COMPARE ABOVE - INSPECT CONVERTING LEAVES ANY CHARACTER NOT
004020* IN WS-LOWER-ALPHABET UNCHANGED, SO DIGITS AND PUNCTUATION
004030* PASS THROUGH UNTOUCHED.
004040*-----------------------------------------------------------
004050 3100-FOLD-SENDER-UPPER.
004060     INSPECT WS-SENDER-NAME-UPPER
004070         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
004080 3100-EXIT.
004090     EXIT.
004100*-----------------------------------------------------------
004110* SAME FOLD AS 3100 ABOVE, FOR THE RECEIVER NAME. KEPT AS A
004120* SEPARATE PARAGRAPH RATHER THAN A SHARED ONE BECAUSE THE TWO
004130* WORK FIELDS ARE NOT THE SAME FIELD.
004140*-----------------------------------------------------------
004150 3200-FOLD-RECEIVER-UPPER.
004160     INSPECT WS-RECEIVER-NAME-UPPER
004170         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
004180 3200-EXIT.
004190     EXIT.
