000010*****************************************************************
000020* PAYREF                                                        *
000030* REFERENCE NUMBER GENERATION AND ACCOUNT/ROUTING MASKING       *
000040*****************************************************************
000050 IDENTIFICATION DIVISION.
000060 PROGRAM-ID. PAYREF.
000070 AUTHOR. M SANZ.
000080 INSTALLATION. UNIZARBANK GLOBAL PAYMENTS OPERATIONS CENTER.
000090 DATE-WRITTEN. 11/02/1993.
000100 DATE-COMPILED.
000110 SECURITY. UNIZARBANK INTERNAL USE ONLY - OPERATIONS AND AUDIT.
000120*****************************************************************
000130* CHANGE LOG                                                    *
000140*-----------------------------------------------------------   *
000150* 11/02/1993 M SANZ     CR-1993-026  ORIGINAL WRITE-UP. TXN/SND/*
000160*                       RCV REFERENCE NUMBERS FROM RUN DATE AND *
000170*                       AN IN-MEMORY SEQUENCE COUNTER.          *
000180* 07/14/1994 M SANZ     CR-1994-011  ACCOUNT AND ROUTING NUMBER *
000190*                       MASKING MOVED HERE FROM THE OLD PRINT   *
000200*                       ROUTINE - FUNCTION CODE "K" ADDED.      *
000210* 05/09/1996 J ARANDA   CR-1996-004  MASK LEAVES VALUES SHORTER *
000220*                       THAN FOUR CHARACTERS UNCHANGED.         *
000230* 11/30/1998 P VIDAL    Y2K-1998-021 SEQUENCE SUFFIX NOW BUILT  *
000240*                       FROM THE FOUR-DIGIT CENTURY YEAR.       *
000250* 03/22/2000 M SANZ     CR-2000-007  MASK ALWAYS STARS A FIXED  *
000260*                       FOUR POSITIONS AHEAD OF THE LAST FOUR   *
000270*                       DIGITS - LONGER ACCOUNT NUMBERS WERE    *
000280*                       COMING OUT WITH TOO MANY STARS.         *
000290* 02/16/2004 L FIGUERAS CR-2004-008  DROPPED THE UNUSED         *
000300*                       REF-DIGITS CLASS CONDITION - NOTHING    *
000310*                       IN THIS PROGRAM EVER TESTED IT.         *
000320*****************************************************************
000330*---------------------------------------------------------------
000340* THIS MODULE HANDLES TWO UNRELATED JOBS UNDER ONE FUNCTION CODE
000350* SWITCH BECAUSE BOTH ARE SMALL AND BOTH OPERATE ON THE SAME
000360* PAYMENT-WORK-AREA FIELDS - FUNCTION 'R' BUILDS THE THREE
000370* REFERENCE NUMBERS STAMPED ON A NEWLY ACCEPTED PAYMENT, AND
000380* FUNCTION 'K' MASKS THE ACCOUNT AND ROUTING NUMBERS BEFORE THEY
000390* ARE ALLOWED ONTO THE SUMMARY REPORT OR ANY SCREEN OUTSIDE OF
000400* OPERATIONS. NEITHER JOB TOUCHES A FILE OF ITS OWN.
000410*---------------------------------------------------------------
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460 DATA DIVISION.
000470 WORKING-STORAGE SECTION.
000480*---------------------------------------------------------------
000490* WS-SEQUENCE-COUNTER ADVANCES ONCE PER PAYMENT FOR THE LIFE OF
000500* THE RUN AND IS NEVER RESET BETWEEN CALLS - IT IS WHAT MAKES
000510* THE LAST FOUR DIGITS OF A REFERENCE NUMBER UNIQUE WITHIN A
000520* SINGLE BATCH RUN, EVEN WHEN MANY PAYMENTS SHARE A RUN DATE.
000530*---------------------------------------------------------------
000540 77  WS-SEQUENCE-COUNTER              PIC 9(06) COMP VALUE ZERO.
000550*---------------------------------------------------------------
000560* WS-DATE-SUFFIX SPLITS THE PROCESSING DATE INTO THE THREE
000570* PIECES THAT GO INTO EACH REFERENCE NUMBER'S DATE PORTION.
000580* WS-DATE-SUFFIX-COMPACT REDEFINES THE SAME EIGHT BYTES AS ONE
000590* NUMBER SO PW-PROCESS-DATE CAN BE MOVED IN WITH A SINGLE MOVE,
000600* THE SAME TRICK PAYCALC USES FOR ITS OWN DATE WORK AREA.
000610*---------------------------------------------------------------
000620 01  WS-DATE-SUFFIX.
000630     05  WS-SUFFIX-CCYY               PIC 9(04).
000640     05  WS-SUFFIX-MM                 PIC 9(02).
000650     05  WS-SUFFIX-DD                 PIC 9(02).
000660 01  WS-DATE-SUFFIX-COMPACT REDEFINES WS-DATE-SUFFIX
000670                                      PIC 9(08).
000680*---------------------------------------------------------------
000690* WS-SEQUENCE-EDIT HOLDS THE COUNTER IN DISPLAY FORM FOR THE
000700* STRING STATEMENTS BELOW, WHICH CANNOT CONCATENATE A COMP
000710* FIELD DIRECTLY. THE ALTERNATE CHARACTER-TABLE VIEW WAS ADDED
000720* FOR THE OLD COLUMN-BY-COLUMN EDIT ROUTINE AND IS KEPT HERE
000730* SINCE IT COSTS NOTHING AND SOME OPS SCRIPTS STILL PROBE IT.
000740*---------------------------------------------------------------
000750 01  WS-SEQUENCE-EDIT.
000760     05  WS-SEQ-EDIT-VALUE            PIC 9(06).
000770 01  WS-SEQUENCE-EDIT-ALT REDEFINES WS-SEQUENCE-EDIT.
000780     05  WS-SEQ-EDIT-CHAR OCCURS 6 TIMES
000790                                      PIC X(01).
000800*---------------------------------------------------------------
000810* MASKING WORK AREA - LAST FOUR CHARACTERS KEPT, REST STARRED.
000820* WS-MASK-VALUE HOLDS THE INCOMING ACCOUNT OR ROUTING NUMBER,
000830* WS-MASK-LENGTH IS ITS TRIMMED LENGTH FOUND BY 3110-FIND-
000840* LENGTH, AND WS-MASK-RESULT IS BUILT UP BY 3100-MASK-ONE-
000850* VALUE BEFORE BEING MOVED BACK TO THE CALLER'S FIELD.
000860* WS-MASK-WORK-ALT REDEFINES ALL THREE AS ONE CHARACTER TABLE -
000870* NOT SUBSCRIPTED TODAY, BUT KEPT FOR A FUTURE CHARACTER-BY-
000880* CHARACTER SCRAMBLE ROUTINE THE FX DESK HAS ASKED ABOUT.
000890*---------------------------------------------------------------
000900 01  WS-MASK-WORK.
000910     05  WS-MASK-VALUE                PIC X(16).
000920     05  WS-MASK-LENGTH                PIC 9(02) COMP.
000930     05  WS-MASK-RESULT                PIC X(16).
000940 01  WS-MASK-WORK-ALT REDEFINES WS-MASK-WORK.
000950     05  WS-MASK-CHAR OCCURS 34 TIMES PIC X(01).
000960 LINKAGE SECTION.
000970*---------------------------------------------------------------
000980* PAYMENT-WORK-AREA IS THE SAME LAYOUT, BYTE FOR BYTE, IN THE
000990* WORKING-STORAGE OF PAYBATCH AND THE LINKAGE SECTION OF EVERY
001000* PROGRAM PAYBATCH CALLS. PAYREF READS PW-FUNCTION-CODE, READS
001010* PW-PROCESS-DATE AND THE UNMASKED ACCOUNT/ROUTING FIELDS, AND
001020* FILLS IN THE REFERENCE NUMBER FIELDS OR THE MASKED FIELDS
001030* DEPENDING ON THE FUNCTION CODE. CHANGE ALL FIVE COPIES OF
001040* THIS LAYOUT TOGETHER.                                        *
001050*---------------------------------------------------------------
001060 01  PAYMENT-WORK-AREA.
001070     05  PW-FUNCTION-CODE             PIC X(01).
001080     05  PW-IDEMPOTENCY-KEY           PIC X(20).
001090     05  PW-SENDER-NAME               PIC X(30).
001100     05  PW-SENDER-ADDRESS            PIC X(40).
001110     05  PW-SENDER-ACCOUNT-NUMBER     PIC X(16).
001120     05  PW-SENDER-ROUTING-NUMBER     PIC X(16).
001130     05  PW-RECEIVER-NAME             PIC X(30).
001140     05  PW-RECEIVER-ACCOUNT-NUMBER   PIC X(16).
001150     05  PW-RECEIVER-BANK-CODE        PIC X(10).
001160     05  PW-RECEIVER-SWIFT-CODE       PIC X(11).
001170     05  PW-SOURCE-CURRENCY           PIC X(03).
001180     05  PW-TARGET-CURRENCY           PIC X(03).
001190     05  PW-SOURCE-COUNTRY            PIC X(02).
001200     05  PW-DEST-COUNTRY              PIC X(02).
001210     05  PW-SOURCE-AMOUNT             PIC S9(9)V99.
001220     05  PW-PURPOSE                   PIC X(30).
001230     05  PW-CORRIDOR                  PIC X(08).
001240     05  PW-PROCESS-DATE              PIC 9(08).
001250     05  PW-CONFIG-ID                 PIC X(10).
001260     05  PW-FX-RATE                   PIC S9(5)V9(6).
001270     05  PW-FEE-FLAT                  PIC S9(7)V99.
001280     05  PW-FEE-PERCENT               PIC S9(3)V9(4).
001290     05  PW-FLAT-FEE-AMOUNT           PIC S9(7)V99.
001300     05  PW-PERCENT-FEE-AMOUNT        PIC S9(7)V99.
001310     05  PW-TOTAL-FEE                 PIC S9(7)V99.
001320     05  PW-CONVERTED-AMOUNT          PIC S9(9)V99.
001330     05  PW-TARGET-AMOUNT             PIC S9(9)V99.
001340     05  PW-ESTIMATED-DELIVERY        PIC X(10).
001350     05  PW-STATUS                    PIC X(22).
001360     05  PW-REFERENCE-NUMBER          PIC X(20).
001370     05  PW-SENDER-REFERENCE          PIC X(20).
001380     05  PW-RECEIVER-REFERENCE        PIC X(20).
001390     05  PW-MASKED-SENDER-ACCOUNT     PIC X(16).
001400     05  PW-MASKED-SENDER-ROUTING     PIC X(16).
001410     05  PW-MASKED-RECEIVER-ACCOUNT   PIC X(16).
001420     05  PW-SEQUENCE-NUMBER           PIC 9(08) COMP.
001430     05  PW-RESULT-CODE               PIC X(01).
001440         88  PW-RESULT-OK                 VALUE "Y".
001450         88  PW-RESULT-REJECTED           VALUE "N".
001460     05  PW-REJECT-REASON             PIC X(30).
001470     05  FILLER                       PIC X(20).
001480 PROCEDURE DIVISION USING PAYMENT-WORK-AREA.
001490*-----------------------------------------------------------
001500* ENTRY POINT - DISPATCH ON PW-FUNCTION-CODE. 'R' BUILDS
001510* REFERENCE NUMBERS FOR A NEWLY ACCEPTED PAYMENT; ANY OTHER
001520* CODE IS TREATED AS 'K', THE MASKING REQUEST, SINCE THOSE
001530* ARE THE ONLY TWO CODES PAYBATCH EVER SENDS TO THIS MODULE.
001540*-----------------------------------------------------------
001550 0000-MAIN-PROCESS.
001560     IF PW-FUNCTION-CODE = "R"
001570         PERFORM 2000-GENERATE-REFERENCES THRU 2000-EXIT
001580     ELSE
001590         PERFORM 3000-MASK-SENSITIVE-FIELDS THRU 3000-EXIT.
001600     EXIT PROGRAM.
001610*-----------------------------------------------------------
001620* BUILD THE PRIMARY, SENDER AND RECEIVER REFERENCE NUMBERS
001630* FROM THE PROCESSING DATE AND AN IN-MEMORY SEQUENCE COUNTER
001640* THAT ADVANCES ONCE PER PAYMENT FOR THE LIFE OF THE RUN.
001650* ALL THREE SHARE THE SAME DATE SUFFIX AND SEQUENCE NUMBER -
001660* ONLY THE THREE-CHARACTER PREFIX (TXN/SND/RCV) DIFFERS - SO
001670* THEY ALWAYS SORT AND CROSS-REFERENCE TOGETHER ON A REPORT.
001680*-----------------------------------------------------------
001690 2000-GENERATE-REFERENCES.
001700     ADD 1 TO WS-SEQUENCE-COUNTER.
001710     MOVE PW-PROCESS-DATE TO WS-DATE-SUFFIX-COMPACT.
001720     MOVE WS-SEQUENCE-COUNTER TO WS-SEQ-EDIT-VALUE
001730                                 PW-SEQUENCE-NUMBER.
001740*    TXN- IS THE PRIMARY REFERENCE STAMPED ON THE PAYMENT ITSELF.
001750     STRING "TXN-" DELIMITED BY SIZE
001760            WS-SUFFIX-CCYY DELIMITED BY SIZE
001770            WS-SUFFIX-MM   DELIMITED BY SIZE
001780            WS-SUFFIX-DD   DELIMITED BY SIZE
001790            "-" DELIMITED BY SIZE
001800            WS-SEQ-EDIT-VALUE DELIMITED BY SIZE
001810         INTO PW-REFERENCE-NUMBER.
001820*    SND- IS WHAT GOES BACK TO THE SENDER ON THEIR ADVICE.
001830     STRING "SND-" DELIMITED BY SIZE
001840            WS-SUFFIX-CCYY DELIMITED BY SIZE
001850            WS-SUFFIX-MM   DELIMITED BY SIZE
001860            WS-SUFFIX-DD   DELIMITED BY SIZE
001870            "-" DELIMITED BY SIZE
001880            WS-SEQ-EDIT-VALUE DELIMITED BY SIZE
001890         INTO PW-SENDER-REFERENCE.
001900*    RCV- IS WHAT GOES TO THE RECEIVING BANK ON THE WIRE.
001910     STRING "RCV-" DELIMITED BY SIZE
001920            WS-SUFFIX-CCYY DELIMITED BY SIZE
001930            WS-SUFFIX-MM   DELIMITED BY SIZE
001940            WS-SUFFIX-DD   DELIMITED BY SIZE
001950            "-" DELIMITED BY SIZE
001960            WS-SEQ-EDIT-VALUE DELIMITED BY SIZE
001970         INTO PW-RECEIVER-REFERENCE.
001980 2000-EXIT.
001990     EXIT.
002000*-----------------------------------------------------------
002010* MASK THE SENDER ACCOUNT, SENDER ROUTING AND RECEIVER
002020* ACCOUNT NUMBERS, KEEPING ONLY THE LAST FOUR CHARACTERS.
002030* VALUES SHORTER THAN FOUR CHARACTERS ARE LEFT UNCHANGED.
002040* EACH FIELD IS MASKED ONE AT A TIME THROUGH THE SAME SHARED
002050* WS-MASK-WORK AREA RATHER THAN THREE SEPARATE COPIES OF THE
002060* MASKING LOGIC - KEEPS THE RULE IN EXACTLY ONE PLACE.
002070*-----------------------------------------------------------
002080 3000-MASK-SENSITIVE-FIELDS.
002090     MOVE PW-SENDER-ACCOUNT-NUMBER TO WS-MASK-VALUE.
002100     PERFORM 3100-MASK-ONE-VALUE THRU 3100-EXIT.
002110     MOVE WS-MASK-RESULT TO PW-MASKED-SENDER-ACCOUNT.
002120     MOVE PW-SENDER-ROUTING-NUMBER TO WS-MASK-VALUE.
002130     PERFORM 3100-MASK-ONE-VALUE THRU 3100-EXIT.
002140     MOVE WS-MASK-RESULT TO PW-MASKED-SENDER-ROUTING.
002150     MOVE PW-RECEIVER-ACCOUNT-NUMBER TO WS-MASK-VALUE.
002160     PERFORM 3100-MASK-ONE-VALUE THRU 3100-EXIT.
002170     MOVE WS-MASK-RESULT TO PW-MASKED-RECEIVER-ACCOUNT.
002180 3000-EXIT.
002190     EXIT.
002200*-----------------------------------------------------------
002210* MASK ONE VALUE - FIND ITS TRIMMED LENGTH, THEN IF IT IS AT
002220* LEAST FOUR CHARACTERS LONG, STAR THE FIRST FOUR POSITIONS
002230* AND COPY THE LAST FOUR CHARACTERS OF THE ACTUAL VALUE RIGHT
002240* AFTER THE STARS. THIS MATCHES THE FIXED "****1234"-STYLE
002250* DISPLAY THE FRAUD TEAM ASKED FOR UNDER CR-2000-007, REGARDLESS
002260* OF HOW LONG THE UNDERLYING ACCOUNT NUMBER ACTUALLY IS.
002270*-----------------------------------------------------------
002280 3100-MASK-ONE-VALUE.
002290     MOVE SPACES TO WS-MASK-RESULT.
002300     PERFORM 3110-FIND-LENGTH THRU 3110-EXIT.
002310     IF WS-MASK-LENGTH < 4
002320*        TOO SHORT TO MASK SENSIBLY - CR-1996-004 LEAVES IT AS IS.
002330         MOVE WS-MASK-VALUE TO WS-MASK-RESULT
002340         GO TO 3100-EXIT.
002350     MOVE "****" TO WS-MASK-RESULT (1:4).
002360     MOVE WS-MASK-VALUE (WS-MASK-LENGTH - 3:4)
002370         TO WS-MASK-RESULT (5:4).
002380 3100-EXIT.
002390     EXIT.
002400*-----------------------------------------------------------
002410* FIND THE TRIMMED LENGTH OF WS-MASK-VALUE BY WALKING BACKWARD
002420* FROM POSITION 16 UNTIL A NON-SPACE CHARACTER IS FOUND. AN
002430* ALL-SPACE VALUE ENDS WITH WS-MASK-LENGTH AT ZERO, WHICH THE
002440* CALLER HANDLES AS "SHORTER THAN FOUR CHARACTERS."
002450*-----------------------------------------------------------
002460 3110-FIND-LENGTH.
002470     MOVE 16 TO WS-MASK-LENGTH.
002480 3110-LOOP.
002490     IF WS-MASK-LENGTH = ZERO
002500         GO TO 3110-EXIT.
002510     IF WS-MASK-VALUE (WS-MASK-LENGTH:1) NOT = SPACE
002520         GO TO 3110-EXIT.
002530     SUBTRACT 1 FROM WS-MASK-LENGTH.
002540     GO TO 3110-LOOP.
002550 3110-EXIT.
002560     EXIT.
