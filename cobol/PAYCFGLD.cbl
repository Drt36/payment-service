000100*****************************************************************
000200* PAYCFGLD                                                      *
000300* EXCHANGE RATE CONFIGURATION - LOAD, VALIDATE AND MATCH        *
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. PAYCFGLD.
000700 AUTHOR. R OCHOA.
000800 INSTALLATION. UNIZARBANK GLOBAL PAYMENTS OPERATIONS CENTER.
000900 DATE-WRITTEN. 06/14/1991.
001000 DATE-COMPILED.
001100 SECURITY. UNIZARBANK INTERNAL USE ONLY - OPERATIONS AND AUDIT.
001200*****************************************************************
001300* CHANGE LOG                                                    *
001400*-----------------------------------------------------------   *
001500* 06/14/1991 R OCHOA    CR-1991-005  ORIGINAL WRITE-UP. LOADS   *
001600*                       THE RATE TABLE AND MATCHES ON CURRENCY  *
001700*                       PAIR AND AMOUNT BAND.                   *
001800* 02/11/1992 J ARANDA   CR-1992-002  NEWEST-WINS RULE ADDED -   *
001900*                       HIGHEST CREATED-SEQ TAKES PRIORITY WHEN *
002000*                       MORE THAN ONE CONFIG MATCHES.           *
002100* 07/23/1993 M SANZ     CR-1993-011  MIN-AMOUNT GREATER THAN    *
002200*                       MAX-AMOUNT NOW REJECTED AND COUNTED,    *
002300*                       NOT JUST SKIPPED.                       *
002400* 04/02/1998 P VIDAL    CR-1998-008  REFORMATTED FOR READABILITY*
002500*                       NO LOGIC CHANGE.                        *
002600* 11/23/1998 P VIDAL    Y2K-1998-015 CREATED-SEQ COMPARE LEFT   *
002700*                       AS-IS, FIELD IS NOT A DATE.             *
002800* 09/30/1999 R OCHOA    CR-1999-033  TABLE SIZE RAISED TO 500   *
002900*                       CONFIGURATIONS PER OPS REQUEST.         *
003000* 06/14/2002 M SANZ     CR-2002-017  DELETED-FLAG SKIP MOVED    *
003100*                       AHEAD OF THE BAND COMPARE FOR SPEED.    *
003150* 02/16/2004 L FIGUERAS CR-2004-006  DROPPED THE UNUSED         *
003160*                       CFG-CURRENCY-CHARS CLASS CONDITION -    *
003170*                       NOTHING IN THIS PROGRAM EVER TESTED IT. *
003200*****************************************************************
003210*---------------------------------------------------------------
003220* THIS MODULE IS CALLED TWICE PER RUN FROM PAYBATCH'S POINT OF
003230* VIEW - ONCE UP FRONT WITH PW-FUNCTION-CODE = 'L' TO BUILD THE
003240* IN-MEMORY RATE TABLE FROM CFGFILE, THEN ONCE PER PAYMENT WITH
003250* PW-FUNCTION-CODE = 'M' TO FIND THE CONFIGURATION THAT APPLIES
003260* TO THAT PAYMENT'S CURRENCY PAIR AND AMOUNT. THE TABLE SURVIVES
003270* BETWEEN CALLS BECAUSE COBOL WORKING-STORAGE IN A CALLED
003280* SUBPROGRAM IS NOT REINITIALIZED ON REENTRY UNLESS THE PROGRAM
003290* IS CANCELLED, WHICH PAYBATCH NEVER DOES FOR THIS MODULE.
003300*---------------------------------------------------------------
003310 ENVIRONMENT DIVISION.
003320 CONFIGURATION SECTION.
003330 SPECIAL-NAMES.
003340     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT EXCHANGE-CONFIG ASSIGN TO CFGFILE
003700         ORGANIZATION IS SEQUENTIAL
003800         FILE STATUS IS CFG-FS.
003900 DATA DIVISION.
004000 FILE SECTION.
004100*---------------------------------------------------------------
004110* EXCHANGE-CONFIG IS THE RATE TABLE MAINTAINED BY THE FX DESK.
004120* ONE RECORD PER CURRENCY PAIR AND AMOUNT BAND - THE SAME PAIR
004130* CAN APPEAR MORE THAN ONCE WITH DIFFERENT BANDS OR A LATER
004140* CREATED-SEQ SUPERSEDING AN OLDER ONE.                        *
004150*---------------------------------------------------------------
004200 FD  EXCHANGE-CONFIG
004300     LABEL RECORD STANDARD.
004400 01  CFG-REG.
004500     05  CFG-ID                     PIC X(10).
004600     05  CFG-SOURCE-CCY             PIC X(03).
004700     05  CFG-TARGET-CCY             PIC X(03).
004800     05  CFG-MIN-AMOUNT             PIC S9(9)V99.
004900     05  CFG-MAX-AMOUNT             PIC S9(9)V99.
005000     05  CFG-FX-RATE                PIC S9(5)V9(6).
005100     05  CFG-FEE-FLAT               PIC S9(7)V99.
005200     05  CFG-FEE-PERCENT            PIC S9(3)V9(4).
005300     05  CFG-CREATED-SEQ            PIC 9(8).
005400     05  CFG-DELETED-FLAG           PIC X(01).
005500         88  CFG-IS-DELETED             VALUE "Y".
005600     05  FILLER                     PIC X(06).
005700*---------------------------------------------------------------
005710* DUMP VIEW OF THE INCOMING RECORD - USED ONLY WHEN A RECORD IS
005720* REJECTED SO THE WHOLE 80 BYTES CAN BE DISPLAYED FOR OPS TO
005730* TRACK DOWN IN THE SOURCE FILE, WITHOUT NAMING EVERY FIELD.
005740*---------------------------------------------------------------
005800 01  CFG-REG-DUMP REDEFINES CFG-REG.
005900     05  CFG-DUMP-LINE              PIC X(80).
006000 WORKING-STORAGE SECTION.
006050*---------------------------------------------------------------
006060* CFG-FS HOLDS THE TWO-BYTE FILE STATUS CODE AFTER EVERY OPEN
006070* AND READ AGAINST EXCHANGE-CONFIG. "00" IS SUCCESS, ANYTHING
006080* ELSE IS CHECKED EXPLICITLY RATHER THAN LEFT TO BLOW UP THE RUN.
006090*---------------------------------------------------------------
006100 77  CFG-FS                         PIC X(02).
006200 77  CFG-EOF-SWITCH                 PIC X(01) VALUE "N".
006210*    CFG-AT-END DRIVES THE PERFORM...UNTIL IN 1000-LOAD-CONFIG -
006220*    SET ONLY BY THE AT END CLAUSE ON THE TWO READS BELOW.
006300     88  CFG-AT-END                     VALUE "Y".
006400*---------------------------------------------------------------
006410* CFG-TABLE-MAX-ENTRIES IS THE SIZE OF THE OCCURS TABLE BELOW.
006420* RAISED FROM 200 TO 500 BY CR-1999-033 WHEN THE FX DESK STARTED
006430* CARRYING HISTORICAL BANDS INSTEAD OF DELETING THEM OUTRIGHT.
006440*---------------------------------------------------------------
006500 78  CFG-TABLE-MAX-ENTRIES          VALUE 500.
006600*---------------------------------------------------------------
006700* IN-MEMORY EXCHANGE RATE TABLE - BUILT ONCE, HELD FOR THE RUN,
006710* AND SCANNED TOP TO BOTTOM BY 3000-MATCH-CONFIG FOR EVERY
006720* PAYMENT. THE TABLE IS NOT KEPT IN CREATED-SEQ ORDER, SO THE
006730* SCAN HAS TO WALK THE WHOLE TABLE AND REMEMBER THE BEST MATCH
006740* RATHER THAN STOPPING AT THE FIRST HIT.
006800*---------------------------------------------------------------
006900 01  CFG-TABLE.
007000     05  CFG-TABLE-ENTRY OCCURS 500 TIMES
007100                         INDEXED BY CFG-IDX.
007200         10  TBL-CFG-ID             PIC X(10).
007300         10  TBL-SOURCE-CCY         PIC X(03).
007400         10  TBL-TARGET-CCY         PIC X(03).
007500         10  TBL-MIN-AMOUNT         PIC S9(9)V99.
007600         10  TBL-MAX-AMOUNT         PIC S9(9)V99.
007700         10  TBL-FX-RATE            PIC S9(5)V9(6).
007800         10  TBL-FEE-FLAT           PIC S9(7)V99.
007900         10  TBL-FEE-PERCENT        PIC S9(3)V9(4).
008000         10  TBL-CREATED-SEQ        PIC 9(8).
008100*---------------------------------------------------------------
008110* COMBINED CURRENCY-PAIR VIEW OF THE TABLE - THE SIX BYTES OF
008120* SOURCE CCY FOLLOWED BY TARGET CCY ARE COMPARED IN ONE STRING
008130* COMPARE INSTEAD OF TWO FIELD COMPARES WHEN SCANNING FOR A
008140* MATCHING CONFIGURATION IN 3000-SCAN BELOW.
008150*---------------------------------------------------------------
008200 01  CFG-TABLE-KEY-VIEW REDEFINES CFG-TABLE.
008300     05  TBL-KEY-ENTRY OCCURS 500 TIMES.
008400         10  FILLER                 PIC X(10).
008500         10  TBL-KEY-CCY-PAIR       PIC X(06).
008600         10  FILLER                 PIC X(57).
008700*---------------------------------------------------------------
008710* FEE SNAPSHOT VIEW OF THE TABLE - HELD OVER FROM THE OLD AUDIT
008720* LISTING THAT USED TO RUN AGAINST THE RATE TABLE NIGHTLY TO
008730* SPOT-CHECK FEE SCHEDULES. NOT USED BY THIS PROGRAM'S CURRENT
008740* LOGIC BUT LEFT IN PLACE BECAUSE THE BYTE OFFSETS IT EXPOSES
008750* ARE STILL REFERENCED BY AN OPS JCL PROC THAT DUMPS THIS AREA.
008800*---------------------------------------------------------------
008900 01  CFG-TABLE-FEE-VIEW REDEFINES CFG-TABLE.
009000     05  TBL-FEE-ENTRY OCCURS 500 TIMES.
009100         10  FILLER                 PIC X(48).
009200         10  TBL-FEE-SNAPSHOT       PIC X(16).
009300         10  FILLER                 PIC X(09).
009400 77  CFG-TABLE-COUNT                PIC 9(04) COMP VALUE ZERO.
009500 77  CFG-BEST-SUBSCRIPT             PIC 9(04) COMP VALUE ZERO.
009600*---------------------------------------------------------------
009610* CFG-BEST-SEQ IS KEPT DISPLAY, NOT COMP, SO IT CAN BE COMPARED
009620* DIRECTLY AGAINST TBL-CREATED-SEQ, WHICH COMES STRAIGHT OFF THE
009630* INPUT FILE AS A ZONED FIELD.                                 *
009640*---------------------------------------------------------------
009700 77  CFG-BEST-SEQ                   PIC 9(8)  VALUE ZERO.
009800 77  CFG-LOADED-ONCE-SWITCH         PIC X(01) VALUE "N".
009900     88  CFG-ALREADY-LOADED             VALUE "Y".
010000 77  WS-REQUESTED-CCY-PAIR          PIC X(06).
010100 LINKAGE SECTION.
010150*---------------------------------------------------------------
010155* PAYMENT-WORK-AREA IS THE SAME LAYOUT, BYTE FOR BYTE, IN THE
010160* WORKING-STORAGE OF PAYBATCH AND THE LINKAGE SECTION OF EVERY
010165* PROGRAM PAYBATCH CALLS. PAYCFGLD READS PW-FUNCTION-CODE TO
010170* DECIDE WHICH JOB TO DO, READS THE CURRENCY PAIR AND AMOUNT ON
010175* A MATCH CALL, AND FILLS IN PW-CONFIG-ID/PW-FX-RATE/PW-FEE-FLAT/
010180* PW-FEE-PERCENT AND THE RESULT CODE WHEN A MATCH IS FOUND.
010185* CHANGE ALL FIVE COPIES OF THIS LAYOUT TOGETHER.              *
010190*---------------------------------------------------------------
010200 01  PAYMENT-WORK-AREA.
010300     05  PW-FUNCTION-CODE             PIC X(01).
010400     05  PW-IDEMPOTENCY-KEY           PIC X(20).
010500     05  PW-SENDER-NAME               PIC X(30).
010600     05  PW-SENDER-ADDRESS            PIC X(40).
010700     05  PW-SENDER-ACCOUNT-NUMBER     PIC X(16).
010800     05  PW-SENDER-ROUTING-NUMBER     PIC X(16).
010900     05  PW-RECEIVER-NAME             PIC X(30).
011000     05  PW-RECEIVER-ACCOUNT-NUMBER   PIC X(16).
011100     05  PW-RECEIVER-BANK-CODE        PIC X(10).
011200     05  PW-RECEIVER-SWIFT-CODE       PIC X(11).
011300     05  PW-SOURCE-CURRENCY           PIC X(03).
011400     05  PW-TARGET-CURRENCY           PIC X(03).
011500     05  PW-SOURCE-COUNTRY            PIC X(02).
011600     05  PW-DEST-COUNTRY              PIC X(02).
011700     05  PW-SOURCE-AMOUNT             PIC S9(9)V99.
011800     05  PW-PURPOSE                   PIC X(30).
011900     05  PW-CORRIDOR                  PIC X(08).
012000     05  PW-PROCESS-DATE              PIC 9(08).
012100     05  PW-CONFIG-ID                 PIC X(10).
012200     05  PW-FX-RATE                   PIC S9(5)V9(6).
012300     05  PW-FEE-FLAT                  PIC S9(7)V99.
012400     05  PW-FEE-PERCENT               PIC S9(3)V9(4).
012500     05  PW-FLAT-FEE-AMOUNT           PIC S9(7)V99.
012600     05  PW-PERCENT-FEE-AMOUNT        PIC S9(7)V99.
012700     05  PW-TOTAL-FEE                 PIC S9(7)V99.
012800     05  PW-CONVERTED-AMOUNT          PIC S9(9)V99.
012900     05  PW-TARGET-AMOUNT             PIC S9(9)V99.
013000     05  PW-ESTIMATED-DELIVERY        PIC X(10).
013100     05  PW-STATUS                    PIC X(22).
013200     05  PW-REFERENCE-NUMBER          PIC X(20).
013300     05  PW-SENDER-REFERENCE          PIC X(20).
013400     05  PW-RECEIVER-REFERENCE        PIC X(20).
013500     05  PW-MASKED-SENDER-ACCOUNT     PIC X(16).
013600     05  PW-MASKED-SENDER-ROUTING     PIC X(16).
013700     05  PW-MASKED-RECEIVER-ACCOUNT   PIC X(16).
013800     05  PW-SEQUENCE-NUMBER           PIC 9(08) COMP.
013900     05  PW-RESULT-CODE               PIC X(01).
014000         88  PW-RESULT-OK                 VALUE "Y".
014100         88  PW-RESULT-REJECTED           VALUE "N".
014200     05  PW-REJECT-REASON             PIC X(30).
014300     05  FILLER                       PIC X(20).
014350*---------------------------------------------------------------
014360* CFG-LOAD-STATS IS PASSED BACK TO PAYBATCH AFTER THE 'L' CALL
014370* SO THE JOB SUMMARY REPORT CAN SHOW HOW MANY RATE RECORDS WERE
014380* READ, LOADED INTO THE TABLE, AND REJECTED ON THIS RUN.       *
014390*---------------------------------------------------------------
014400 01  CFG-LOAD-STATS.
014500     05  CFG-RECORDS-READ           PIC 9(08) COMP.
014600     05  CFG-RECORDS-LOADED         PIC 9(08) COMP.
014700     05  CFG-RECORDS-REJECTED       PIC 9(08) COMP.
014800 PROCEDURE DIVISION USING PAYMENT-WORK-AREA CFG-LOAD-STATS.
014850*-----------------------------------------------------------
014860* ENTRY POINT - DISPATCH ON PW-FUNCTION-CODE. 'L' IS EXPECTED
014870* EXACTLY ONCE AT THE START OF THE RUN; ANYTHING ELSE IS
014880* TREATED AS A MATCH REQUEST ('M' IS THE ONLY OTHER CODE
014890* PAYBATCH EVER SENDS).                                       *
014900*-----------------------------------------------------------
015000 0000-MAIN-PROCESS.
015100     IF PW-FUNCTION-CODE = "L"
015200         PERFORM 1000-LOAD-CONFIG THRU 1000-EXIT
015300     ELSE
015400         PERFORM 3000-MATCH-CONFIG THRU 3000-EXIT.
015500     EXIT PROGRAM.
015600*-----------------------------------------------------------
015700* FUNCTION 'L' - READ THE CONFIGURATION FILE ONCE AND BUILD
015800* THE IN-MEMORY TABLE USED BY EVERY SUBSEQUENT MATCH CALL.
015810* THE CFG-ALREADY-LOADED SWITCH GUARDS AGAINST PAYBATCH
015820* CALLING 'L' MORE THAN ONCE IN A RUN - THE TABLE IS ONLY
015830* EVER BUILT FROM A FRESH OPEN OF CFGFILE ONE TIME.
015900*-----------------------------------------------------------
016000 1000-LOAD-CONFIG.
016100     IF CFG-ALREADY-LOADED
016200         GO TO 1000-EXIT.
016300     SET CFG-ALREADY-LOADED TO TRUE.
016400     INITIALIZE CFG-LOAD-STATS.
016500     MOVE ZERO TO CFG-TABLE-COUNT.
016600     OPEN INPUT EXCHANGE-CONFIG.
016700     IF CFG-FS NOT = "00"
016800         DISPLAY "PAYCFGLD - UNABLE TO OPEN EXCHANGE-CONFIG"
016900         GO TO 1000-EXIT.
017000     READ EXCHANGE-CONFIG
017100         AT END SET CFG-AT-END TO TRUE.
017200     PERFORM 1100-LOAD-ONE-RECORD THRU 1100-EXIT
017300         UNTIL CFG-AT-END.
017400     CLOSE EXCHANGE-CONFIG.
017500 1000-EXIT.
017600     EXIT.
017700*-----------------------------------------------------------
017710* LOAD ONE RECORD INTO THE TABLE AFTER THREE CHECKS - SKIP IF
017720* DELETED, REJECT IF THE AMOUNT BAND IS BACKWARDS, REJECT IF
017730* THE TABLE IS ALREADY FULL. THE DELETED-FLAG TEST RUNS FIRST
017740* SINCE CR-2002-017, ON THE THEORY THAT MOST DELETED RECORDS
017750* ARE OLD AND THERE IS NO POINT VALIDATING THEIR AMOUNT BAND.
017800*-----------------------------------------------------------
017900 1100-LOAD-ONE-RECORD.
018000     ADD 1 TO CFG-RECORDS-READ.
018100     IF CFG-IS-DELETED
018200         GO TO 1100-READ-NEXT.
018300     IF CFG-MIN-AMOUNT > CFG-MAX-AMOUNT
018400         DISPLAY "PAYCFGLD - REJECTED, MIN GT MAX: " CFG-DUMP-LINE
018500         ADD 1 TO CFG-RECORDS-REJECTED
018600         GO TO 1100-READ-NEXT.
018700     IF CFG-TABLE-COUNT >= CFG-TABLE-MAX-ENTRIES
018800         DISPLAY "PAYCFGLD - CONFIG TABLE FULL, RECORD SKIPPED"
018900         ADD 1 TO CFG-RECORDS-REJECTED
019000         GO TO 1100-READ-NEXT.
019100     ADD 1 TO CFG-TABLE-COUNT.
019200     SET CFG-IDX TO CFG-TABLE-COUNT.
019300     MOVE CFG-ID          TO TBL-CFG-ID(CFG-IDX).
019400     MOVE CFG-SOURCE-CCY  TO TBL-SOURCE-CCY(CFG-IDX).
019500     MOVE CFG-TARGET-CCY  TO TBL-TARGET-CCY(CFG-IDX).
019600     MOVE CFG-MIN-AMOUNT  TO TBL-MIN-AMOUNT(CFG-IDX).
019700     MOVE CFG-MAX-AMOUNT  TO TBL-MAX-AMOUNT(CFG-IDX).
019800     MOVE CFG-FX-RATE     TO TBL-FX-RATE(CFG-IDX).
019900     MOVE CFG-FEE-FLAT    TO TBL-FEE-FLAT(CFG-IDX).
020000     MOVE CFG-FEE-PERCENT TO TBL-FEE-PERCENT(CFG-IDX).
020100     MOVE CFG-CREATED-SEQ TO TBL-CREATED-SEQ(CFG-IDX).
020200     ADD 1 TO CFG-RECORDS-LOADED.
020300 1100-READ-NEXT.
020400     READ EXCHANGE-CONFIG
020500         AT END SET CFG-AT-END TO TRUE.
020600 1100-EXIT.
020700     EXIT.
020800*-----------------------------------------------------------
020900* FUNCTION 'M' - SCAN THE TABLE FOR THE NEWEST CONFIG WHOSE
021000* CURRENCY PAIR AND AMOUNT BAND COVER THIS PAYMENT. DEFAULT
021010* RESULT IS REJECTED SO A PAYMENT FALLS THROUGH TO "NO
021020* CONFIGURATION FOUND" UNLESS THE SCAN BELOW FINDS A HIT.
021100*-----------------------------------------------------------
021200 3000-MATCH-CONFIG.
021300     SET PW-RESULT-REJECTED TO TRUE.
021400     MOVE "NO CONFIGURATION FOUND"    TO PW-REJECT-REASON.
021500     MOVE ZERO                        TO CFG-BEST-SUBSCRIPT.
021600     MOVE ZERO                        TO CFG-BEST-SEQ.
021700     IF CFG-TABLE-COUNT = ZERO
021800         GO TO 3000-EXIT.
021900*    BUILD THE SIX-BYTE KEY ONCE SO THE SCAN BELOW CAN COMPARE
021910*    IT AGAINST TBL-KEY-CCY-PAIR WITHOUT REBUILDING IT EVERY
021920*    TIME THROUGH THE LOOP.
022000     STRING PW-SOURCE-CURRENCY DELIMITED BY SIZE
022100            PW-TARGET-CURRENCY DELIMITED BY SIZE
022200         INTO WS-REQUESTED-CCY-PAIR.
022300     SET CFG-IDX TO 1.
022400*-----------------------------------------------------------
022410* THE SCAN WALKS THE ENTIRE TABLE REGARDLESS OF HOW EARLY A
022420* MATCH IS FOUND, REMEMBERING ONLY THE ENTRY WITH THE HIGHEST
022430* CREATED-SEQ SO FAR, BECAUSE THE NEWEST-WINS RULE (CR-1992-
022440* 002) MEANS AN EARLIER MATCH IN TABLE ORDER CAN STILL LOSE TO
022450* A LATER ONE WITH A HIGHER SEQUENCE NUMBER.
022500*-----------------------------------------------------------
022600 3000-SCAN.
022700     IF CFG-IDX > CFG-TABLE-COUNT
022800         GO TO 3000-DECIDE.
022900     IF TBL-KEY-CCY-PAIR(CFG-IDX) NOT = WS-REQUESTED-CCY-PAIR
023000         GO TO 3000-NEXT.
023100     IF PW-SOURCE-AMOUNT < TBL-MIN-AMOUNT(CFG-IDX)
023200         GO TO 3000-NEXT.
023300     IF PW-SOURCE-AMOUNT > TBL-MAX-AMOUNT(CFG-IDX)
023400         GO TO 3000-NEXT.
023500     IF TBL-CREATED-SEQ(CFG-IDX) > CFG-BEST-SEQ
023600         SET CFG-BEST-SUBSCRIPT TO CFG-IDX
023700         MOVE TBL-CREATED-SEQ(CFG-IDX) TO CFG-BEST-SEQ.
023800 3000-NEXT.
023900     SET CFG-IDX UP BY 1.
024000     GO TO 3000-SCAN.
024100*    CFG-BEST-SUBSCRIPT STAYS ZERO IF NOTHING IN THE TABLE
024110*    MATCHED BOTH THE CURRENCY PAIR AND THE AMOUNT BAND.
024200 3000-DECIDE.
024300     IF CFG-BEST-SUBSCRIPT = ZERO
024400         GO TO 3000-EXIT.
024500     SET CFG-IDX TO CFG-BEST-SUBSCRIPT.
024600     SET PW-RESULT-OK TO TRUE.
024700     MOVE SPACES TO PW-REJECT-REASON.
024800     MOVE TBL-CFG-ID(CFG-IDX)      TO PW-CONFIG-ID.
024900     MOVE TBL-FX-RATE(CFG-IDX)     TO PW-FX-RATE.
025000     MOVE TBL-FEE-FLAT(CFG-IDX)    TO PW-FEE-FLAT.
025100     MOVE TBL-FEE-PERCENT(CFG-IDX) TO PW-FEE-PERCENT.
025200 3000-EXIT.
025300     EXIT.
