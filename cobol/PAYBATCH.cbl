000010*****************************************************************
000020* PAYBATCH                                                      *
000030* CROSS-BORDER PAYMENT BATCH - MAIN PROCESSING DRIVER           *
000040*****************************************************************
000050 IDENTIFICATION DIVISION.
000060 PROGRAM-ID. PAYBATCH.
000070 AUTHOR. R OCHOA.
000080 INSTALLATION. UNIZARBANK GLOBAL PAYMENTS OPERATIONS CENTER.
000090 DATE-WRITTEN. 06/14/1991.
000100 DATE-COMPILED.
000110 SECURITY. UNIZARBANK INTERNAL USE ONLY - OPERATIONS AND AUDIT.
000120*****************************************************************
000130* CHANGE LOG                                                    *
000140*-----------------------------------------------------------   *
000150* 06/14/1991 R OCHOA    CR-1991-004  ORIGINAL WRITE-UP OF THE   *
000160*                       CROSS BORDER PAYMENT BATCH DRIVER.      *
000170* 11/02/1991 R OCHOA    CR-1991-031  ADDED IDEMPOTENCY KEY      *
000180*                       SCAN TABLE PER OPS REQUEST.             *
000190* 03/19/1992 J ARANDA   CR-1992-009  CORRECTED TARGET AMOUNT    *
000200*                       SUBTRACTION - FEE IS SOURCE CCY, TARGET *
000210*                       AMOUNT IS TARGET CCY. KEPT AS IS PER    *
000220*                       DESIGN MEMO FROM FX DESK.               *
000230* 08/05/1993 M SANZ     CR-1993-022  ADDED STATUS HISTORY       *
000240*                       WRITE FOR EVERY ACCEPTED PAYMENT.       *
000250* 01/17/1994 M SANZ     CR-1994-003  PAYMENT MASTER WORK FILE   *
000260*                       ADDED FOR DOWNSTREAM STATUS UPDATES.    *
000270* 06/30/1995 L FIGUERAS CR-1995-018  SUMMARY REPORT REWRITTEN   *
000280*                       WITH PER STATUS BREAKDOWN.              *
000290* 09/12/1996 L FIGUERAS CR-1996-041  CORRIDOR AND SWIFT FIELDS  *
000300*                       ADDED TO PAYMENT REQUEST LAYOUT.        *
000310* 04/02/1998 P VIDAL    CR-1998-007  REFORMATTED FOR READABILITY*
000320*                       NO LOGIC CHANGE.                        *
000330* 11/23/1998 P VIDAL    Y2K-1998-014 DATE FIELDS REVIEWED FOR   *
000340*                       CENTURY WINDOWING. PROCESS-DATE NOW     *
000350*                       CARRIES FULL 4 DIGIT YEAR.              *
000360* 02/08/1999 P VIDAL    Y2K-1999-002 ADD-DAYS ROUTINE CHECKED   *
000370*                       AGAINST CENTURY ROLLOVER. LEAP YEAR     *
000380*                       TEST CORRECTED FOR YEAR 2000.           *
000390* 07/19/1999 R OCHOA    CR-1999-026  DUPLICATE KEY TABLE SIZE   *
000400*                       INCREASED TO 2000 ENTRIES.              *
000410* 05/11/2001 M SANZ     CR-2001-013  NO CONFIG FOUND NOW COUNTED*
000420*                       SEPARATELY FROM VALIDATION REJECTS.     *
000430* 10/02/2003 L FIGUERAS CR-2003-009  MINOR - REPORT HEADING NOW *
000440*                       SHOWS RUN DATE FROM SYSTEM CLOCK.       *
000450* 02/16/2004 L FIGUERAS CR-2004-003  STATUS HISTORY RECORD      *
000460*                       WIDTH CONFIRMED AGAINST PAYSTUPD - BOTH *
000470*                       PROGRAMS MUST WRITE THE SAME 112 BYTE   *
000480*                       LAYOUT TO HISTFILE. NO LAYOUT CHANGE    *
000490*                       HERE, SEE PAYSTUPD LOG FOR THE FIX.     *
000500* 02/16/2004 L FIGUERAS CR-2004-010  DROPPED THE UNUSED         *
000510*                       PAY-STATUS-CHARS CLASS CONDITION -      *
000520*                       NOTHING IN THIS PROGRAM EVER TESTED IT. *
000530* 03/01/2004 L FIGUERAS CR-2004-013  DROPPED UPSI-0 ON STATUS   *
000540*                       IS EXTRACT-MASTER-REQUESTED - LEFTOVER  *
000550*                       FROM AN EXTRACT SWITCH THAT WAS BUILT   *
000560*                       INTO PAYEXTR INSTEAD. NEVER TESTED HERE.*
000570* 07/21/2004 L FIGUERAS CR-2004-021  PARAGRAPH BANNERS AND      *
000580*                       IN-LINE NARRATIVE EXPANDED THROUGHOUT   *
000590*                       FOR THE BENEFIT OF WHOEVER PICKS THIS   *
000600*                       PROGRAM UP NEXT - NO LOGIC CHANGE.      *
000610*****************************************************************
000620*---------------------------------------------------------------
000630* THIS IS THE DRIVER FOR THE ENTIRE CROSS BORDER PAYMENT BATCH
000640* RUN. IT OWNS ALL SIX FILES, IT IS THE ONLY PROGRAM THAT OPENS
000650* OR CLOSES ANYTHING, AND IT IS THE ONLY PROGRAM THAT KNOWS THE
000660* ORDER THE FIVE CALLED SUBPROGRAMS RUN IN FOR ONE PAYMENT.
000670* NONE OF PAYCFGLD, PAYVERFY, PAYCALC OR PAYREF OPEN A FILE OR
000680* KNOW ABOUT EACH OTHER - THIS PROGRAM IS THE ONLY ONE THAT DOES.
000690*---------------------------------------------------------------
000700 ENVIRONMENT DIVISION.
000710 CONFIGURATION SECTION.
000720*---------------------------------------------------------------
000730* C01 NAMES THE CARRIAGE CONTROL CHARACTER FOR A NEW PAGE ON THE
000740* SUMMARY REPORT. THIS RUN NEVER ACTUALLY SKIPS A PAGE TODAY
000750* SINCE THE REPORT IS SHORT, BUT THE NAME IS DECLARED HERE IN
000760* CASE A FUTURE MULTI-PAGE DETAIL REPORT IS ADDED.
000770*---------------------------------------------------------------
000780 SPECIAL-NAMES.
000790     C01 IS TOP-OF-FORM.
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820*---------------------------------------------------------------
000830* EXCHANGE-CONFIG IS OPENED AND CLOSED RIGHT HERE IN PAYBATCH
000840* BEFORE THE MAIN LOOP STARTS - PAYCFGLD ONLY EVER SEES RECORDS
000850* THROUGH THE CALL INTERFACE, IT NEVER OPENS THE FILE ITSELF.
000860*---------------------------------------------------------------
000870     SELECT EXCHANGE-CONFIG ASSIGN TO CFGFILE
000880         ORGANIZATION IS SEQUENTIAL
000890         FILE STATUS IS CFG-FS.
000900     SELECT PAYMENT-REQUEST ASSIGN TO REQFILE
000910         ORGANIZATION IS SEQUENTIAL
000920         FILE STATUS IS REQ-FS.
000930     SELECT PAYMENT-OUTPUT ASSIGN TO OUTFILE
000940         ORGANIZATION IS SEQUENTIAL
000950         FILE STATUS IS OUT-FS.
000960     SELECT STATUS-HISTORY ASSIGN TO HISTFILE
000970         ORGANIZATION IS SEQUENTIAL
000980         FILE STATUS IS HIST-FS.
000990*---------------------------------------------------------------
001000* PAYMENT-MASTER IS INDEXED ON THE REFERENCE NUMBER GENERATED BY
001010* PAYREF SO PAYSTUPD AND PAYEXTR CAN RANDOM-READ IT LATER IN THE
001020* CYCLE WITHOUT A SORT STEP. PAYBATCH ITSELF ONLY EVER WRITES.
001030*---------------------------------------------------------------
001040     SELECT PAYMENT-MASTER ASSIGN TO MSTRFILE
001050         ORGANIZATION IS INDEXED
001060         ACCESS MODE IS DYNAMIC
001070         RECORD KEY IS MSTR-REFERENCE-NUMBER
001080         FILE STATUS IS MSTR-FS.
001090     SELECT SUMMARY-REPORT ASSIGN TO RPTFILE
001100         ORGANIZATION IS LINE SEQUENTIAL
001110         FILE STATUS IS RPT-FS.
001120 DATA DIVISION.
001130 FILE SECTION.
001140*---------------------------------------------------------------
001150* EXCHANGE-CONFIG - ONE RECORD PER SOURCE/TARGET CURRENCY PAIR.
001160* THIS IS THE SAME LAYOUT PAYCFGLD BUILDS ITS IN-MEMORY TABLE
001170* FROM - IF A FIELD IS ADDED HERE THE CFG-TABLE LAYOUT IN
001180* PAYCFGLD MUST BE WIDENED TO MATCH, AND VICE VERSA.
001190*---------------------------------------------------------------
001200 FD  EXCHANGE-CONFIG
001210     LABEL RECORD STANDARD.
001220 01  CFG-REG.
001230*    CFG-ID IS A SHOP-ASSIGNED MNEMONIC, NOT THE CURRENCY PAIR
001240*    ITSELF - PAYCFGLD MATCHES ON CFG-SOURCE-CCY/CFG-TARGET-CCY
001250*    AND ONLY CARRIES CFG-ID FORWARD FOR THE OUTPUT RECORD.
001260     05  CFG-ID                     PIC X(10).
001270     05  CFG-SOURCE-CCY             PIC X(03).
001280     05  CFG-TARGET-CCY             PIC X(03).
001290     05  CFG-MIN-AMOUNT             PIC S9(9)V99.
001300     05  CFG-MAX-AMOUNT             PIC S9(9)V99.
001310     05  CFG-FX-RATE                PIC S9(5)V9(6).
001320     05  CFG-FEE-FLAT               PIC S9(7)V99.
001330     05  CFG-FEE-PERCENT            PIC S9(3)V9(4).
001340*    CFG-CREATED-SEQ BREAKS TIES WHEN MORE THAN ONE ACTIVE
001350*    CONFIG ROW EXISTS FOR THE SAME CURRENCY PAIR - PAYCFGLD
001360*    ALWAYS KEEPS THE HIGHEST SEQUENCE NUMBER OF THE CANDIDATES.
001370     05  CFG-CREATED-SEQ            PIC 9(8).
001380     05  CFG-DELETED-FLAG           PIC X(01).
001390         88  CFG-IS-DELETED             VALUE "Y".
001400         88  CFG-IS-ACTIVE               VALUE "N".
001410     05  FILLER                     PIC X(06).
001420*---------------------------------------------------------------
001430* PAYMENT-REQUEST - THE INBOUND TRANSACTION FILE. ONE RECORD PER
001440* PAYMENT INSTRUCTION AS SUBMITTED BY THE ORIGINATING CHANNEL.
001450* NEITHER A REFERENCE NUMBER NOR A STATUS APPEARS HERE - THOSE
001460* ARE MANUFACTURED DOWNSTREAM BY PAYREF AND PAYVERFY.
001470*---------------------------------------------------------------
001480 FD  PAYMENT-REQUEST
001490     LABEL RECORD STANDARD.
001500 01  REQ-REG.
001510*    THE IDEMPOTENCY KEY IS SUPPLIED BY THE ORIGINATING CHANNEL,
001520*    NOT GENERATED HERE - A CHANNEL THAT DOES NOT SUPPLY ONE
001530*    LEAVES THIS FIELD AS SPACES, WHICH 2100-CHECK-IDEMPOTENCY
001540*    BELOW TREATS AS "NEVER A DUPLICATE" RATHER THAN AS AN ERROR.
001550     05  REQ-IDEMPOTENCY-KEY        PIC X(20).
001560     05  REQ-SENDER-NAME            PIC X(30).
001570     05  REQ-SENDER-ADDRESS         PIC X(40).
001580     05  REQ-SENDER-ACCOUNT-NUMBER  PIC X(16).
001590     05  REQ-SENDER-ROUTING-NUMBER  PIC X(16).
001600     05  REQ-RECEIVER-NAME          PIC X(30).
001610     05  REQ-RECEIVER-ACCOUNT-NUMBER PIC X(16).
001620     05  REQ-RECEIVER-BANK-CODE     PIC X(10).
001630     05  REQ-RECEIVER-SWIFT-CODE    PIC X(11).
001640*    CR-1996-041 ADDED THE CORRIDOR AND SWIFT FIELDS ON THIS
001650*    RECORD TOGETHER - THE SWIFT CODE IDENTIFIES THE RECEIVING
001660*    BANK, THE CORRIDOR BELOW IDENTIFIES THE SOURCE/DESTINATION
001670*    COUNTRY PAIR FOR FX DESK ROUTING ANALYSIS.
001680     05  REQ-SOURCE-CCY             PIC X(03).
001690     05  REQ-TARGET-CCY             PIC X(03).
001700     05  REQ-SOURCE-COUNTRY         PIC X(02).
001710     05  REQ-DEST-COUNTRY           PIC X(02).
001720     05  REQ-SOURCE-AMOUNT          PIC S9(9)V99.
001730     05  REQ-PURPOSE                PIC X(30).
001740     05  REQ-CORRIDOR               PIC X(08).
001750     05  FILLER                     PIC X(06).
001760*---------------------------------------------------------------
001770* PAYMENT-OUTPUT - THE ACCEPTED/REJECTED RESULT FILE PICKED UP
001780* BY DOWNSTREAM REPORTING. ACCOUNT AND ROUTING NUMBERS HERE ARE
001790* ALWAYS THE MASKED FORM PAYREF PRODUCES - THE UNMASKED NUMBERS
001800* NEVER LEAVE THE PAYMENT-WORK-AREA ONCE THIS RECORD IS BUILT.
001810*---------------------------------------------------------------
001820 FD  PAYMENT-OUTPUT
001830     LABEL RECORD STANDARD.
001840 01  OUT-REG.
001850*    THE THREE REFERENCE FIELDS BELOW ARE ALL GENERATED BY
001860*    PAYREF - THE OVERALL TRANSACTION REFERENCE PLUS SEPARATE
001870*    SENDER AND RECEIVER SIDE REFERENCES FOR RECONCILIATION BY
001880*    EACH SIDE'S OWN BANK.
001890     05  OUT-REFERENCE-NUMBER       PIC X(20).
001900     05  OUT-SENDER-REFERENCE       PIC X(20).
001910     05  OUT-RECEIVER-REFERENCE     PIC X(20).
001920     05  OUT-SENDER-NAME            PIC X(30).
001930     05  OUT-RECEIVER-NAME          PIC X(30).
001940*    MASKED NUMBERS ONLY - THE ONLY COPY OF THE UNMASKED ACCOUNT
001950*    AND ROUTING NUMBERS EXISTS IN PAYMENT-REQUEST ITSELF, WHICH
001960*    IS NOT RETAINED PAST THE CURRENT RUN.
001970     05  OUT-MASKED-SENDER-ACCOUNT  PIC X(16).
001980     05  OUT-MASKED-SENDER-ROUTING  PIC X(16).
001990     05  OUT-MASKED-RECEIVER-ACCOUNT PIC X(16).
002000     05  OUT-SOURCE-CCY             PIC X(03).
002010     05  OUT-TARGET-CCY             PIC X(03).
002020     05  OUT-SOURCE-AMOUNT          PIC S9(9)V99.
002030*    RATE AND FEE FIELDS BELOW ARE ALL SET BY PAYCALC - NONE OF
002040*    THEM ARE RECALCULATED OR RE-EDITED BY THIS PROGRAM BEFORE
002050*    BEING WRITTEN OUT.
002060     05  OUT-EXCHANGE-RATE          PIC S9(5)V9(6).
002070     05  OUT-FLAT-FEE-AMOUNT        PIC S9(7)V99.
002080     05  OUT-PERCENT-FEE-AMOUNT     PIC S9(7)V99.
002090     05  OUT-TOTAL-FEE              PIC S9(7)V99.
002100     05  OUT-TARGET-AMOUNT          PIC S9(9)V99.
002110     05  OUT-STATUS                 PIC X(22).
002120     05  OUT-CONFIG-ID              PIC X(10).
002130     05  OUT-ESTIMATED-DELIVERY     PIC X(10).
002140     05  FILLER                     PIC X(16).
002150*---------------------------------------------------------------
002160* STATUS-HISTORY - AN AUDIT TRAIL RECORD IS WRITTEN HERE EVERY
002170* TIME A PAYMENT'S STATUS CHANGES, STARTING WITH THE "CREATED"
002180* ENTRY WRITTEN BY THIS PROGRAM. PAYSTUPD ADDS FURTHER ENTRIES
002190* LATER WHEN AN OPERATOR ACTS ON A HELD PAYMENT. SAME 112 BYTE
002200* LAYOUT AS PAYSTUPD WRITES - SEE CR-2004-003 ABOVE.
002210*---------------------------------------------------------------
002220 FD  STATUS-HISTORY
002230     LABEL RECORD STANDARD.
002240 01  HIST-REG.
002250     05  HIST-REFERENCE-NUMBER      PIC X(20).
002260     05  HIST-STATUS                PIC X(22).
002270     05  HIST-CHANGED-BY            PIC X(10).
002280     05  HIST-CHANGED-BY-ROLE       PIC X(12).
002290     05  HIST-NOTE                  PIC X(40).
002300     05  FILLER                     PIC X(08).
002310*---------------------------------------------------------------
002320* PAYMENT-MASTER - THE SYSTEM OF RECORD FOR EVERY ACCEPTED
002330* PAYMENT, KEYED BY REFERENCE NUMBER. PAYSTUPD READS AND
002340* REWRITES THIS RECORD WHEN A STATUS CHANGES; PAYEXTR READS IT
002350* SEQUENTIALLY TO BUILD THE SETTLEMENT EXTRACT.
002360*---------------------------------------------------------------
002370 FD  PAYMENT-MASTER
002380     LABEL RECORD STANDARD.
002390 01  MSTR-REG.
002400     05  MSTR-REFERENCE-NUMBER      PIC X(20).
002410     05  MSTR-SENDER-REFERENCE      PIC X(20).
002420     05  MSTR-RECEIVER-REFERENCE    PIC X(20).
002430     05  MSTR-SENDER-NAME           PIC X(30).
002440     05  MSTR-RECEIVER-NAME         PIC X(30).
002450     05  MSTR-SOURCE-CCY            PIC X(03).
002460     05  MSTR-TARGET-CCY            PIC X(03).
002470     05  MSTR-SOURCE-AMOUNT         PIC S9(9)V99.
002480     05  MSTR-TARGET-AMOUNT         PIC S9(9)V99.
002490     05  MSTR-STATUS                PIC X(22).
002500     05  MSTR-SYSTEM-VERIFIED-FLAG  PIC X(01).
002510         88  MSTR-IS-SYSTEM-VERIFIED     VALUE "Y".
002520     05  MSTR-DELETED-FLAG          PIC X(01).
002530         88  MSTR-IS-DELETED             VALUE "Y".
002540     05  MSTR-CREATED-DATE          PIC X(10).
002550     05  FILLER                     PIC X(30).
002560 FD  SUMMARY-REPORT
002570     RECORD CONTAINS 132 CHARACTERS.
002580 01  RPT-LINE                       PIC X(132).
002590 WORKING-STORAGE SECTION.
002600*---------------------------------------------------------------
002610* ONE FILE-STATUS 77-LEVEL PER SELECT ABOVE, CHECKED AFTER EVERY
002620* OPEN/READ/WRITE THAT CAN FAIL. A NON-"00" VALUE ANYWHERE IN
002630* THE MAIN LOOP SENDS THE RUN TO 9999-ABEND - THIS DRIVER NEVER
002640* TRIES TO LIMP ALONG AFTER AN I-O ERROR.
002650*---------------------------------------------------------------
002660 77  CFG-FS                         PIC X(02).
002670 77  REQ-FS                         PIC X(02).
002680 77  OUT-FS                         PIC X(02).
002690 77  HIST-FS                        PIC X(02).
002700 77  MSTR-FS                        PIC X(02).
002710 77  RPT-FS                         PIC X(02).
002720 77  REQ-EOF-SWITCH                 PIC X(01) VALUE "N".
002730     88  REQ-AT-END                     VALUE "Y".
002740 77  WS-STATUS-SUBSCRIPT            PIC 9(02) COMP.
002750 77  WS-DUP-TABLE-COUNT             PIC 9(04) COMP VALUE ZERO.
002760*---------------------------------------------------------------
002770* CR-1999-026 RAISED THIS FROM 500 TO 2000 AFTER A DAILY RUN
002780* CAME IN ABOVE THE OLD CEILING AND STARTED SILENTLY SKIPPING
002790* THE DUPLICATE CHECK FOR EVERY RECORD PAST ENTRY 500.
002800*---------------------------------------------------------------
002810 78  DUP-TABLE-MAX-ENTRIES           VALUE 2000.
002820*---------------------------------------------------------------
002830* RUN DATE AND TIME - TAKEN FROM THE SYSTEM CLOCK, NOT PASSED IN
002840* ON A PARAMETER CARD. WS-RUN-DATE IS THE RAW ACCEPT FROM DATE
002850* FORMAT (YYMMDD); WS-RUN-CCYYMMDD EXPANDS IT TO A FULL FOUR
002860* DIGIT YEAR FOR THE PAYMENT-WORK-AREA, AND WS-RUN-DATE-DISPLAY
002870* IS THE HYPHENATED FORM PRINTED ON THE SUMMARY REPORT HEADING
002880* AND STORED ON EVERY PAYMENT-MASTER RECORD AS MSTR-CREATED-DATE.
002890*---------------------------------------------------------------
002900 01  WS-RUN-DATE.
002910     05  WS-RUN-YY                  PIC 9(02).
002920     05  WS-RUN-MM                  PIC 9(02).
002930     05  WS-RUN-DD                  PIC 9(02).
002940*---------------------------------------------------------------
002950* Y2K-1998-014/Y2K-1999-002 - ACCEPT FROM DATE ONLY EVER RETURNS
002960* A TWO DIGIT YEAR, SO THE CENTURY HAS TO BE GUESSED HERE. A
002970* TWO DIGIT YEAR BELOW 70 IS TREATED AS 20XX, OTHERWISE 19XX -
002980* THIS RUN WILL NEED ANOTHER LOOK WELL BEFORE THE YEAR 2070.
002990*---------------------------------------------------------------
003000 77  WS-CENTURY-CALC                PIC 9(02) VALUE 19.
003010 01  WS-RUN-CCYYMMDD.
003020     05  WS-RUN-CC                  PIC 9(02).
003030     05  WS-RUN-YY-PART             PIC 9(02).
003040     05  WS-RUN-MM-PART             PIC 9(02).
003050     05  WS-RUN-DD-PART             PIC 9(02).
003060 01  WS-RUN-CCYYMMDD-NUM REDEFINES WS-RUN-CCYYMMDD
003070                                    PIC 9(08).
003080 01  WS-RUN-DATE-DISPLAY.
003090     05  WS-RUNDISP-CC              PIC 9(02).
003100     05  WS-RUNDISP-YY              PIC 9(02).
003110     05  FILLER                     PIC X(01) VALUE "-".
003120     05  WS-RUNDISP-MM              PIC 9(02).
003130     05  FILLER                     PIC X(01) VALUE "-".
003140     05  WS-RUNDISP-DD              PIC 9(02).
003150*---------------------------------------------------------------
003160* EXCHANGE CONFIG TABLE INTERFACE - SHARED WITH PAYCFGLD. THIS
003170* RECORD IS PASSED ON EVERY CALL TO PAYCFGLD, WHETHER THE CALL
003180* IS A LOAD ('L') OR A MATCH ('M'), SO THE OPERATOR CAN SEE ON
003190* THE JOB LOG HOW MANY CONFIG RECORDS WERE READ/LOADED/REJECTED
003200* WITHOUT PAYBATCH HAVING TO KNOW ANYTHING ABOUT THE CFG LAYOUT.
003210*---------------------------------------------------------------
003220 01  CFG-LOAD-STATS.
003230     05  CFG-RECORDS-READ           PIC 9(08) COMP.
003240     05  CFG-RECORDS-LOADED         PIC 9(08) COMP.
003250     05  CFG-RECORDS-REJECTED       PIC 9(08) COMP.
003260*---------------------------------------------------------------
003270* IDEMPOTENCY KEY SCAN TABLE - LINEAR SCAN, SAME IDIOM USED
003280* FOR THE CONFIG TABLE LOOKUP IN PAYCFGLD. A PAYMENT WHOSE KEY
003290* IS ALREADY IN THIS TABLE IS A RESUBMIT OF SOMETHING ALREADY
003300* PROCESSED THIS RUN AND IS REJECTED BEFORE ANY OTHER SUBPROGRAM
003310* IS EVEN CALLED - SEE 2100-CHECK-IDEMPOTENCY BELOW.
003320*---------------------------------------------------------------
003330 01  DUP-KEY-TABLE.
003340     05  DUP-KEY-ENTRY OCCURS 2000 TIMES
003350                       INDEXED BY DUP-IDX
003360                       PIC X(20).
003370*---------------------------------------------------------------
003380* PER STATUS COUNT TABLE FOR THE SUMMARY REPORT. THE NINE NAMES
003390* LOADED BY 1100-INIT-STATUS-TABLE BELOW COVER EVERY VALUE
003400* PW-STATUS CAN TAKE ACROSS THE WHOLE RUN - IF THE VERIFICATION
003410* RULES IN PAYVERFY EVER GROW A TENTH STATUS VALUE, THIS TABLE
003420* AND ITS INITIALIZER PARAGRAPH BOTH NEED TO GROW WITH IT.
003430*---------------------------------------------------------------
003440 01  STATUS-COUNT-TABLE.
003450     05  STATUS-COUNT-ENTRY OCCURS 9 TIMES.
003460         10  SCT-STATUS-NAME        PIC X(22).
003470         10  SCT-STATUS-COUNT       PIC 9(07).
003480*---------------------------------------------------------------
003490* ALTERNATE FLAT VIEW OF THE STATUS COUNT TABLE - NOT WALKED BY
003500* ANY PARAGRAPH TODAY, KEPT FOR AN OPERATIONS UTILITY THAT DUMPS
003510* THE WHOLE TABLE TO THE JOB LOG AS ONE UNFORMATTED STRING WHEN
003520* THE RUN IS RESTARTED WITH A DEBUG PARM CARD.
003530*---------------------------------------------------------------
003540 01  STATUS-COUNT-TABLE-ALT REDEFINES STATUS-COUNT-TABLE.
003550     05  SCT-ALT-ENTRY OCCURS 9 TIMES
003560                       PIC X(29).
003570*---------------------------------------------------------------
003580* RUN TOTALS - ACCUMULATED ACROSS THE WHOLE FILE AND PRINTED BY
003590* 8300-PRINT-TOTALS AT THE BOTTOM OF THE SUMMARY REPORT. THESE
003600* ARE SOURCE/TARGET CURRENCY AMOUNTS SUMMED ACROSS EVERY CURRENCY
003610* PAIR IN THE RUN - THE FX DESK READS THIS AS A ROUGH VOLUME
003620* FIGURE ONLY, NOT AS A RECONCILABLE CURRENCY TOTAL.
003630*---------------------------------------------------------------
003640 01  RUN-TOTALS.
003650     05  TOT-RECORDS-READ           PIC 9(08) COMP VALUE ZERO.
003660     05  TOT-ACCEPTED               PIC 9(08) COMP VALUE ZERO.
003670     05  TOT-DUPLICATE-REJECTS      PIC 9(08) COMP VALUE ZERO.
003680     05  TOT-VALIDATION-REJECTS     PIC 9(08) COMP VALUE ZERO.
003690     05  TOT-NO-CONFIG-REJECTS      PIC 9(08) COMP VALUE ZERO.
003700     05  TOT-SOURCE-AMOUNT          PIC S9(11)V99 VALUE ZERO.
003710     05  TOT-FEE-AMOUNT             PIC S9(09)V99 VALUE ZERO.
003720     05  TOT-TARGET-AMOUNT          PIC S9(11)V99 VALUE ZERO.
003730 77  RPT-NUMERIC-EDIT               PIC ZZZZZZZ9.
003740 77  RPT-AMOUNT-EDIT                PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
003750*---------------------------------------------------------------
003760* DATE ARITHMETIC WORK AREA - NO INTRINSIC FUNCTIONS PERMITTED
003770* ON THIS SHOP'S COMPILER, SO THE DAYS-PER-MONTH TABLE IS BUILT
003780* BY HAND HERE AND PASSED DOWN TO PAYCALC ON EVERY CALL SO THE
003790* DELIVERY DATE ROLLOVER LOGIC THERE HAS SOMETHING TO WALK.
003800* DIM-DAYS(2) IS LEFT AT THE NON-LEAP VALUE OF 28 - PAYCALC
003810* DECIDES FOR ITSELF WHETHER THE RUN YEAR IS A LEAP YEAR AND
003820* ADDS THE EXTRA DAY ITSELF RATHER THAN THIS TABLE CARRYING A
003830* SEPARATE LEAP ENTRY.
003840*---------------------------------------------------------------
003850 01  DAYS-IN-MONTH-TABLE.
003860     05  FILLER                     PIC 9(02) VALUE 31.
003870     05  FILLER                     PIC 9(02) VALUE 28.
003880     05  FILLER                     PIC 9(02) VALUE 31.
003890     05  FILLER                     PIC 9(02) VALUE 30.
003900     05  FILLER                     PIC 9(02) VALUE 31.
003910     05  FILLER                     PIC 9(02) VALUE 30.
003920     05  FILLER                     PIC 9(02) VALUE 31.
003930     05  FILLER                     PIC 9(02) VALUE 31.
003940     05  FILLER                     PIC 9(02) VALUE 30.
003950     05  FILLER                     PIC 9(02) VALUE 31.
003960     05  FILLER                     PIC 9(02) VALUE 30.
003970     05  FILLER                     PIC 9(02) VALUE 31.
003980 01  DAYS-IN-MONTH-ENTRY REDEFINES DAYS-IN-MONTH-TABLE.
003990     05  DIM-DAYS OCCURS 12 TIMES   PIC 9(02).
004000*---------------------------------------------------------------
004010* COMMON INTERFACE PASSED TO THE CALLED SUBPROGRAMS. THIS SAME
004020* 01-LEVEL LAYOUT, BYTE FOR BYTE, IS COPIED INTO THE LINKAGE
004030* SECTION OF PAYCFGLD, PAYVERFY, PAYCALC AND PAYREF - WHEN A
004040* FIELD IS ADDED HERE ALL FOUR LINKAGE SECTIONS MUST BE UPDATED
004050* TOGETHER OR THE SUBPROGRAMS WILL MISREAD EACH OTHER'S OUTPUT.
004060* PW-FUNCTION-CODE IS SET IMMEDIATELY BEFORE EACH CALL BELOW SO
004070* THE SUBPROGRAM KNOWS WHICH OF ITS TWO JOBS IT IS BEING ASKED
004080* TO DO ON THIS PARTICULAR CALL.
004090*---------------------------------------------------------------
004100 01  PAYMENT-WORK-AREA.
004110     05  PW-FUNCTION-CODE             PIC X(01).
004120     05  PW-IDEMPOTENCY-KEY           PIC X(20).
004130     05  PW-SENDER-NAME               PIC X(30).
004140     05  PW-SENDER-ADDRESS            PIC X(40).
004150     05  PW-SENDER-ACCOUNT-NUMBER     PIC X(16).
004160     05  PW-SENDER-ROUTING-NUMBER     PIC X(16).
004170     05  PW-RECEIVER-NAME             PIC X(30).
004180     05  PW-RECEIVER-ACCOUNT-NUMBER   PIC X(16).
004190     05  PW-RECEIVER-BANK-CODE        PIC X(10).
004200     05  PW-RECEIVER-SWIFT-CODE       PIC X(11).
004210     05  PW-SOURCE-CURRENCY           PIC X(03).
004220     05  PW-TARGET-CURRENCY           PIC X(03).
004230     05  PW-SOURCE-COUNTRY            PIC X(02).
004240     05  PW-DEST-COUNTRY              PIC X(02).
004250     05  PW-SOURCE-AMOUNT             PIC S9(9)V99.
004260     05  PW-PURPOSE                   PIC X(30).
004270     05  PW-CORRIDOR                  PIC X(08).
004280     05  PW-PROCESS-DATE              PIC 9(08).
004290     05  PW-CONFIG-ID                 PIC X(10).
004300     05  PW-FX-RATE                   PIC S9(5)V9(6).
004310     05  PW-FEE-FLAT                  PIC S9(7)V99.
004320     05  PW-FEE-PERCENT               PIC S9(3)V9(4).
004330     05  PW-FLAT-FEE-AMOUNT           PIC S9(7)V99.
004340     05  PW-PERCENT-FEE-AMOUNT        PIC S9(7)V99.
004350     05  PW-TOTAL-FEE                 PIC S9(7)V99.
004360     05  PW-CONVERTED-AMOUNT          PIC S9(9)V99.
004370     05  PW-TARGET-AMOUNT             PIC S9(9)V99.
004380     05  PW-ESTIMATED-DELIVERY        PIC X(10).
004390     05  PW-STATUS                    PIC X(22).
004400     05  PW-REFERENCE-NUMBER          PIC X(20).
004410     05  PW-SENDER-REFERENCE          PIC X(20).
004420     05  PW-RECEIVER-REFERENCE        PIC X(20).
004430     05  PW-MASKED-SENDER-ACCOUNT     PIC X(16).
004440     05  PW-MASKED-SENDER-ROUTING     PIC X(16).
004450     05  PW-MASKED-RECEIVER-ACCOUNT   PIC X(16).
004460     05  PW-SEQUENCE-NUMBER           PIC 9(08) COMP.
004470     05  PW-RESULT-CODE               PIC X(01).
004480         88  PW-RESULT-OK                 VALUE "Y".
004490         88  PW-RESULT-REJECTED           VALUE "N".
004500     05  PW-REJECT-REASON             PIC X(30).
004510     05  FILLER                       PIC X(20).
004520 PROCEDURE DIVISION.
004530*---------------------------------------------------------------
004540* TOP LEVEL OF THE RUN - OPEN AND LOAD, THEN ONE PASS OF
004550* 2000-PROCESS-PAYMENT PER INPUT RECORD, THEN PRINT THE SUMMARY
004560* AND CLOSE EVERYTHING. IF ANYTHING GOES WRONG ALONG THE WAY,
004570* CONTROL NEVER RETURNS HERE - IT GOES DIRECTLY TO 9999-ABEND.
004580*---------------------------------------------------------------
004590 0000-MAIN-PROCESS.
004600     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
004610     PERFORM 2000-PROCESS-PAYMENT THRU 2000-EXIT
004620         UNTIL REQ-AT-END.
004630     PERFORM 8000-PRINT-SUMMARY THRU 8000-EXIT.
004640     PERFORM 9000-TERMINATION THRU 9000-EXIT.
004650     STOP RUN.
004660*---------------------------------------------------------------
004670* OPENS EVERY FILE, TRIGGERS THE CONFIG TABLE LOAD IN PAYCFGLD
004680* WITH FUNCTION CODE 'L', AND PRIMES THE MAIN LOOP WITH THE
004690* FIRST INPUT RECORD SO THE PERFORM...UNTIL ABOVE CAN TEST
004700* END OF FILE BEFORE DOING ANY WORK ON A NONEXISTENT RECORD.
004710*---------------------------------------------------------------
004720 1000-INITIALIZATION.
004730*    WORK OUT THE FOUR DIGIT RUN YEAR FROM THE TWO DIGIT CLOCK
004740*    VALUE - SEE THE Y2K NOTE ABOVE WS-CENTURY-CALC.
004750     ACCEPT WS-RUN-DATE FROM DATE.
004760     IF WS-RUN-YY < 70
004770         MOVE 20 TO WS-CENTURY-CALC
004780     ELSE
004790         MOVE 19 TO WS-CENTURY-CALC
004800     END-IF.
004810     MOVE WS-CENTURY-CALC TO WS-RUN-CC     WS-RUNDISP-CC.
004820     MOVE WS-RUN-YY       TO WS-RUN-YY-PART WS-RUNDISP-YY.
004830     MOVE WS-RUN-MM       TO WS-RUN-MM-PART WS-RUNDISP-MM.
004840     MOVE WS-RUN-DD       TO WS-RUN-DD-PART WS-RUNDISP-DD.
004850     OPEN INPUT EXCHANGE-CONFIG.
004860     IF CFG-FS NOT = "00"
004870         DISPLAY "PAYBATCH - UNABLE TO OPEN EXCHANGE-CONFIG"
004880         GO TO 9999-ABEND.
004890*    THE CONFIG FILE IS CLOSED AGAIN RIGHT AWAY - PAYCFGLD READS
004900*    IT THROUGH ITS OWN SELECT CLAUSE DURING THE CALL BELOW, SO
004910*    PAYBATCH ONLY NEEDS IT OPEN LONG ENOUGH TO PROVE IT EXISTS.
004920     CLOSE EXCHANGE-CONFIG.
004930     MOVE "L" TO PW-FUNCTION-CODE.
004940     CALL "PAYCFGLD" USING PAYMENT-WORK-AREA CFG-LOAD-STATS.
004950     OPEN INPUT PAYMENT-REQUEST.
004960     IF REQ-FS NOT = "00"
004970         DISPLAY "PAYBATCH - UNABLE TO OPEN PAYMENT-REQUEST"
004980         GO TO 9999-ABEND.
004990     OPEN OUTPUT PAYMENT-OUTPUT.
005000     OPEN OUTPUT STATUS-HISTORY.
005010     OPEN OUTPUT SUMMARY-REPORT.
005020     OPEN OUTPUT PAYMENT-MASTER.
005030*    RPT-FS IS DELIBERATELY LEFT OUT OF THIS TEST - A FAILURE TO
005040*    OPEN THE SUMMARY REPORT FILE WAS NEVER TREATED AS FATAL BY
005050*    THIS SHOP SINCE THE REPORT IS INFORMATIONAL ONLY AND THE
005060*    PAYMENT FILES THEMSELVES ARE WHAT DOWNSTREAM JOBS DEPEND ON.
005070     IF OUT-FS NOT = "00" OR HIST-FS NOT = "00"
005080                       OR MSTR-FS NOT = "00"
005090         DISPLAY "PAYBATCH - UNABLE TO OPEN OUTPUT FILES"
005100         GO TO 9999-ABEND.
005110     INITIALIZE RUN-TOTALS.
005120     INITIALIZE WS-DUP-TABLE-COUNT.
005130     PERFORM 1100-INIT-STATUS-TABLE THRU 1100-EXIT.
005140*    PRIME THE LOOP WITH THE FIRST RECORD SO 0000-MAIN-PROCESS'S
005150*    PERFORM...UNTIL REQ-AT-END CAN TEST END OF FILE BEFORE
005160*    2000-PROCESS-PAYMENT EVER RUNS - AN EMPTY INPUT FILE MUST
005170*    PRODUCE A ZERO-RECORD SUMMARY REPORT, NOT AN ABEND.
005180     READ PAYMENT-REQUEST
005190         AT END SET REQ-AT-END TO TRUE.
005200     GO TO 1000-EXIT.
005210*---------------------------------------------------------------
005220* LOADS THE NINE STATUS NAMES THE SUMMARY REPORT BREAKS VOLUME
005230* DOWN BY. ORDER HERE MATCHES THE ORDER PRINTED ON THE REPORT -
005240* CHANGING THE ORDER OF THE MOVE STATEMENTS CHANGES THE ORDER
005250* THE STATUS LINES APPEAR IN ON 8200-PRINT-STATUS-COUNTS.
005260*---------------------------------------------------------------
005270 1100-INIT-STATUS-TABLE.
005280     MOVE "PENDING-ADMIN-REVIEW" TO SCT-STATUS-NAME(1).
005290     MOVE "LOW-BALANCE"          TO SCT-STATUS-NAME(2).
005300     MOVE "MISINFORMATION-SENDER" TO SCT-STATUS-NAME(3).
005310     MOVE "MISINFORMATION-RECEIVER" TO SCT-STATUS-NAME(4).
005320     MOVE "REJECTED"             TO SCT-STATUS-NAME(5).
005330     MOVE "APPROVED"             TO SCT-STATUS-NAME(6).
005340     MOVE "DELIVERED"            TO SCT-STATUS-NAME(7).
005350     MOVE "INITIATED"            TO SCT-STATUS-NAME(8).
005360     MOVE "CREATED"              TO SCT-STATUS-NAME(9).
005370     MOVE ZERO TO SCT-STATUS-COUNT(1) SCT-STATUS-COUNT(2)
005380                  SCT-STATUS-COUNT(3) SCT-STATUS-COUNT(4)
005390                  SCT-STATUS-COUNT(5) SCT-STATUS-COUNT(6)
005400                  SCT-STATUS-COUNT(7) SCT-STATUS-COUNT(8)
005410                  SCT-STATUS-COUNT(9).
005420 1100-EXIT.
005430     EXIT.
005440 1000-EXIT.
005450     EXIT.
005460*-----------------------------------------------------------
005470* ONE PASS OF THIS PARAGRAPH PROCESSES THE REQUEST ALREADY
005480* SITTING IN THE PAYMENT-REQUEST BUFFER, THEN READS THE NEXT
005490* ONE SO THE CONTROLLING PERFORM...UNTIL CAN TEST END OF FILE.
005500* THE FIVE CALLS BELOW ARE THE ENTIRE BUSINESS LOGIC OF THE
005510* WHOLE BATCH - EVERYTHING THIS PROGRAM ITSELF DOES IS FILE
005520* I-O, FIELD COPYING AND TOTALLING. A PAYMENT CAN EXIT EARLY AT
005530* ANY OF THE THREE REJECT POINTS BELOW VIA GO TO 2000-READ-NEXT,
005540* WHICH SKIPS THE REMAINING CALLS AND THE OUTPUT WRITES.
005550*-----------------------------------------------------------
005560 2000-PROCESS-PAYMENT.
005570     ADD 1 TO TOT-RECORDS-READ.
005580     INITIALIZE PAYMENT-WORK-AREA.
005590*    COPY EVERY FIELD OFF THE INBOUND REQUEST RECORD INTO THE
005600*    SHARED WORK AREA BEFORE ANY SUBPROGRAM IS CALLED - NONE OF
005610*    THE CALLED PROGRAMS EVER TOUCH REQ-REG DIRECTLY.
005620     MOVE REQ-IDEMPOTENCY-KEY       TO PW-IDEMPOTENCY-KEY.
005630     MOVE REQ-SENDER-NAME           TO PW-SENDER-NAME.
005640     MOVE REQ-SENDER-ADDRESS        TO PW-SENDER-ADDRESS.
005650     MOVE REQ-SENDER-ACCOUNT-NUMBER TO PW-SENDER-ACCOUNT-NUMBER.
005660     MOVE REQ-SENDER-ROUTING-NUMBER TO PW-SENDER-ROUTING-NUMBER.
005670     MOVE REQ-RECEIVER-NAME         TO PW-RECEIVER-NAME.
005680     MOVE REQ-RECEIVER-ACCOUNT-NUMBER
005690                                     TO PW-RECEIVER-ACCOUNT-NUMBER.
005700     MOVE REQ-RECEIVER-BANK-CODE    TO PW-RECEIVER-BANK-CODE.
005710     MOVE REQ-RECEIVER-SWIFT-CODE   TO PW-RECEIVER-SWIFT-CODE.
005720*    CURRENCY AND COUNTRY CODES CARRY STRAIGHT ACROSS - NEITHER
005730*    IS EDITED OR VALIDATED HERE, THAT IS PAYVERFY'S JOB ONCE
005740*    THE WORK AREA IS FULLY POPULATED.
005750     MOVE REQ-SOURCE-CCY            TO PW-SOURCE-CURRENCY.
005760     MOVE REQ-TARGET-CCY            TO PW-TARGET-CURRENCY.
005770     MOVE REQ-SOURCE-COUNTRY        TO PW-SOURCE-COUNTRY.
005780     MOVE REQ-DEST-COUNTRY          TO PW-DEST-COUNTRY.
005790     MOVE REQ-SOURCE-AMOUNT         TO PW-SOURCE-AMOUNT.
005800     MOVE REQ-PURPOSE               TO PW-PURPOSE.
005810     MOVE REQ-CORRIDOR              TO PW-CORRIDOR.
005820*    PW-PROCESS-DATE IS THE ONLY FIELD ON THIS RECORD THAT DOES
005830*    NOT COME FROM THE INBOUND REQUEST - IT IS STAMPED WITH
005840*    TODAY'S RUN DATE SO EVERY PAYMENT PROCESSED IN THE SAME
005850*    BATCH CARRIES AN IDENTICAL PROCESS DATE REGARDLESS OF WHEN
005860*    DURING THE RUN IT WAS READ.
005870     MOVE WS-RUN-CCYYMMDD-NUM       TO PW-PROCESS-DATE.
005880*    STEP 1 OF 5 - REJECT A RESUBMIT OF A KEY ALREADY SEEN THIS
005890*    RUN BEFORE ANY SUBPROGRAM EVEN SEES THE RECORD.
005900     PERFORM 2100-CHECK-IDEMPOTENCY THRU 2100-EXIT.
005910     IF PW-RESULT-REJECTED
005920         ADD 1 TO TOT-DUPLICATE-REJECTS
005930         GO TO 2000-READ-NEXT.
005940*    STEP 2 OF 5 - HARD STRUCTURAL VALIDATION IN PAYVERFY. A
005950*    PAYMENT THAT FAILS HERE NEVER REACHES FEE CALCULATION.
005960     MOVE "I" TO PW-FUNCTION-CODE.
005970     CALL "PAYVERFY" USING PAYMENT-WORK-AREA.
005980     IF PW-RESULT-REJECTED
005990         ADD 1 TO TOT-VALIDATION-REJECTS
006000         GO TO 2000-READ-NEXT.
006010*    STEP 3 OF 5 - LOOK UP THE EXCHANGE CONFIG FOR THIS CURRENCY
006020*    PAIR IN PAYCFGLD. NO MATCHING CONFIG IS ITS OWN REJECT
006030*    CATEGORY, COUNTED SEPARATELY FROM A VALIDATION FAILURE
006040*    SINCE CR-2001-013 SO OPS CAN TELL THE TWO APART.
006050     MOVE "M" TO PW-FUNCTION-CODE.
006060     CALL "PAYCFGLD" USING PAYMENT-WORK-AREA CFG-LOAD-STATS.
006070     IF PW-RESULT-REJECTED
006080         ADD 1 TO TOT-NO-CONFIG-REJECTS
006090         GO TO 2000-READ-NEXT.
006100*    STEP 4 OF 5 - FEE CALCULATION, CURRENCY CONVERSION AND THE
006110*    ESTIMATED DELIVERY DATE, ALL DONE IN ONE CALL TO PAYCALC.
006120*    THIS STEP NEVER REJECTS A PAYMENT ON ITS OWN.
006130     MOVE "C" TO PW-FUNCTION-CODE.
006140     CALL "PAYCALC" USING PAYMENT-WORK-AREA DAYS-IN-MONTH-TABLE.
006150*    STEP 5 OF 5 - GENERATE THE THREE REFERENCE NUMBERS (CODE
006160*    'R'), RUN THE FIVE AUTOMATED VERIFICATION RULES THAT DECIDE
006170*    THE FINAL STATUS (CODE 'V'), THEN MASK THE SENSITIVE
006180*    ACCOUNT AND ROUTING NUMBERS FOR THE OUTPUT FILE (CODE 'K').
006190*    THE MASK STEP MUST RUN LAST, AFTER VERIFICATION, SINCE
006200*    PAYVERFY NEEDS THE UNMASKED DIGITS TO COUNT.
006210     MOVE "R" TO PW-FUNCTION-CODE.
006220     CALL "PAYREF" USING PAYMENT-WORK-AREA.
006230     MOVE "V" TO PW-FUNCTION-CODE.
006240     CALL "PAYVERFY" USING PAYMENT-WORK-AREA.
006250     MOVE "K" TO PW-FUNCTION-CODE.
006260     CALL "PAYREF" USING PAYMENT-WORK-AREA.
006270     PERFORM 2800-WRITE-PAYMENT-OUTPUT THRU 2800-EXIT.
006280     PERFORM 2900-WRITE-STATUS-HISTORY THRU 2900-EXIT.
006290     PERFORM 2950-ACCUMULATE-TOTALS THRU 2950-EXIT.
006300 2000-READ-NEXT.
006310     READ PAYMENT-REQUEST
006320         AT END SET REQ-AT-END TO TRUE.
006330 2000-EXIT.
006340     EXIT.
006350*-----------------------------------------------------------
006360* DUPLICATE SCAN - A BLANK KEY IS NEVER CONSIDERED A DUPLICATE
006370* SINCE SOME CHANNELS DO NOT SUPPLY AN IDEMPOTENCY KEY AT ALL.
006380* THE SCAN IS A PLAIN LINEAR WALK OF THE TABLE, STOPPING EARLY
006390* AS SOON AS A MATCH IS FOUND OR THE END OF THE USED PORTION OF
006400* THE TABLE IS REACHED. A KEY THAT IS NOT A DUPLICATE IS ADDED
006410* TO THE TABLE HERE SO A LATER RECORD WITH THE SAME KEY THIS
006420* RUN WILL BE CAUGHT.
006430*-----------------------------------------------------------
006440 2100-CHECK-IDEMPOTENCY.
006450     SET PW-RESULT-OK TO TRUE.
006460     IF PW-IDEMPOTENCY-KEY = SPACES
006470         GO TO 2100-EXIT.
006480     IF WS-DUP-TABLE-COUNT = ZERO
006490         GO TO 2100-ADD-KEY.
006500     SET DUP-IDX TO 1.
006510 2100-SCAN.
006520     IF DUP-IDX > WS-DUP-TABLE-COUNT
006530         GO TO 2100-ADD-KEY.
006540     IF DUP-KEY-ENTRY(DUP-IDX) = PW-IDEMPOTENCY-KEY
006550         SET PW-RESULT-REJECTED TO TRUE
006560         MOVE "DUPLICATE IDEMPOTENCY KEY" TO PW-REJECT-REASON
006570         GO TO 2100-EXIT.
006580     SET DUP-IDX UP BY 1.
006590     GO TO 2100-SCAN.
006600*    TABLE FULL AT DUP-TABLE-MAX-ENTRIES IS NOT TREATED AS AN
006610*    ERROR - THE KEY IS SIMPLY NOT RECORDED AND THE PAYMENT
006620*    PROCEEDS, SINCE A RUN THIS LARGE HAS NEVER ACTUALLY
006630*    HAPPENED IN PRODUCTION PER THE CR-1999-026 INVESTIGATION.
006640 2100-ADD-KEY.
006650     IF WS-DUP-TABLE-COUNT < DUP-TABLE-MAX-ENTRIES
006660         ADD 1 TO WS-DUP-TABLE-COUNT
006670         SET DUP-IDX TO WS-DUP-TABLE-COUNT
006680         MOVE PW-IDEMPOTENCY-KEY TO DUP-KEY-ENTRY(DUP-IDX).
006690 2100-EXIT.
006700     EXIT.
006710*---------------------------------------------------------------
006720* WRITES THE PAYMENT-OUTPUT RECORD AND, FOR THE SAME PAYMENT,
006730* THE MATCHING PAYMENT-MASTER RECORD - BOTH ARE BUILT FROM THE
006740* SAME PAYMENT-WORK-AREA FIELDS SO THEY NEVER DISAGREE WITH
006750* EACH OTHER ON REFERENCE NUMBER, NAMES OR AMOUNTS.
006760*---------------------------------------------------------------
006770 2800-WRITE-PAYMENT-OUTPUT.
006780*    EVERY FIELD COPIED BELOW CAME EITHER STRAIGHT FROM THE
006790*    REQUEST (NAMES, CURRENCIES, AMOUNTS) OR WAS COMPUTED BY ONE
006800*    OF THE FIVE SUBPROGRAM CALLS IN 2000-PROCESS-PAYMENT - NONE
006810*    OF IT IS RECALCULATED HERE.
006820     MOVE PW-REFERENCE-NUMBER        TO OUT-REFERENCE-NUMBER.
006830     MOVE PW-SENDER-REFERENCE        TO OUT-SENDER-REFERENCE.
006840     MOVE PW-RECEIVER-REFERENCE      TO OUT-RECEIVER-REFERENCE.
006850     MOVE PW-SENDER-NAME             TO OUT-SENDER-NAME.
006860     MOVE PW-RECEIVER-NAME           TO OUT-RECEIVER-NAME.
006870     MOVE PW-MASKED-SENDER-ACCOUNT   TO OUT-MASKED-SENDER-ACCOUNT.
006880     MOVE PW-MASKED-SENDER-ROUTING   TO OUT-MASKED-SENDER-ROUTING.
006890     MOVE PW-MASKED-RECEIVER-ACCOUNT TO OUT-MASKED-RECEIVER-ACCOUNT.
006900     MOVE PW-SOURCE-CURRENCY         TO OUT-SOURCE-CCY.
006910     MOVE PW-TARGET-CURRENCY         TO OUT-TARGET-CCY.
006920     MOVE PW-SOURCE-AMOUNT           TO OUT-SOURCE-AMOUNT.
006930     MOVE PW-FX-RATE                 TO OUT-EXCHANGE-RATE.
006940     MOVE PW-FLAT-FEE-AMOUNT         TO OUT-FLAT-FEE-AMOUNT.
006950     MOVE PW-PERCENT-FEE-AMOUNT      TO OUT-PERCENT-FEE-AMOUNT.
006960     MOVE PW-TOTAL-FEE               TO OUT-TOTAL-FEE.
006970     MOVE PW-TARGET-AMOUNT           TO OUT-TARGET-AMOUNT.
006980     MOVE PW-STATUS                  TO OUT-STATUS.
006990     MOVE PW-CONFIG-ID               TO OUT-CONFIG-ID.
007000     MOVE PW-ESTIMATED-DELIVERY      TO OUT-ESTIMATED-DELIVERY.
007010     WRITE OUT-REG.
007020     IF OUT-FS NOT = "00"
007030         DISPLAY "PAYBATCH - ERROR WRITING PAYMENT-OUTPUT"
007040         GO TO 9999-ABEND.
007050*    PAYMENT-MASTER CARRIES FEWER FIELDS THAN PAYMENT-OUTPUT -
007060*    NO FEE OR RATE DETAIL, SINCE THOSE LIVE ON THE OUTPUT FILE
007070*    ONLY. MSTR-SYSTEM-VERIFIED-FLAG IS ALWAYS "Y" HERE BECAUSE
007080*    A RECORD ONLY REACHES THIS PARAGRAPH AFTER PAYVERFY HAS RUN.
007090     MOVE PW-REFERENCE-NUMBER        TO MSTR-REFERENCE-NUMBER.
007100     MOVE PW-SENDER-REFERENCE        TO MSTR-SENDER-REFERENCE.
007110     MOVE PW-RECEIVER-REFERENCE      TO MSTR-RECEIVER-REFERENCE.
007120     MOVE PW-SENDER-NAME             TO MSTR-SENDER-NAME.
007130     MOVE PW-RECEIVER-NAME           TO MSTR-RECEIVER-NAME.
007140     MOVE PW-SOURCE-CURRENCY         TO MSTR-SOURCE-CCY.
007150     MOVE PW-TARGET-CURRENCY         TO MSTR-TARGET-CCY.
007160     MOVE PW-SOURCE-AMOUNT           TO MSTR-SOURCE-AMOUNT.
007170     MOVE PW-TARGET-AMOUNT           TO MSTR-TARGET-AMOUNT.
007180     MOVE PW-STATUS                  TO MSTR-STATUS.
007190     MOVE "Y"                        TO MSTR-SYSTEM-VERIFIED-FLAG.
007200     MOVE "N"                        TO MSTR-DELETED-FLAG.
007210     MOVE WS-RUN-DATE-DISPLAY        TO MSTR-CREATED-DATE.
007220     WRITE MSTR-REG
007230         INVALID KEY
007240         DISPLAY "PAYBATCH - DUPLICATE REFERENCE ON MASTER"
007250         GO TO 9999-ABEND.
007260 2800-EXIT.
007270     EXIT.
007280*---------------------------------------------------------------
007290* TWO AUDIT ENTRIES ARE WRITTEN FOR EVERY ACCEPTED PAYMENT - A
007300* "CREATED" ENTRY RECORDING THE PAYMENT ENTERING THE SYSTEM, AND
007310* A SECOND ENTRY CARRYING WHATEVER STATUS PAYVERFY'S AUTOMATED
007320* RULES DECIDED (LOW-BALANCE, REJECTED, APPROVED AND SO ON).
007330* FURTHER ENTRIES ARE ADDED LATER BY PAYSTUPD IF AN OPERATOR
007340* SUBSEQUENTLY ACTS ON A HELD PAYMENT.
007350*---------------------------------------------------------------
007360 2900-WRITE-STATUS-HISTORY.
007370     MOVE PW-REFERENCE-NUMBER TO HIST-REFERENCE-NUMBER.
007380     MOVE "CREATED"           TO HIST-STATUS.
007390     MOVE "SYSTEM"            TO HIST-CHANGED-BY.
007400     MOVE "SYSTEM-USER"       TO HIST-CHANGED-BY-ROLE.
007410     MOVE "PAYMENT CREATED"   TO HIST-NOTE.
007420     WRITE HIST-REG.
007430     MOVE PW-STATUS           TO HIST-STATUS.
007440     MOVE "SYSTEM VERIFICATION RESULT" TO HIST-NOTE.
007450     WRITE HIST-REG.
007460 2900-EXIT.
007470     EXIT.
007480*---------------------------------------------------------------
007490* ROLLS THE ACCEPTED PAYMENT INTO THE RUN TOTALS AND INTO THE
007500* PER STATUS COUNT TABLE USED BY THE SUMMARY REPORT. THE TABLE
007510* SCAN BELOW IS THE SAME LINEAR-WALK IDIOM AS 2100-SCAN ABOVE -
007520* NINE ENTRIES IS SHORT ENOUGH THAT AN INDEXED OR BINARY SEARCH
007530* WOULD BE OVERKILL.
007540*---------------------------------------------------------------
007550 2950-ACCUMULATE-TOTALS.
007560*    ONLY REACHED FOR A PAYMENT THAT MADE IT ALL THE WAY THROUGH
007570*    2000-PROCESS-PAYMENT WITHOUT BEING REJECTED - A REJECTED
007580*    PAYMENT'S AMOUNTS NEVER TOUCH THE RUN TOTALS BELOW.
007590     ADD 1 TO TOT-ACCEPTED.
007600     ADD PW-SOURCE-AMOUNT TO TOT-SOURCE-AMOUNT.
007610     ADD PW-TOTAL-FEE     TO TOT-FEE-AMOUNT.
007620     ADD PW-TARGET-AMOUNT TO TOT-TARGET-AMOUNT.
007630*    PW-STATUS ITSELF TELLS US WHICH OF THE NINE TABLE ENTRIES
007640*    TO BUMP - THE SEARCH BELOW IS THE SAME LINEAR WALK USED IN
007650*    2100-SCAN ABOVE.
007660     SET WS-STATUS-SUBSCRIPT TO 1.
007670 2950-FIND-STATUS.
007680     IF WS-STATUS-SUBSCRIPT > 9
007690         GO TO 2950-EXIT.
007700     IF SCT-STATUS-NAME(WS-STATUS-SUBSCRIPT) = PW-STATUS
007710         ADD 1 TO SCT-STATUS-COUNT(WS-STATUS-SUBSCRIPT)
007720         GO TO 2950-EXIT.
007730     ADD 1 TO WS-STATUS-SUBSCRIPT.
007740     GO TO 2950-FIND-STATUS.
007750 2950-EXIT.
007760     EXIT.
007770*---------------------------------------------------------------
007780* CONTROL SUMMARY PRINTED AT THE END OF EVERY RUN - A HEADING,
007790* THE RECORD COUNTS, A BREAKDOWN BY STATUS, AND THE THREE
007800* CURRENCY TOTALS, IN THAT ORDER. THIS IS THE ONLY REPORT THIS
007810* PROGRAM PRODUCES - THE DETAIL OF EACH PAYMENT GOES TO
007820* PAYMENT-OUTPUT, NOT TO THIS REPORT.
007830*---------------------------------------------------------------
007840 8000-PRINT-SUMMARY.
007850     MOVE SPACES TO RPT-LINE.
007860     STRING "CROSS-BORDER PAYMENT BATCH - CONTROL SUMMARY"
007870         DELIMITED BY SIZE INTO RPT-LINE.
007880     WRITE RPT-LINE.
007890     MOVE SPACES TO RPT-LINE.
007900     STRING "RUN DATE: " DELIMITED BY SIZE
007910            WS-RUN-DATE-DISPLAY DELIMITED BY SIZE
007920         INTO RPT-LINE.
007930     WRITE RPT-LINE.
007940     MOVE SPACES TO RPT-LINE.
007950     WRITE RPT-LINE.
007960     PERFORM 8100-PRINT-COUNTS THRU 8100-EXIT.
007970     PERFORM 8200-PRINT-STATUS-COUNTS THRU 8200-EXIT.
007980     PERFORM 8300-PRINT-TOTALS THRU 8300-EXIT.
007990 8000-EXIT.
008000     EXIT.
008010*---------------------------------------------------------------
008020* RECORD COUNT BLOCK - READ, ACCEPTED, AND EACH OF THE THREE
008030* REJECT CATEGORIES SEPARATELY SO OPS CAN SEE AT A GLANCE WHICH
008040* STAGE OF THE PIPELINE IS REJECTING THE MOST VOLUME ON A GIVEN
008050* DAY WITHOUT HAVING TO GREP THE DETAIL OUTPUT FILE.
008060*---------------------------------------------------------------
008070 8100-PRINT-COUNTS.
008080*    RPT-NUMERIC-EDIT IS REUSED FOR EACH OF THE FIVE COUNTS
008090*    BELOW RATHER THAN DECLARING A SEPARATE EDITED FIELD PER
008100*    COUNT - THE RECORD IS RE-BUILT FROM SPACES AND RE-WRITTEN
008110*    EACH TIME SO THERE IS NO RISK OF ONE LINE'S TRAILING TEXT
008120*    BLEEDING INTO THE NEXT.
008130     MOVE SPACES TO RPT-LINE.
008140     MOVE TOT-RECORDS-READ TO RPT-NUMERIC-EDIT.
008150     STRING "RECORDS READ .............. "
008160            DELIMITED BY SIZE
008170            RPT-NUMERIC-EDIT DELIMITED BY SIZE
008180         INTO RPT-LINE.
008190     WRITE RPT-LINE.
008200     MOVE SPACES TO RPT-LINE.
008210     MOVE TOT-ACCEPTED TO RPT-NUMERIC-EDIT.
008220     STRING "PAYMENTS ACCEPTED ......... "
008230            DELIMITED BY SIZE
008240            RPT-NUMERIC-EDIT DELIMITED BY SIZE
008250         INTO RPT-LINE.
008260     WRITE RPT-LINE.
008270     MOVE SPACES TO RPT-LINE.
008280*    THE THREE REJECT LINES BELOW ADD UP, TOGETHER WITH
008290*    PAYMENTS ACCEPTED ABOVE, TO RECORDS READ - A USEFUL
008300*    CROSS-FOOT FOR WHOEVER REVIEWS THE REPORT BY HAND.
008310     MOVE TOT-DUPLICATE-REJECTS TO RPT-NUMERIC-EDIT.
008320     STRING "REJECTED - DUPLICATE ...... "
008330            DELIMITED BY SIZE
008340            RPT-NUMERIC-EDIT DELIMITED BY SIZE
008350         INTO RPT-LINE.
008360     WRITE RPT-LINE.
008370     MOVE SPACES TO RPT-LINE.
008380     MOVE TOT-VALIDATION-REJECTS TO RPT-NUMERIC-EDIT.
008390     STRING "REJECTED - VALIDATION ..... "
008400            DELIMITED BY SIZE
008410            RPT-NUMERIC-EDIT DELIMITED BY SIZE
008420         INTO RPT-LINE.
008430     WRITE RPT-LINE.
008440     MOVE SPACES TO RPT-LINE.
008450     MOVE TOT-NO-CONFIG-REJECTS TO RPT-NUMERIC-EDIT.
008460     STRING "REJECTED - NO CONFIG ...... "
008470            DELIMITED BY SIZE
008480            RPT-NUMERIC-EDIT DELIMITED BY SIZE
008490         INTO RPT-LINE.
008500     WRITE RPT-LINE.
008510     MOVE SPACES TO RPT-LINE.
008520     WRITE RPT-LINE.
008530 8100-EXIT.
008540     EXIT.
008550*---------------------------------------------------------------
008560* ONE LINE PER NON-ZERO STATUS COUNT - A STATUS THAT NO PAYMENT
008570* HIT THIS RUN IS SKIPPED RATHER THAN PRINTED AS A ZERO LINE, SO
008580* A QUIET DAY'S REPORT STAYS SHORT.
008590*---------------------------------------------------------------
008600 8200-PRINT-STATUS-COUNTS.
008610*    WALKS ALL NINE ENTRIES IN SUBSCRIPT ORDER, WHICH IS THE
008620*    SAME ORDER 1100-INIT-STATUS-TABLE LOADED THE NAMES IN -
008630*    PENDING-ADMIN-REVIEW FIRST, CREATED LAST.
008640     SET WS-STATUS-SUBSCRIPT TO 1.
008650 8200-LOOP.
008660     IF WS-STATUS-SUBSCRIPT > 9
008670         GO TO 8200-EXIT.
008680     IF SCT-STATUS-COUNT(WS-STATUS-SUBSCRIPT) = ZERO
008690         GO TO 8200-NEXT.
008700     MOVE SPACES TO RPT-LINE.
008710     STRING SCT-STATUS-NAME(WS-STATUS-SUBSCRIPT)
008720            DELIMITED BY SIZE
008730            " ... " DELIMITED BY SIZE
008740            SCT-STATUS-COUNT(WS-STATUS-SUBSCRIPT)
008750            DELIMITED BY SIZE
008760         INTO RPT-LINE.
008770     WRITE RPT-LINE.
008780 8200-NEXT.
008790     ADD 1 TO WS-STATUS-SUBSCRIPT.
008800     GO TO 8200-LOOP.
008810 8200-EXIT.
008820     EXIT.
008830*---------------------------------------------------------------
008840* THREE CURRENCY TOTALS - SOURCE AMOUNT, TOTAL FEES, AND TARGET
008850* AMOUNT, EACH EDITED WITH RPT-AMOUNT-EDIT SO NEGATIVE SIGNS AND
008860* LEADING ZEROS NEVER APPEAR ON THE PRINTED REPORT.
008870*---------------------------------------------------------------
008880 8300-PRINT-TOTALS.
008890     MOVE SPACES TO RPT-LINE.
008900     WRITE RPT-LINE.
008910     MOVE SPACES TO RPT-LINE.
008920     MOVE TOT-SOURCE-AMOUNT TO RPT-AMOUNT-EDIT.
008930     STRING "TOTAL SOURCE AMOUNT ... " DELIMITED BY SIZE
008940            RPT-AMOUNT-EDIT DELIMITED BY SIZE
008950         INTO RPT-LINE.
008960     WRITE RPT-LINE.
008970     MOVE SPACES TO RPT-LINE.
008980     MOVE TOT-FEE-AMOUNT TO RPT-AMOUNT-EDIT.
008990     STRING "TOTAL FEES ............ " DELIMITED BY SIZE
009000            RPT-AMOUNT-EDIT DELIMITED BY SIZE
009010         INTO RPT-LINE.
009020     WRITE RPT-LINE.
009030     MOVE SPACES TO RPT-LINE.
009040     MOVE TOT-TARGET-AMOUNT TO RPT-AMOUNT-EDIT.
009050     STRING "TOTAL TARGET AMOUNT ... " DELIMITED BY SIZE
009060            RPT-AMOUNT-EDIT DELIMITED BY SIZE
009070         INTO RPT-LINE.
009080     WRITE RPT-LINE.
009090 8300-EXIT.
009100     EXIT.
009110*---------------------------------------------------------------
009120* NORMAL END OF RUN - CLOSE EVERYTHING EXCEPT EXCHANGE-CONFIG,
009130* WHICH WAS ALREADY CLOSED BACK IN 1000-INITIALIZATION ONCE THE
009140* CONFIG TABLE WAS LOADED INTO PAYCFGLD'S WORKING-STORAGE.
009150*---------------------------------------------------------------
009160 9000-TERMINATION.
009170     CLOSE PAYMENT-REQUEST
009180           PAYMENT-OUTPUT
009190           STATUS-HISTORY
009200           PAYMENT-MASTER
009210           SUMMARY-REPORT.
009220 9000-EXIT.
009230     EXIT.
009240*---------------------------------------------------------------
009250* ABNORMAL TERMINATION - REACHED ONLY FROM AN OPEN OR I-O FAILURE
009260* ABOVE. ALL SIX FILES ARE CLOSED HERE, INCLUDING EXCHANGE-CONFIG
009270* IN CASE THE ABEND HAPPENED BEFORE IT WAS CLOSED NORMALLY, SINCE
009280* CLOSING AN ALREADY-CLOSED FILE ON THIS COMPILER IS HARMLESS.
009290*---------------------------------------------------------------
009300 9999-ABEND.
009310*    NO RETURN CODE IS SET HERE BEYOND THE DEFAULT STOP RUN -
009320*    THE DISPLAY LINE ABOVE IS WHAT OPS WATCHES FOR ON THE JOB
009330*    LOG TO DECIDE WHETHER THE RUN NEEDS TO BE RESUBMITTED.
009340     DISPLAY "PAYBATCH - ABNORMAL TERMINATION".
009350     CLOSE EXCHANGE-CONFIG PAYMENT-REQUEST PAYMENT-OUTPUT
009360           STATUS-HISTORY PAYMENT-MASTER SUMMARY-REPORT.
009370     STOP RUN.
